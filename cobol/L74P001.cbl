000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     L74P001.                                                 
000400 AUTHOR.         RASCHELLA.                                               
000500 INSTALLATION.   FREIGHT SYSTEMS - LOAD PLANNING.                         
000600 DATE-WRITTEN.   FEBRUARY 1994.                                           
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*----------------------------------------------------------------         
001000* L74P001  -  B747-400F CARGO LOAD PLANNING - CORE ENGINE                 
001100*                                                                         
001200* MASTER BATCH FOR THE FREIGHTER LOAD PLAN.  READS BOOKED CARGO           
001300* (CARGO-IN) AND OPTIONAL OPERATOR-FORCED CONSOLIDATION GROUPS            
001400* (FORCED-IN), EXPLODES MULTI-PIECE BOOKINGS, PACKS FORCED GROUPS         
001500* FIRST, THEN RUNS EACH REMAINING PIECE THROUGH THE GATEKEEPER            
001600* (L74P003), ULD RECOMMENDATION AND SHORING (L74P004), SPECIAL/           
001700* HEURISTIC PACKING (SEGREGATION VIA L74P005), 3-D DIMENSIONAL            
001800* PACKING AND VOLUMETRIC TOP-UP (BIN-PACK VIA L74P002), THEN              
001900* ALLOCATES EVERY BUILT ULD TO AN AIRCRAFT POSITION (STRUCTURAL           
002000* CHECKS VIA L74P006) AND WRITES THE LOAD-PLAN REPORT (PLAN-OUT)          
002100* AND THE REJECTION FILE (REJECT-OUT).                                    
002200*                                                                         
002300*        C H A N G E   L O G                                              
002400* 1994-02-11 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE,             
002500*                 REPLACING THE MANUAL LOAD SHEET PROCESS.                
002600* 1994-09-30 RAL  CR0298 - GATEKEEPER TRUNCATION OF DIMS TO WHOLE         
002700*                 CM PULLED THROUGH TO THE REJECTION TEXT HERE.           
002800* 1995-06-14 RAL  CR0356 - MP SOLVER LINK RETIRED, PHASE 2 NOW            
002900*                 CALLS THE IN-STREAM L74P002 HEURISTIC.                  
003000* 1996-07-30 RAL  CR0442 - DOOR LIMITS MOVED TO THE SHARED USP            
003100*                 TABLE, GATEKEEPER CALL SIGNATURE UNCHANGED.             
003200* 1997-11-03 RAL  RAISED ITEM AND PIECE TABLE SIZES, THE CONSOL           
003300*                 PROGRAM WAS OVERFLOWING ON PEAK DAYS.                   
003400* 1999-01-11 GDP  Y2K REVIEW - ALL DATE FIELDS ARE ARM/WEIGHT             
003500*                 NUMERICS, NOT CALENDAR DATES.  NO CHANGES               
003600*                 REQUIRED.  SIGNED OFF.                                  
003700*----------------------------------------------------------------         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER.    IBM-370.                                             
004100 OBJECT-COMPUTER.    IBM-370.                                             
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT CARGO-IN    ASSIGN TO CARGOIN                                 
004700            ORGANIZATION IS LINE SEQUENTIAL.                              
004800     SELECT FORCED-IN   ASSIGN TO FORCEDIN                                
004900            ORGANIZATION IS LINE SEQUENTIAL.                              
005000     SELECT PLAN-OUT    ASSIGN TO PLANOUT                                 
005100            ORGANIZATION IS LINE SEQUENTIAL.                              
005200     SELECT REJECT-OUT  ASSIGN TO REJECTOUT                               
005300            ORGANIZATION IS LINE SEQUENTIAL.                              
005400*                                                                         
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  CARGO-IN                                                             
005800     LABEL RECORDS ARE STANDARD.                                          
005900 COPY L74CGI.                                                             
006000*                                                                         
006100 FD  FORCED-IN                                                            
006200     LABEL RECORDS ARE STANDARD.                                          
006300 COPY L74FGI.                                                             
006400*                                                                         
006500 FD  PLAN-OUT                                                             
006600     LABEL RECORDS ARE STANDARD.                                          
006700 01  FD-PLAN-LINE                PIC X(132).                              
006800*                                                                         
006900 FD  REJECT-OUT                                                           
007000     LABEL RECORDS ARE STANDARD.                                          
007100 01  FD-REJECT-LINE.                                                      
007200     05  FR-CARGO-ID             PIC X(16).                               
007300     05  FR-REASON               PIC X(60).                               
007400     05  FILLER                  PIC X(04).                               
007500*                                                                         
007600 WORKING-STORAGE SECTION.                                                 
007700 01  WK-LITERALS.                                                         
007800     05  PGM-NAME                PIC X(08)  VALUE 'L74P001'.              
007900*                                                                         
008000 01  WK-LITERALS-SPLIT REDEFINES WK-LITERALS.                             
008100     05  WK-PGM-PROJ             PIC X(04).                               
008200     05  WK-PGM-SEQ              PIC X(04).                               
008300*                                                                         
008400 01  EOF-SWITCHES.                                                        
008500     05  CARGO-EOF            PIC X(01)   VALUE 'N'.                      
008600         88  CARGO-IS-EOF                 VALUE 'Y'.                      
008700     05  FORCED-EOF           PIC X(01)   VALUE 'N'.                      
008800         88  FORCED-IS-EOF                VALUE 'Y'.                      
008900*                                                                         
009000*        SHARED TABLES BROUGHT IN AS ORDINARY WORKING-STORAGE             
009100*        AREAS - THIS PROGRAM OWNS THE ONE COPY OF THE PLAN.              
009200 COPY L74USP.                                                             
009300 COPY L74POS.                                                             
009400 COPY L74SEG.                                                             
009500 COPY L74ULD.                                                             
009600 COPY L74MSG.                                                             
009700 COPY L74RQI.                                                             
009800 COPY L74STR.                                                             
009900*                                                                         
010000*        EXPLODED PIECE WORK TABLE - EVERY PIECE THE PLAN WORKS           
010100*        WITH FROM EXPLODE THROUGH ALLOCATION.                            
010200 01  PC-AREA.                                                             
010300     05  PC-TOT               PIC 9(03) COMP  VALUE ZERO.                 
010400     05  PC-TABLE.                                                        
010500         10  PC-ROW OCCURS 500 TIMES                                      
010600                         INDEXED BY PC-IDX.                               
010700             15  PC-ID            PIC X(16).                              
010800             15  PC-DEST          PIC X(04).                              
010900             15  PC-WEIGHT        PIC S9(7)V99.                           
011000             15  PC-VOLUME        PIC S9(5)V99.                           
011100             15  PC-DIM-CNT       PIC 9(01).                              
011200             15  PC-DIM-L         PIC S9(5)V9.                            
011300             15  PC-DIM-W         PIC S9(5)V9.                            
011400             15  PC-DIM-H         PIC S9(5)V9.                            
011500             15  PC-MAX-HEIGHT    PIC S9(5)V9.                            
011600             15  PC-SHC-CNT       PIC 9(01).                              
011700             15  PC-SHC-TB.                                               
011800                 20  PC-SHC       PIC X(03) OCCURS 3 TIMES.               
011900             15  PC-OPR-TYPE      PIC X(08).                              
012000             15  PC-STAT          PIC X(01).                              
012100                 88  PC-IS-NEW                VALUE 'N'.                  
012200                 88  PC-IS-DONE               VALUE 'P'.                  
012300                 88  PC-IS-REJECTED           VALUE 'R'.                  
012400             15  PC-REJ-REASON    PIC X(60).                              
012500             15  PC-REC-TYPE      PIC X(08).                              
012600             15  PC-REC-CONTOUR   PIC X(05).                              
012700             15  PC-FLOATING      PIC X(01).                              
012800                 88  PC-IS-FLOATING           VALUE 'Y'.                  
012900             15  PC-SHORED        PIC X(01).                              
013000                 88  PC-WAS-SHORED            VALUE 'Y'.                  
013100             15  PC-QFLAG         PIC X(01).                              
013200                 88  PC-IS-QUEUED              VALUE 'Y'.                 
013300             15  PC-QDECK         PIC X(01).                              
013400*                                                                         
013500*        HEX-BYTE ALTERNATE VIEW OF THE PIECE STATUS/FLAG BLOCK -         
013600*        USED BY THE OPS TRACE DUMP WHEN A PLAN LOOKS WRONG.              
013700 01  PC-FLAG-BLOCK REDEFINES PC-STAT.                                     
013800     05  FILLER                  PIC X(01).                               
013900*                                                                         
014000 01  REJ-AREA.                                                            
014100     05  REJ-TOT              PIC 9(03) COMP  VALUE ZERO.                 
014200     05  REJ-TABLE.                                                       
014300         10  REJ-ROW OCCURS 500 TIMES                                     
014400                         INDEXED BY REJ-IDX.                              
014500             15  REJ-ID           PIC X(16).                              
014600             15  REJ-REASON       PIC X(60).                              
014700*                                                                         
014800 01  AR-AREA.                                                             
014900     05  AR-TOT               PIC 9(02) COMP  VALUE ZERO.                 
015000     05  AR-TABLE.                                                        
015100         10  AR-ROW OCCURS 20 TIMES                                       
015200                         INDEXED BY AR-IDX.                               
015300             15  AR-GROUP-ID      PIC X(12).                              
015400             15  AR-MESSAGE       PIC X(80).                              
015500             15  AR-LEFT-CNT      PIC 9(03).                              
015600*                                                                         
015700*        FORCED-GROUP WORK AREA - MEMBERS OF THE GROUP CURRENTLY          
015800*        BEING PACKED, AND THE NEW ULDS OPENED FOR IT.                    
015900 01  FG-AREA.                                                             
016000     05  FG-MEMBER-CNT        PIC 9(03) COMP  VALUE ZERO.                 
016100     05  FG-MEMBER-TB.                                                    
016200         10  FG-MEMBER-SUB    PIC 9(03) COMP OCCURS 500 TIMES.            
016300     05  FG-ULD-CNT           PIC 9(02) COMP  VALUE ZERO.                 
016400     05  FG-ULD-FIRST-SUB     PIC 9(03) COMP  VALUE ZERO.                 
016500     05  FG-LEFT-CNT          PIC 9(03) COMP  VALUE ZERO.                 
016600     05  FG-LEFT-WGT          PIC S9(7)V99    VALUE ZERO.                 
016700*                                                                         
016800*        SORT-EXCHANGE SCRATCH FOR SORTING FORCED-GROUP MEMBERS           
016900*        (AND, LATER, THE PU TABLE FOR ALLOCATION) DESCENDING.            
017000 01  SORT-AREA.                                                           
017100     05  I                    PIC 9(03) COMP.                             
017200     05  J                    PIC 9(03) COMP.                             
017300     05  BEST                 PIC 9(03) COMP.                             
017400     05  SAVE-SUB             PIC 9(03) COMP.                             
017500*                                                                         
017600 01  PU-SAVE-ROW.                                                         
017700     05  FILLER                  PIC X(700).                              
017800*                                                                         
018400 01  SCAN-AREA.                                                           
018500     05  USP-SUB              PIC 9(02) COMP.                             
018600     05  PU-SUB               PIC 9(03) COMP.                             
018700     05  POS-SUB              PIC 9(03) COMP.                             
018800     05  CENT-SUB             PIC 9(02) COMP.                             
018900     05  OCC-SUB              PIC 9(03) COMP.                             
019000     05  CODE-SUB             PIC 9(01) COMP.                             
019100     05  ITEM-SUB             PIC 9(02) COMP.                             
019200     05  CONF-SUB             PIC 9(01) COMP.                             
019300     05  DEST-SUB             PIC 9(02) COMP.                             
019400     05  K                    PIC 9(02) COMP.                             
019500*                                                                         
019600 01  DEST-LIST-AREA.                                                      
019700     05  DEST-TOT             PIC 9(02) COMP  VALUE ZERO.                 
019800     05  DEST-TB.                                                         
019900         10  DEST-VAL         PIC X(04) OCCURS 50 TIMES.                  
020000*                                                                         
020100 01  FLAGS.                                                               
020200     05  SEG-OK               PIC X(01)   VALUE 'Y'.                      
020300         88  SEG-IS-OK                    VALUE 'Y'.                      
020400     05  PLACED               PIC X(01)   VALUE 'N'.                      
020500         88  WAS-PLACED                   VALUE 'Y'.                      
020600     05  CONFLICT             PIC X(01)   VALUE 'N'.                      
020700         88  HAS-CONFLICT                 VALUE 'Y'.                      
020800     05  CLASS-DECK           PIC X(05)   VALUE SPACE.                    
020900     05  CLASS-BOTH-LR        PIC X(01)   VALUE 'N'.                      
021000         88  CLASS-IS-BOTH-LR              VALUE 'Y'.                     
021100     05  CLASS-TYPE           PIC X(06)   VALUE SPACE.                    
021200     05  BATCH-TARGET-TYPE    PIC X(08)   VALUE SPACE.                    
021300     05  BATCH-DECK-SEL       PIC X(01)   VALUE SPACE.                    
021400*                                                                         
021500 01  CAP-AREA.                                                            
021600     05  MAX-NET-WGT          PIC S9(7)V99.                               
021700     05  MAX-EFF-VOL          PIC S9(5)V99.                               
021800*                                                                         
021900 01  BUILD-AREA.                                                          
022000     05  NEXT-SEQ             PIC 9(03).                                  
022100     05  NEXT-SEQ-EDIT REDEFINES NEXT-SEQ PIC 9(03).                      
022200     05  PREFIX-LEN           PIC 9(02) COMP.                             
022300     05  ID-LEN               PIC 9(02) COMP.                             
022400     05  BEST-ARM             PIC S9(5)V9.                                
022500     05  BEST-POS-SUB         PIC 9(03) COMP.                             
022600     05  PU-SORT-KEY          PIC 9(01) OCCURS 300 TIMES                  
022700                                 INDEXED BY KEY-IDX.                      
022800*                                                                         
022900*        HAND-OFF FIELDS FOR THE LOWER-DECK POSITION BUILDER -            
023000*        LOADED BY 0181-ADD-LOWER BEFORE EACH PERFORM SINCE A             
023100*        PLAIN PERFORM CANNOT PASS ARGUMENTS THE WAY CALL DOES.           
023200 01  LOWER-BUILD-AREA.                                                    
023300     05  PL-ID                   PIC X(04).                               
023400     05  PL-ARM                  PIC S9(5)V9.                             
023500     05  PL-C1                   PIC X(04).                               
023600     05  PL-C2                   PIC X(04).                               
023700     05  PL-C3                   PIC X(04).                               
023800     05  PL-C4                   PIC X(04).                               
023900*                                                                         
024000 01  PRINT-AREA.                                                          
024100     05  PU-PRINTED           PIC X(01) OCCURS 300 TIMES.                 
024200     05  PRINT-LINE           PIC X(132)  VALUE SPACE.                    
024300     05  WGT-EDIT             PIC ZZZZZZ9.                                
024400     05  CONTENTS             PIC X(600)  VALUE SPACE.                    
024500     05  ONE-ITEM             PIC X(60).                                  
024550     05  SHC-LIST             PIC X(15).                                  
024560     05  SHC-SUB              PIC 9(01) COMP.                             
024600     05  ITEM-WGT-EDIT        PIC ZZZZZ9.                                 
024700     05  TOT-GROSS            PIC S9(9)V99 VALUE ZERO.                    
024800     05  TOT-GROSS-EDIT       PIC ZZZZZZZZ9.                              
024900     05  BEST-PRINT-SUB       PIC 9(03) COMP.                             
025000*                                                                         
025100 01  REJ-EDIT.                                                            
025200     05  MIN-EDIT             PIC 999.                                    
025300     05  MID-EDIT             PIC 999.                                    
025400*                                                                         
025500 LINKAGE SECTION.                                                         
025600**                                                                        
025700 PROCEDURE DIVISION.                                                      
025800*                                                                         
025900 0000-BEGIN.                                                              
026000     PERFORM 0100-INITIALIZE     THRU 0100-EXIT.                          
026100     PERFORM 0200-OPEN-FILES     THRU 0200-EXIT.                          
026200     PERFORM 1000-EXPLODE-CARGO  THRU 1000-EXIT.                          
026300     PERFORM 2000-PHASE0-FORCED-GROUPS THRU 2000-EXIT.                    
026400     PERFORM 3000-PHASE1-PREPROCESS    THRU 3000-EXIT.                    
026500     PERFORM 4000-PHASE2-TOPUP         THRU 4000-EXIT.                    
026600     PERFORM 5000-PHASE3-ALLOCATE      THRU 5000-EXIT.                    
026700     PERFORM 6000-WRITE-REPORT         THRU 6000-EXIT.                    
026800     PERFORM 9000-CLOSE-FILES    THRU 9000-EXIT.                          
026900     STOP RUN.                                                            
027000*                                                                         
027100*================================================================         
027200* 0100  -  BUILD THE STATIC TABLES.  NONE OF THESE CARRY VALUE            
027300* CLAUSES ON THE INDIVIDUAL OCCURS ELEMENTS (SHOP STANDARD DOES           
027400* NOT ALLOW PER-OCCURRENCE VALUES) - EVERY ROW IS MOVED IN HERE.          
027500*================================================================         
027600 0100-INITIALIZE.                                                         
027700     PERFORM 0110-BUILD-USP-TABLE      THRU 0110-EXIT.                    
027800     PERFORM 0120-BUILD-SEG-TABLE      THRU 0120-EXIT.                    
027900     PERFORM 0130-BUILD-LINEAR-TABLE   THRU 0130-EXIT.                    
028000     PERFORM 0140-BUILD-ZONE-TABLE     THRU 0140-EXIT.                    
028100     PERFORM 0150-BUILD-CENTROID-TABLE THRU 0150-EXIT.                    
028200     PERFORM 0160-BUILD-MAIN-FIXED     THRU 0160-EXIT.                    
028300     PERFORM 0170-BUILD-ROW-ZONES      THRU 0170-EXIT                     
028400             VARYING L74-CENTROID-IDX FROM 1 BY 1                         
028500             UNTIL L74-CENTROID-IDX > L74-CENTROID-TOT.                   
028600     PERFORM 0180-BUILD-LOWER-DECK     THRU 0180-EXIT.                    
028700     MOVE ZERO                   TO L74-PU-TOT.                           
028800     MOVE ZERO                   TO L74-PCQ-TOT.                          
028900     MOVE ZERO                   TO PC-TOT.                               
029000     MOVE ZERO                   TO REJ-TOT.                              
029100     MOVE ZERO                   TO AR-TOT.                               
029200 0100-EXIT.                                                               
029300     EXIT.                                                                
029400*                                                                         
029500 0110-BUILD-USP-TABLE.                                                    
029600     MOVE 8                      TO L74-USP-TOT.                          
029700     MOVE 'M'        TO L74-USP-TYPE (1).                                 
029800     MOVE 'PMC-Q6'   TO L74-USP-CODE (1).                                 
029900     MOVE 'Q6'       TO L74-USP-CONTOUR (1).                              
030000     MOVE 6804.0     TO L74-USP-MAX-GROSS (1).                            
030100     MOVE 120.0      TO L74-USP-TARE (1).                                 
030200     MOVE 19.0       TO L74-USP-MAX-VOL (1).                              
030300     MOVE 125.0      TO L74-USP-LEN (1).                                  
030400     MOVE 96.0       TO L74-USP-WID (1).                                  
030500                                                                          
030600     MOVE 'M_Q7'     TO L74-USP-TYPE (2).                                 
030700     MOVE 'PMC-Q7'   TO L74-USP-CODE (2).                                 
030800     MOVE 'Q7'       TO L74-USP-CONTOUR (2).                              
030900     MOVE 6804.0     TO L74-USP-MAX-GROSS (2).                            
031000     MOVE 120.0      TO L74-USP-TARE (2).                                 
031100     MOVE 24.0       TO L74-USP-MAX-VOL (2).                              
031200     MOVE 125.0      TO L74-USP-LEN (2).                                  
031300     MOVE 96.0       TO L74-USP-WID (2).                                  
031400                                                                          
031500     MOVE 'A'        TO L74-USP-TYPE (3).                                 
031600     MOVE 'PAG'      TO L74-USP-CODE (3).                                 
031700     MOVE 'Q6'       TO L74-USP-CONTOUR (3).                              
031800     MOVE 6033.0     TO L74-USP-MAX-GROSS (3).                            
031900     MOVE 110.0      TO L74-USP-TARE (3).                                 
032000     MOVE 17.0       TO L74-USP-MAX-VOL (3).                              
032100     MOVE 125.0      TO L74-USP-LEN (3).                                  
032200     MOVE 88.0       TO L74-USP-WID (3).                                  
032300                                                                          
032400     MOVE 'R'        TO L74-USP-TYPE (4).                                 
032500     MOVE 'PRA'      TO L74-USP-CODE (4).                                 
032600     MOVE 'FLAT'     TO L74-USP-CONTOUR (4).                              
032700     MOVE 11340.0    TO L74-USP-MAX-GROSS (4).                            
032800     MOVE 400.0      TO L74-USP-TARE (4).                                 
032900     MOVE 27.0       TO L74-USP-MAX-VOL (4).                              
033000     MOVE 196.0      TO L74-USP-LEN (4).                                  
033100     MOVE 96.0       TO L74-USP-WID (4).                                  
033200                                                                          
033300     MOVE 'G'        TO L74-USP-TYPE (5).                                 
033400     MOVE 'PGA'      TO L74-USP-CODE (5).                                 
033500     MOVE 'FLAT'     TO L74-USP-CONTOUR (5).                              
033600     MOVE 13608.0    TO L74-USP-MAX-GROSS (5).                            
033700     MOVE 500.0      TO L74-USP-TARE (5).                                 
033800     MOVE 33.0       TO L74-USP-MAX-VOL (5).                              
033900     MOVE 238.5      TO L74-USP-LEN (5).                                  
034000     MOVE 96.0       TO L74-USP-WID (5).                                  
034100                                                                          
034200     MOVE 'K'        TO L74-USP-TYPE (6).                                 
034300     MOVE 'AKE'      TO L74-USP-CODE (6).                                 
034400     MOVE 'LD3'      TO L74-USP-CONTOUR (6).                              
034500     MOVE 1587.0     TO L74-USP-MAX-GROSS (6).                            
034600     MOVE 90.0       TO L74-USP-TARE (6).                                 
034700     MOVE 4.3        TO L74-USP-MAX-VOL (6).                              
034800     MOVE 61.5       TO L74-USP-LEN (6).                                  
034900     MOVE 60.4       TO L74-USP-WID (6).                                  
035000                                                                          
035100     MOVE 'M_LOWER'  TO L74-USP-TYPE (7).                                 
035200     MOVE 'PMC-LD'   TO L74-USP-CODE (7).                                 
035300     MOVE 'LOWER'    TO L74-USP-CONTOUR (7).                              
035400     MOVE 5035.0     TO L74-USP-MAX-GROSS (7).                            
035500     MOVE 120.0      TO L74-USP-TARE (7).                                 
035600     MOVE 11.5       TO L74-USP-MAX-VOL (7).                              
035700     MOVE 125.0      TO L74-USP-LEN (7).                                  
035800     MOVE 96.0       TO L74-USP-WID (7).                                  
035900                                                                          
036000     MOVE 'A_LOWER'  TO L74-USP-TYPE (8).                                 
036100     MOVE 'PAG-LD'   TO L74-USP-CODE (8).                                 
036200     MOVE 'LOWER'    TO L74-USP-CONTOUR (8).                              
036300     MOVE 4626.0     TO L74-USP-MAX-GROSS (8).                            
036400     MOVE 110.0      TO L74-USP-TARE (8).                                 
036500     MOVE 10.5       TO L74-USP-MAX-VOL (8).                              
036600     MOVE 125.0      TO L74-USP-LEN (8).                                  
036700     MOVE 88.0       TO L74-USP-WID (8).                                  
036800 0110-EXIT.                                                               
036900     EXIT.                                                                
037000*                                                                         
037100 0120-BUILD-SEG-TABLE.                                                    
037200     MOVE 4                      TO L74-SEG-TOT.                          
037300     MOVE 'RXB'  TO L74-SEG-CODE (1).                                     
037400     MOVE 3      TO L74-SEG-CONF-CNT (1).                                 
037500     MOVE 'GEN'  TO L74-SEG-CONF (1 1).                                   
037600     MOVE 'RCX'  TO L74-SEG-CONF (1 2).                                   
037700     MOVE 'RFL'  TO L74-SEG-CONF (1 3).                                   
037800                                                                          
037900     MOVE 'AVI'  TO L74-SEG-CODE (2).                                     
038000     MOVE 3      TO L74-SEG-CONF-CNT (2).                                 
038100     MOVE 'RRY'  TO L74-SEG-CONF (2 1).                                   
038200     MOVE 'ICE'  TO L74-SEG-CONF (2 2).                                   
038300     MOVE 'HUM'  TO L74-SEG-CONF (2 3).                                   
038400                                                                          
038500     MOVE 'HUM'  TO L74-SEG-CODE (3).                                     
038600     MOVE 2      TO L74-SEG-CONF-CNT (3).                                 
038700     MOVE 'EAT'  TO L74-SEG-CONF (3 1).                                   
038800     MOVE 'PES'  TO L74-SEG-CONF (3 2).                                   
038900                                                                          
039000     MOVE 'EAT'  TO L74-SEG-CODE (4).                                     
039100     MOVE 3      TO L74-SEG-CONF-CNT (4).                                 
039200     MOVE 'HUM'  TO L74-SEG-CONF (4 1).                                   
039300     MOVE 'RPB'  TO L74-SEG-CONF (4 2).                                   
039400     MOVE 'RIS'  TO L74-SEG-CONF (4 3).                                   
039500 0120-EXIT.                                                               
039600     EXIT.                                                                
039700*                                                                         
039800 0130-BUILD-LINEAR-TABLE.                                                 
039900     MOVE 5          TO L74-LINEAR-TOT.                                   
040000     MOVE 0          TO L74-LINEAR-START (1).                             
040100     MOVE 525.0      TO L74-LINEAR-END (1).                               
040200     MOVE 38.5       TO L74-LINEAR-LIMIT (1).                             
040300                                                                          
040400     MOVE 525.0      TO L74-LINEAR-START (2).                             
040500     MOVE 1000.0     TO L74-LINEAR-END (2).                               
040600     MOVE 77.1       TO L74-LINEAR-LIMIT (2).                             
040700                                                                          
040800     MOVE 1000.0     TO L74-LINEAR-START (3).                             
040900     MOVE 1480.0     TO L74-LINEAR-END (3).                               
041000     MOVE 131.5      TO L74-LINEAR-LIMIT (3).                             
041100                                                                          
041200     MOVE 1480.0     TO L74-LINEAR-START (4).                             
041300     MOVE 1920.0     TO L74-LINEAR-END (4).                               
041400     MOVE 77.1       TO L74-LINEAR-LIMIT (4).                             
041500                                                                          
041600     MOVE 1920.0     TO L74-LINEAR-START (5).                             
041700     MOVE 2500.0     TO L74-LINEAR-END (5).                               
041800     MOVE 16.3       TO L74-LINEAR-LIMIT (5).                             
041900                                                                          
042000     MOVE 16.3       TO L74-LINEAR-OUTSIDE-LIMIT.                         
042100 0130-EXIT.                                                               
042200     EXIT.                                                                
042300*                                                                         
042400 0140-BUILD-ZONE-TABLE.                                                   
042500     MOVE 4              TO L74-ZONE-TOT.                                 
042600     MOVE 'FWD_LOWER'    TO L74-ZONE-NAME (1).                            
042700     MOVE 360.0          TO L74-ZONE-START (1).                           
042800     MOVE 1000.0         TO L74-ZONE-END (1).                             
042900     MOVE 27669          TO L74-ZONE-LIMIT (1).                           
043000                                                                          
043100     MOVE 'AFT_LOWER'    TO L74-ZONE-NAME (2).                            
043200     MOVE 1480.0         TO L74-ZONE-START (2).                           
043300     MOVE 1900.0         TO L74-ZONE-END (2).                             
043400     MOVE 26081          TO L74-ZONE-LIMIT (2).                           
043500                                                                          
043600     MOVE 'BULK'         TO L74-ZONE-NAME (3).                            
043700     MOVE 1900.0         TO L74-ZONE-START (3).                           
043800     MOVE 2160.0         TO L74-ZONE-END (3).                             
043900     MOVE 4408           TO L74-ZONE-LIMIT (3).                           
044000                                                                          
044100     MOVE 'WINGBOX'      TO L74-ZONE-NAME (4).                            
044200     MOVE 1000.0         TO L74-ZONE-START (4).                           
044300     MOVE 1480.0         TO L74-ZONE-END (4).                             
044400     MOVE 45000          TO L74-ZONE-LIMIT (4).                           
044500 0140-EXIT.                                                               
044600     EXIT.                                                                
044700*                                                                         
044800 0150-BUILD-CENTROID-TABLE.                                               
044900     MOVE 14         TO L74-CENTROID-TOT.                                 
045000     MOVE 'C' TO L74-CENTROID-ZONE (1).                                   
045100     MOVE 588.0  TO L74-CENTROID-ARM (1).                                 
045200     MOVE 'D' TO L74-CENTROID-ZONE (2).                                   
045300     MOVE 714.0  TO L74-CENTROID-ARM (2).                                 
045400     MOVE 'E' TO L74-CENTROID-ZONE (3).                                   
045500     MOVE 840.0  TO L74-CENTROID-ARM (3).                                 
045600     MOVE 'F' TO L74-CENTROID-ZONE (4).                                   
045700     MOVE 966.0  TO L74-CENTROID-ARM (4).                                 
045800     MOVE 'G' TO L74-CENTROID-ZONE (5).                                   
045900     MOVE 1092.0 TO L74-CENTROID-ARM (5).                                 
046000     MOVE 'H' TO L74-CENTROID-ZONE (6).                                   
046100     MOVE 1218.0 TO L74-CENTROID-ARM (6).                                 
046200     MOVE 'J' TO L74-CENTROID-ZONE (7).                                   
046300     MOVE 1344.0 TO L74-CENTROID-ARM (7).                                 
046400     MOVE 'K' TO L74-CENTROID-ZONE (8).                                   
046500     MOVE 1470.0 TO L74-CENTROID-ARM (8).                                 
046600     MOVE 'L' TO L74-CENTROID-ZONE (9).                                   
046700     MOVE 1596.0 TO L74-CENTROID-ARM (9).                                 
046800     MOVE 'M' TO L74-CENTROID-ZONE (10).                                  
046900     MOVE 1722.0 TO L74-CENTROID-ARM (10).                                
047000     MOVE 'P' TO L74-CENTROID-ZONE (11).                                  
047100     MOVE 1848.0 TO L74-CENTROID-ARM (11).                                
047200     MOVE 'Q' TO L74-CENTROID-ZONE (12).                                  
047300     MOVE 1939.0 TO L74-CENTROID-ARM (12).                                
047400     MOVE 'R' TO L74-CENTROID-ZONE (13).                                  
047500     MOVE 2029.0 TO L74-CENTROID-ARM (13).                                
047600     MOVE 'S' TO L74-CENTROID-ZONE (14).                                  
047700     MOVE 2155.0 TO L74-CENTROID-ARM (14).                                
047800 0150-EXIT.                                                               
047900     EXIT.                                                                
048000*                                                                         
048100 0160-BUILD-MAIN-FIXED.                                                   
048200     MOVE ZERO       TO L74-POS-TOT.                                      
048300     ADD 1 TO L74-POS-TOT.                                                
048400     MOVE 'A1  '   TO L74-POS-ID (L74-POS-TOT).                           
048500     MOVE 'MAIN '  TO L74-POS-DECK (L74-POS-TOT).                         
048600     MOVE 'CENTER' TO L74-POS-TYPE (L74-POS-TOT).                         
048700     MOVE 320.0    TO L74-POS-ARM (L74-POS-TOT).                          
048800     MOVE ZERO     TO L74-POS-CONF-CNT (L74-POS-TOT).                     
048900     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
049000     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
049100                                                                          
049200     ADD 1 TO L74-POS-TOT.                                                
049300     MOVE 'A2  '   TO L74-POS-ID (L74-POS-TOT).                           
049400     MOVE 'MAIN '  TO L74-POS-DECK (L74-POS-TOT).                         
049500     MOVE 'CENTER' TO L74-POS-TYPE (L74-POS-TOT).                         
049600     MOVE 379.0    TO L74-POS-ARM (L74-POS-TOT).                          
049700     MOVE ZERO     TO L74-POS-CONF-CNT (L74-POS-TOT).                     
049800     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
049900     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
050000                                                                          
050100     ADD 1 TO L74-POS-TOT.                                                
050200     MOVE 'B   '   TO L74-POS-ID (L74-POS-TOT).                           
050300     MOVE 'MAIN '  TO L74-POS-DECK (L74-POS-TOT).                         
050400     MOVE 'CENTER' TO L74-POS-TYPE (L74-POS-TOT).                         
050500     MOVE 453.0    TO L74-POS-ARM (L74-POS-TOT).                          
050600     MOVE ZERO     TO L74-POS-CONF-CNT (L74-POS-TOT).                     
050700     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
050800     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
050900                                                                          
051000     ADD 1 TO L74-POS-TOT.                                                
051100     MOVE 'T   '   TO L74-POS-ID (L74-POS-TOT).                           
051200     MOVE 'MAIN '  TO L74-POS-DECK (L74-POS-TOT).                         
051300     MOVE 'CENTER' TO L74-POS-TYPE (L74-POS-TOT).                         
051400     MOVE 2296.0   TO L74-POS-ARM (L74-POS-TOT).                          
051500     MOVE ZERO     TO L74-POS-CONF-CNT (L74-POS-TOT).                     
051600     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
051700     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
051800 0160-EXIT.                                                               
051900     EXIT.                                                                
052000*                                                                         
052100*        ONE ROW ZONE YIELDS THREE MAIN-DECK POSITIONS - ZL AND           
052200*        ZR (CONFLICT [ZC]) AND ZC (CONFLICT [ZL,ZR] PLUS THE             
052300*        NEXT ZONE'S L/R/C, IF ANY - PER THE STATION ENGINEERING          
052400*        LAYOUT DRAWING CR0148, SEE CPY-L74POS FOR THE VALUES.            
052500 0170-BUILD-ROW-ZONES.                                                    
052600     ADD 1 TO L74-POS-TOT.                                                
052700     MOVE SPACE                  TO L74-POS-ID (L74-POS-TOT).             
052800     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'L'                      
052900                                  DELIMITED BY SIZE                       
053000       INTO L74-POS-ID (L74-POS-TOT).                                     
053100     MOVE 'MAIN '  TO L74-POS-DECK (L74-POS-TOT).                         
053200     MOVE 'LEFT  ' TO L74-POS-TYPE (L74-POS-TOT).                         
053300     MOVE L74-CENTROID-ARM (L74-CENTROID-IDX)                             
053400                           TO L74-POS-ARM (L74-POS-TOT).                  
053500     MOVE 1        TO L74-POS-CONF-CNT (L74-POS-TOT).                     
053600     MOVE SPACE    TO L74-POS-CONF (L74-POS-TOT 1).                       
053700     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'C'                      
053800                                  DELIMITED BY SIZE                       
053900       INTO L74-POS-CONF (L74-POS-TOT 1).                                 
054000     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
054100     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
054200                                                                          
054300     ADD 1 TO L74-POS-TOT.                                                
054400     MOVE SPACE                  TO L74-POS-ID (L74-POS-TOT).             
054500     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'R'                      
054600                                  DELIMITED BY SIZE                       
054700       INTO L74-POS-ID (L74-POS-TOT).                                     
054800     MOVE 'MAIN '  TO L74-POS-DECK (L74-POS-TOT).                         
054900     MOVE 'RIGHT ' TO L74-POS-TYPE (L74-POS-TOT).                         
055000     MOVE L74-CENTROID-ARM (L74-CENTROID-IDX)                             
055100                           TO L74-POS-ARM (L74-POS-TOT).                  
055200     MOVE 1        TO L74-POS-CONF-CNT (L74-POS-TOT).                     
055300     MOVE SPACE    TO L74-POS-CONF (L74-POS-TOT 1).                       
055400     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'C'                      
055500                                  DELIMITED BY SIZE                       
055600       INTO L74-POS-CONF (L74-POS-TOT 1).                                 
055700     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
055800     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
055900                                                                          
056000     ADD 1 TO L74-POS-TOT.                                                
056100     MOVE SPACE                  TO L74-POS-ID (L74-POS-TOT).             
056200     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'C'                      
056300                                  DELIMITED BY SIZE                       
056400       INTO L74-POS-ID (L74-POS-TOT).                                     
056500     MOVE 'MAIN '   TO L74-POS-DECK (L74-POS-TOT).                        
056600     MOVE 'CENTER'  TO L74-POS-TYPE (L74-POS-TOT).                        
056700     MOVE L74-CENTROID-ARM (L74-CENTROID-IDX)                             
056800                           TO L74-POS-ARM (L74-POS-TOT).                  
056900     MOVE 2         TO L74-POS-CONF-CNT (L74-POS-TOT).                    
057000     MOVE SPACE     TO L74-POS-CONF (L74-POS-TOT 1).                      
057100     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'L'                      
057200                                  DELIMITED BY SIZE                       
057300       INTO L74-POS-CONF (L74-POS-TOT 1).                                 
057400     MOVE SPACE     TO L74-POS-CONF (L74-POS-TOT 2).                      
057500     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'R'                      
057600                                  DELIMITED BY SIZE                       
057700       INTO L74-POS-CONF (L74-POS-TOT 2).                                 
057800                                                                          
057900     IF L74-CENTROID-IDX < L74-CENTROID-TOT                               
058000         MOVE 5        TO L74-POS-CONF-CNT (L74-POS-TOT)                  
058100         MOVE SPACE    TO L74-POS-CONF (L74-POS-TOT 3)                    
058200         STRING L74-CENTROID-ZONE (L74-CENTROID-IDX + 1) 'L'              
058300                                      DELIMITED BY SIZE                   
058400           INTO L74-POS-CONF (L74-POS-TOT 3)                              
058500         MOVE SPACE    TO L74-POS-CONF (L74-POS-TOT 4)                    
058600         STRING L74-CENTROID-ZONE (L74-CENTROID-IDX + 1) 'R'              
058700                                      DELIMITED BY SIZE                   
058800           INTO L74-POS-CONF (L74-POS-TOT 4)                              
058900         MOVE SPACE    TO L74-POS-CONF (L74-POS-TOT 5)                    
059000         STRING L74-CENTROID-ZONE (L74-CENTROID-IDX + 1) 'C'              
059100                                      DELIMITED BY SIZE                   
059200           INTO L74-POS-CONF (L74-POS-TOT 5)                              
059300     END-IF.                                                              
059400     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
059500     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
059600 0170-EXIT.                                                               
059700     EXIT.                                                                
059800*                                                                         
059900*        41 LOWER-DECK POSITIONS - ARMS AND CONFLICTS AS LAID             
060000*        DOWN IN THE AIRCRAFT LOADING MANUAL FIGURE 33.1.18.              
060100 0180-BUILD-LOWER-DECK.                                                   
060200     PERFORM 0181-ADD-LOWER THRU 0181-EXIT.                               
060300 0180-EXIT.                                                               
060400     EXIT.                                                                
060500*                                                                         
060600 0181-ADD-LOWER.                                                          
060700     MOVE '11P ' TO PL-ID.  MOVE 513.2 TO PL-ARM.                         
060800     MOVE '11L ' TO PL-C1.  MOVE '11R ' TO PL-C2.                         
060900     PERFORM 0190-ONE-LOWER-2C THRU 0190-EXIT.                            
061000     MOVE '11L ' TO PL-ID.  MOVE 510.4 TO PL-ARM.                         
061100     MOVE '11P ' TO PL-C1.                                                
061200     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
061300     MOVE '11R ' TO PL-ID.  MOVE 510.4 TO PL-ARM.                         
061400     MOVE '11P ' TO PL-C1.                                                
061500     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
061600                                                                          
061700     MOVE '12P ' TO PL-ID.  MOVE 610.2 TO PL-ARM.                         
061800     MOVE '12L ' TO PL-C1.  MOVE '12R ' TO PL-C2.                         
061900     MOVE '13L ' TO PL-C3.  MOVE '13R ' TO PL-C4.                         
062000     PERFORM 0192-ONE-LOWER-4C THRU 0192-EXIT.                            
062100     MOVE '12L ' TO PL-ID.  MOVE 571.6 TO PL-ARM.                         
062200     MOVE '12P ' TO PL-C1.                                                
062300     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
062400     MOVE '12R ' TO PL-ID.  MOVE 571.6 TO PL-ARM.                         
062500     MOVE '12P ' TO PL-C1.                                                
062600     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
062700     MOVE '13L ' TO PL-ID.  MOVE 632.9 TO PL-ARM.                         
062800     MOVE '12P ' TO PL-C1.                                                
062900     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
063000     MOVE '13R ' TO PL-ID.  MOVE 632.9 TO PL-ARM.                         
063100     MOVE '12P ' TO PL-C1.                                                
063200     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
063300                                                                          
063400     MOVE '21P ' TO PL-ID.  MOVE 744.7 TO PL-ARM.                         
063500     MOVE '21L ' TO PL-C1.  MOVE '21R ' TO PL-C2.                         
063600     MOVE '22L ' TO PL-C3.  MOVE '22R ' TO PL-C4.                         
063700     PERFORM 0192-ONE-LOWER-4C THRU 0192-EXIT.                            
063800     MOVE '21L ' TO PL-ID.  MOVE 713.9 TO PL-ARM.                         
063900     MOVE '21P ' TO PL-C1.                                                
064000     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
064100     MOVE '21R ' TO PL-ID.  MOVE 713.9 TO PL-ARM.                         
064200     MOVE '21P ' TO PL-C1.                                                
064300     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
064400     MOVE '22L ' TO PL-ID.  MOVE 774.4 TO PL-ARM.                         
064500     MOVE '21P ' TO PL-C1.                                                
064600     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
064700     MOVE '22R ' TO PL-ID.  MOVE 774.4 TO PL-ARM.                         
064800     MOVE '21P ' TO PL-C1.                                                
064900     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
065000                                                                          
065100     MOVE '22P ' TO PL-ID.  MOVE 841.7 TO PL-ARM.                         
065200     MOVE '23L ' TO PL-C1.  MOVE '23R ' TO PL-C2.                         
065300     PERFORM 0190-ONE-LOWER-2C THRU 0190-EXIT.                            
065400     MOVE '23L ' TO PL-ID.  MOVE 834.9 TO PL-ARM.                         
065500     MOVE '22P ' TO PL-C1.                                                
065600     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
065700     MOVE '23R ' TO PL-ID.  MOVE 834.9 TO PL-ARM.                         
065800     MOVE '22P ' TO PL-C1.                                                
065900     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
066000                                                                          
066100     MOVE '23P ' TO PL-ID.  MOVE 938.7 TO PL-ARM.                         
066200     MOVE '24L ' TO PL-C1.  MOVE '24R ' TO PL-C2.                         
066300     MOVE '25L ' TO PL-C3.  MOVE '25R ' TO PL-C4.                         
066400     PERFORM 0192-ONE-LOWER-4C THRU 0192-EXIT.                            
066500     MOVE '24L ' TO PL-ID.  MOVE 895.4 TO PL-ARM.                         
066600     MOVE '23P ' TO PL-C1.                                                
066700     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
066800     MOVE '24R ' TO PL-ID.  MOVE 895.4 TO PL-ARM.                         
066900     MOVE '23P ' TO PL-C1.                                                
067000     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
067100     MOVE '25L ' TO PL-ID.  MOVE 956.4 TO PL-ARM.                         
067200     MOVE '23P ' TO PL-C1.                                                
067300     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
067400     MOVE '25R ' TO PL-ID.  MOVE 956.4 TO PL-ARM.                         
067500     MOVE '23P ' TO PL-C1.                                                
067600     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
067700                                                                          
067800     MOVE '31P ' TO PL-ID.  MOVE 1534.6 TO PL-ARM.                        
067900     MOVE '31L ' TO PL-C1.  MOVE '31R ' TO PL-C2.                         
068000     MOVE '32L ' TO PL-C3.  MOVE '32R ' TO PL-C4.                         
068100     PERFORM 0192-ONE-LOWER-4C THRU 0192-EXIT.                            
068200     MOVE '31L ' TO PL-ID.  MOVE 1517.0 TO PL-ARM.                        
068300     MOVE '31P ' TO PL-C1.                                                
068400     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
068500     MOVE '31R ' TO PL-ID.  MOVE 1517.0 TO PL-ARM.                        
068600     MOVE '31P ' TO PL-C1.                                                
068700     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
068800     MOVE '32L ' TO PL-ID.  MOVE 1577.4 TO PL-ARM.                        
068900     MOVE '31P ' TO PL-C1.                                                
069000     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
069100     MOVE '32R ' TO PL-ID.  MOVE 1577.4 TO PL-ARM.                        
069200     MOVE '31P ' TO PL-C1.                                                
069300     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
069400                                                                          
069500     MOVE '32P ' TO PL-ID.  MOVE 1631.6 TO PL-ARM.                        
069600     MOVE '33L ' TO PL-C1.  MOVE '33R ' TO PL-C2.                         
069700     PERFORM 0190-ONE-LOWER-2C THRU 0190-EXIT.                            
069800     MOVE '33L ' TO PL-ID.  MOVE 1637.9 TO PL-ARM.                        
069900     MOVE '32P ' TO PL-C1.                                                
070000     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
070100     MOVE '33R ' TO PL-ID.  MOVE 1637.9 TO PL-ARM.                        
070200     MOVE '32P ' TO PL-C1.                                                
070300     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
070400                                                                          
070500     MOVE '41P ' TO PL-ID.  MOVE 1728.6 TO PL-ARM.                        
070600     MOVE '41L ' TO PL-C1.  MOVE '41R ' TO PL-C2.                         
070700     MOVE '42L ' TO PL-C3.  MOVE '42R ' TO PL-C4.                         
070800     PERFORM 0192-ONE-LOWER-4C THRU 0192-EXIT.                            
070900     MOVE '41L ' TO PL-ID.  MOVE 1698.4 TO PL-ARM.                        
071000     MOVE '41P ' TO PL-C1.                                                
071100     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
071200     MOVE '41R ' TO PL-ID.  MOVE 1698.4 TO PL-ARM.                        
071300     MOVE '41P ' TO PL-C1.                                                
071400     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
071500     MOVE '42L ' TO PL-ID.  MOVE 1758.9 TO PL-ARM.                        
071600     MOVE '41P ' TO PL-C1.                                                
071700     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
071800     MOVE '42R ' TO PL-ID.  MOVE 1758.9 TO PL-ARM.                        
071900     MOVE '41P ' TO PL-C1.                                                
072000     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
072100                                                                          
072200     MOVE '42P ' TO PL-ID.  MOVE 1825.6 TO PL-ARM.                        
072300     MOVE '43L ' TO PL-C1.  MOVE '43R ' TO PL-C2.                         
072400     PERFORM 0190-ONE-LOWER-2C THRU 0190-EXIT.                            
072500     MOVE '43L ' TO PL-ID.  MOVE 1820.6 TO PL-ARM.                        
072600     MOVE '42P ' TO PL-C1.                                                
072700     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
072800     MOVE '43R ' TO PL-ID.  MOVE 1820.6 TO PL-ARM.                        
072900     MOVE '42P ' TO PL-C1.                                                
073000     PERFORM 0191-ONE-LOWER-1C THRU 0191-EXIT.                            
073100                                                                          
073200     MOVE '44L ' TO PL-ID.  MOVE 1882.4 TO PL-ARM.                        
073300     PERFORM 0193-ONE-LOWER-0C THRU 0193-EXIT.                            
073400     MOVE '44R ' TO PL-ID.  MOVE 1882.4 TO PL-ARM.                        
073500     PERFORM 0193-ONE-LOWER-0C THRU 0193-EXIT.                            
073600     MOVE '45L ' TO PL-ID.  MOVE 1944.2 TO PL-ARM.                        
073700     PERFORM 0193-ONE-LOWER-0C THRU 0193-EXIT.                            
073800     MOVE '45R ' TO PL-ID.  MOVE 1944.2 TO PL-ARM.                        
073900     PERFORM 0193-ONE-LOWER-0C THRU 0193-EXIT.                            
074000 0181-EXIT.                                                               
074100     EXIT.                                                                
074200*                                                                         
074300 0190-ONE-LOWER-2C.                                                       
074400     ADD 1 TO L74-POS-TOT.                                                
074500     MOVE PL-ID    TO L74-POS-ID (L74-POS-TOT).                           
074600     MOVE 'LOWER'  TO L74-POS-DECK (L74-POS-TOT).                         
074700     MOVE 'CENTER' TO L74-POS-TYPE (L74-POS-TOT).                         
074800     MOVE PL-ARM   TO L74-POS-ARM (L74-POS-TOT).                          
074900     MOVE 2        TO L74-POS-CONF-CNT (L74-POS-TOT).                     
075000     MOVE PL-C1    TO L74-POS-CONF (L74-POS-TOT 1).                       
075100     MOVE PL-C2    TO L74-POS-CONF (L74-POS-TOT 2).                       
075200     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
075300     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
075400 0190-EXIT.                                                               
075500     EXIT.                                                                
075600*                                                                         
075700 0191-ONE-LOWER-1C.                                                       
075800     ADD 1 TO L74-POS-TOT.                                                
075900     MOVE PL-ID    TO L74-POS-ID (L74-POS-TOT).                           
076000     MOVE 'LOWER'  TO L74-POS-DECK (L74-POS-TOT).                         
076100     IF PL-ID (3:1) = 'L'                                                 
076200         MOVE 'LEFT  '  TO L74-POS-TYPE (L74-POS-TOT)                     
076300     ELSE                                                                 
076400         MOVE 'RIGHT '  TO L74-POS-TYPE (L74-POS-TOT)                     
076500     END-IF.                                                              
076600     MOVE PL-ARM   TO L74-POS-ARM (L74-POS-TOT).                          
076700     MOVE 1        TO L74-POS-CONF-CNT (L74-POS-TOT).                     
076800     MOVE PL-C1    TO L74-POS-CONF (L74-POS-TOT 1).                       
076900     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
077000     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
077100 0191-EXIT.                                                               
077200     EXIT.                                                                
077300*                                                                         
077400 0192-ONE-LOWER-4C.                                                       
077500     ADD 1 TO L74-POS-TOT.                                                
077600     MOVE PL-ID    TO L74-POS-ID (L74-POS-TOT).                           
077700     MOVE 'LOWER'  TO L74-POS-DECK (L74-POS-TOT).                         
077800     MOVE 'CENTER' TO L74-POS-TYPE (L74-POS-TOT).                         
077900     MOVE PL-ARM   TO L74-POS-ARM (L74-POS-TOT).                          
078000     MOVE 4        TO L74-POS-CONF-CNT (L74-POS-TOT).                     
078100     MOVE PL-C1    TO L74-POS-CONF (L74-POS-TOT 1).                       
078200     MOVE PL-C2    TO L74-POS-CONF (L74-POS-TOT 2).                       
078300     MOVE PL-C3    TO L74-POS-CONF (L74-POS-TOT 3).                       
078400     MOVE PL-C4    TO L74-POS-CONF (L74-POS-TOT 4).                       
078500     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
078600     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
078700 0192-EXIT.                                                               
078800     EXIT.                                                                
078900*                                                                         
079000 0193-ONE-LOWER-0C.                                                       
079100     ADD 1 TO L74-POS-TOT.                                                
079200     MOVE PL-ID    TO L74-POS-ID (L74-POS-TOT).                           
079300     MOVE 'LOWER'  TO L74-POS-DECK (L74-POS-TOT).                         
079400     IF PL-ID (3:1) = 'L'                                                 
079500         MOVE 'LEFT  '  TO L74-POS-TYPE (L74-POS-TOT)                     
079600     ELSE                                                                 
079700         MOVE 'RIGHT '  TO L74-POS-TYPE (L74-POS-TOT)                     
079800     END-IF.                                                              
079900     MOVE PL-ARM   TO L74-POS-ARM (L74-POS-TOT).                          
080000     MOVE ZERO     TO L74-POS-CONF-CNT (L74-POS-TOT).                     
080100     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
080200     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
080300 0193-EXIT.                                                               
080400     EXIT.                                                                
080500*                                                                         
080600 0200-OPEN-FILES.                                                         
080700     OPEN INPUT  CARGO-IN.                                                
080800     OPEN INPUT  FORCED-IN.                                               
080900     OPEN OUTPUT PLAN-OUT.                                                
081000     OPEN OUTPUT REJECT-OUT.                                              
081100 0200-EXIT.                                                               
081200     EXIT.                                                                
081300*                                                                         
081400*================================================================         
081500* 1000  -  EXPLODE EVERY CARGO-REQUEST INTO SINGLE-PIECE ROWS.            
081600*================================================================         
081700 1000-EXPLODE-CARGO.                                                      
081800     PERFORM 1010-READ-CARGO THRU 1010-EXIT.                              
081900     PERFORM 1020-EXPLODE-ONE THRU 1020-EXIT                              
082000             UNTIL CARGO-IS-EOF.                                          
082100 1000-EXIT.                                                               
082200     EXIT.                                                                
082300*                                                                         
082400 1010-READ-CARGO.                                                         
082500     READ CARGO-IN                                                        
082600         AT END MOVE 'Y' TO CARGO-EOF                                     
082700     END-READ.                                                            
082800 1010-EXIT.                                                               
082900     EXIT.                                                                
083000*                                                                         
083100 1020-EXPLODE-ONE.                                                        
083200     IF CR-PIECES > 1                                                     
083300         PERFORM 1030-EXPLODE-N THRU 1030-EXIT                            
083400                 VARYING K FROM 1 BY 1                                    
083500                 UNTIL K > CR-PIECES                                      
083600     ELSE                                                                 
083700         PERFORM 1040-ADD-SINGLE-PIECE THRU 1040-EXIT                     
083800     END-IF.                                                              
083900     PERFORM 1010-READ-CARGO THRU 1010-EXIT.                              
084000 1020-EXIT.                                                               
084100     EXIT.                                                                
084200*                                                                         
084300 1030-EXPLODE-N.                                                          
084400     IF PC-TOT < 500                                                      
084500         ADD 1 TO PC-TOT                                                  
084600         MOVE SPACE          TO PC-ROW (PC-TOT)                           
084700         MOVE SPACE          TO PC-ID (PC-TOT)                            
084800         STRING CR-ID DELIMITED BY SPACE                                  
084900                '-'          DELIMITED BY SIZE                            
085000                K         DELIMITED BY SIZE                               
085100           INTO PC-ID (PC-TOT)                                            
085200         MOVE CR-DEST        TO PC-DEST (PC-TOT)                          
085300         COMPUTE PC-WEIGHT (PC-TOT) = CR-WEIGHT / CR-PIECES               
085400         COMPUTE PC-VOLUME (PC-TOT) = CR-VOLUME / CR-PIECES               
085500         MOVE CR-DIM-CNT     TO PC-DIM-CNT (PC-TOT)                       
085600         MOVE CR-DIM-L       TO PC-DIM-L (PC-TOT)                         
085700         MOVE CR-DIM-W       TO PC-DIM-W (PC-TOT)                         
085800         MOVE CR-DIM-H       TO PC-DIM-H (PC-TOT)                         
085900         IF CR-DIM-CNT = 1                                                
086000             MOVE CR-DIM-H   TO PC-MAX-HEIGHT (PC-TOT)                    
086100         ELSE                                                             
086200             MOVE ZERO       TO PC-MAX-HEIGHT (PC-TOT)                    
086300         END-IF                                                           
086400         MOVE CR-SHC-CNT     TO PC-SHC-CNT (PC-TOT)                       
086500         MOVE CR-SHC (1)     TO PC-SHC (PC-TOT 1)                         
086600         MOVE CR-SHC (2)     TO PC-SHC (PC-TOT 2)                         
086700         MOVE CR-SHC (3)     TO PC-SHC (PC-TOT 3)                         
086800         MOVE CR-ASSIGNED-ULD TO PC-OPR-TYPE (PC-TOT)                     
086900         MOVE 'N'            TO PC-STAT (PC-TOT)                          
087000     END-IF.                                                              
087100 1030-EXIT.                                                               
087200     EXIT.                                                                
087300*                                                                         
087400 1040-ADD-SINGLE-PIECE.                                                   
087500     IF PC-TOT < 500                                                      
087600         ADD 1 TO PC-TOT                                                  
087700         MOVE SPACE          TO PC-ROW (PC-TOT)                           
087800         MOVE CR-ID          TO PC-ID (PC-TOT)                            
087900         MOVE CR-DEST        TO PC-DEST (PC-TOT)                          
088000         MOVE CR-WEIGHT      TO PC-WEIGHT (PC-TOT)                        
088100         MOVE CR-VOLUME      TO PC-VOLUME (PC-TOT)                        
088200         MOVE CR-DIM-CNT     TO PC-DIM-CNT (PC-TOT)                       
088300         MOVE CR-DIM-L       TO PC-DIM-L (PC-TOT)                         
088400         MOVE CR-DIM-W       TO PC-DIM-W (PC-TOT)                         
088500         MOVE CR-DIM-H       TO PC-DIM-H (PC-TOT)                         
088600         IF CR-DIM-CNT = 1                                                
088700             MOVE CR-DIM-H   TO PC-MAX-HEIGHT (PC-TOT)                    
088800         ELSE                                                             
088900             MOVE ZERO       TO PC-MAX-HEIGHT (PC-TOT)                    
089000         END-IF                                                           
089100         MOVE CR-SHC-CNT     TO PC-SHC-CNT (PC-TOT)                       
089200         MOVE CR-SHC (1)     TO PC-SHC (PC-TOT 1)                         
089300         MOVE CR-SHC (2)     TO PC-SHC (PC-TOT 2)                         
089400         MOVE CR-SHC (3)     TO PC-SHC (PC-TOT 3)                         
089500         MOVE CR-ASSIGNED-ULD TO PC-OPR-TYPE (PC-TOT)                     
089600         MOVE 'N'            TO PC-STAT (PC-TOT)                          
089700     END-IF.                                                              
089800 1040-EXIT.                                                               
089900     EXIT.                                                                
090000*                                                                         
090100*================================================================         
090200* 2000  -  PHASE 0, FORCED-GROUP PACKING (OPS FORCED-CONSOL RULES)        
090300*================================================================         
090400 2000-PHASE0-FORCED-GROUPS.                                               
090500     PERFORM 2010-READ-FORCED THRU 2010-EXIT.                             
090600     PERFORM 2020-PACK-ONE-GROUP THRU 2020-EXIT                           
090700             UNTIL FORCED-IS-EOF.                                         
090800 2000-EXIT.                                                               
090900     EXIT.                                                                
091000*                                                                         
091100 2010-READ-FORCED.                                                        
091200     READ FORCED-IN                                                       
091300         AT END MOVE 'Y' TO FORCED-EOF                                    
091400     END-READ.                                                            
091500 2010-EXIT.                                                               
091600     EXIT.                                                                
091700*                                                                         
091800 2020-PACK-ONE-GROUP.                                                     
091900     PERFORM 2100-SELECT-GROUP-MEMBERS THRU 2100-EXIT.                    
092000     IF FG-MEMBER-CNT > 0                                                 
092100         PERFORM 2200-SORT-MEMBERS-DESC  THRU 2200-EXIT                   
092200         PERFORM 2300-OPEN-GROUP-ULDS    THRU 2300-EXIT                   
092300         PERFORM 2400-PLACE-MEMBERS      THRU 2400-EXIT                   
092400         PERFORM 2500-CLOSE-GROUP-ULDS   THRU 2500-EXIT                   
092500         PERFORM 2600-REPORT-LEFTOVERS   THRU 2600-EXIT                   
092600     END-IF.                                                              
092700     PERFORM 2010-READ-FORCED THRU 2010-EXIT.                             
092800 2020-EXIT.                                                               
092900     EXIT.                                                                
093000*                                                                         
093100 2100-SELECT-GROUP-MEMBERS.                                               
093200     MOVE ZERO                   TO FG-MEMBER-CNT.                        
093300     PERFORM 2110-CHECK-ONE-PIECE THRU 2110-EXIT                          
093400             VARYING PC-IDX FROM 1 BY 1                                   
093500             UNTIL PC-IDX > PC-TOT.                                       
093600 2100-EXIT.                                                               
093700     EXIT.                                                                
093800*                                                                         
093900 2110-CHECK-ONE-PIECE.                                                    
094000     IF PC-IS-NEW (PC-IDX)                                                
094100         PERFORM 2120-CHECK-ONE-PREFIX THRU 2120-EXIT                     
094200                 VARYING DEST-SUB FROM 1 BY 1                             
094300                 UNTIL DEST-SUB > FG-CARGO-CNT                            
094400                    OR WAS-PLACED                                         
094500     END-IF.                                                              
094600 2110-EXIT.                                                               
094700     EXIT.                                                                
094800*                                                                         
094900 2120-CHECK-ONE-PREFIX.                                                   
095000     IF DEST-SUB = 1                                                      
095100         MOVE 'N'             TO PLACED                                   
095200     END-IF.                                                              
095300     PERFORM 8500-CALC-PREFIX-LEN THRU 8500-EXIT.                         
095400     IF PREFIX-LEN > 0                                                    
095500        AND PC-ID (PC-IDX) (1:PREFIX-LEN) =                               
095600            FG-CARGO-ID (DEST-SUB) (1:PREFIX-LEN)                         
095700         ADD 1 TO FG-MEMBER-CNT                                           
095800         MOVE PC-IDX TO FG-MEMBER-SUB (FG-MEMBER-CNT)                     
095900         MOVE 'Y'       TO PLACED                                         
096000     END-IF.                                                              
096100 2120-EXIT.                                                               
096200     EXIT.                                                                
096300*                                                                         
096400*        FIND THE SIGNIFICANT (NON-TRAILING-SPACE) LENGTH OF THE          
096500*        GROUP-MEMBER PREFIX CURRENTLY UNDER TEST.                        
096600 8500-CALC-PREFIX-LEN.                                                    
096700     MOVE 12                     TO PREFIX-LEN.                           
096800     PERFORM 8510-TRIM-ONE THRU 8510-EXIT                                 
096900             UNTIL PREFIX-LEN = 0                                         
097000                OR FG-CARGO-ID (DEST-SUB) (PREFIX-LEN:1)                  
097100                   NOT = SPACE.                                           
097200 8500-EXIT.                                                               
097300     EXIT.                                                                
097400*                                                                         
097500 8510-TRIM-ONE.                                                           
097600     SUBTRACT 1 FROM PREFIX-LEN.                                          
097700 8510-EXIT.                                                               
097800     EXIT.                                                                
097900*                                                                         
098000 2200-SORT-MEMBERS-DESC.                                                  
098100     PERFORM 2210-OUTER-PASS THRU 2210-EXIT                               
098200             VARYING I FROM 1 BY 1                                        
098300             UNTIL I > FG-MEMBER-CNT.                                     
098400 2200-EXIT.                                                               
098500     EXIT.                                                                
098600*                                                                         
098700 2210-OUTER-PASS.                                                         
098800     MOVE I               TO BEST.                                        
098900     MOVE I               TO J.                                           
099000     ADD 1                   TO J.                                        
099100     PERFORM 2220-INNER-COMPARE THRU 2220-EXIT                            
099200             VARYING J FROM J BY 1                                        
099300             UNTIL J > FG-MEMBER-CNT.                                     
099400     IF BEST NOT = I                                                      
099500         MOVE FG-MEMBER-SUB (I)    TO SAVE-SUB                            
099600         MOVE FG-MEMBER-SUB (BEST) TO FG-MEMBER-SUB                       
099700            (I)                                                           
099800         MOVE SAVE-SUB                TO FG-MEMBER-SUB                    
099900            (BEST)                                                        
100000     END-IF.                                                              
100100 2210-EXIT.                                                               
100200     EXIT.                                                                
100300*                                                                         
100400 2220-INNER-COMPARE.                                                      
100500     IF PC-WEIGHT (FG-MEMBER-SUB (J)) >                                   
100600        PC-WEIGHT (FG-MEMBER-SUB (BEST))                                  
100700        OR (PC-WEIGHT (FG-MEMBER-SUB (J)) =                               
100800            PC-WEIGHT (FG-MEMBER-SUB (BEST))                              
100900            AND PC-VOLUME (FG-MEMBER-SUB (J)) >                           
101000                PC-VOLUME (FG-MEMBER-SUB (BEST)))                         
101100         MOVE J TO BEST                                                   
101200     END-IF.                                                              
101300 2220-EXIT.                                                               
101400     EXIT.                                                                
101500*                                                                         
101600 2300-OPEN-GROUP-ULDS.                                                    
101700     MOVE ZERO                   TO FG-ULD-CNT.                           
101800     ADD 1                       TO L74-PU-TOT.                           
101900     MOVE L74-PU-TOT             TO FG-ULD-FIRST-SUB.                     
102000     PERFORM 2310-OPEN-ONE-ULD THRU 2310-EXIT                             
102100             VARYING K FROM 1 BY 1                                        
102200             UNTIL K > FG-MAX-ULD.                                        
102300 2300-EXIT.                                                               
102400     EXIT.                                                                
102500*                                                                         
102600 2310-OPEN-ONE-ULD.                                                       
102700     IF K > 1                                                             
102800         ADD 1 TO L74-PU-TOT                                              
102900     END-IF.                                                              
103000     ADD 1                       TO FG-ULD-CNT.                           
103100     MOVE SPACE                  TO L74-PU-ROW (L74-PU-TOT).              
103200     MOVE SPACE                  TO L74-PU-ID (L74-PU-TOT).               
103300     STRING 'FRC-' DELIMITED BY SIZE                                      
103400            FG-GROUP-ID          DELIMITED BY SPACE                       
103500            '-'                  DELIMITED BY SIZE                        
103600            K                 DELIMITED BY SIZE                           
103700       INTO L74-PU-ID (L74-PU-TOT).                                       
103800     MOVE FG-ULD-TYPE            TO L74-PU-ULD-TYPE (L74-PU-TOT).         
103900     PERFORM 8600-FIND-USP-ROW THRU 8600-EXIT.                            
104000     MOVE L74-USP-CONTOUR (USP-SUB)                                       
104100                           TO L74-PU-CONTOUR (L74-PU-TOT).                
104200     MOVE PC-DEST (FG-MEMBER-SUB (1))                                     
104300                           TO L74-PU-DEST (L74-PU-TOT).                   
104400     MOVE ZERO             TO L74-PU-ITEM-CNT (L74-PU-TOT).               
104500     MOVE ZERO             TO L74-PU-TOT-WEIGHT (L74-PU-TOT).             
104600     MOVE ZERO             TO L74-PU-TOT-VOLUME (L74-PU-TOT).             
104700     MOVE 'N'              TO L74-PU-IS-PURE (L74-PU-TOT).                
104800     MOVE 'OPEN'           TO L74-PU-STATUS (L74-PU-TOT).                 
104900     MOVE ZERO             TO L74-PU-SHC-CNT (L74-PU-TOT).                
105000     MOVE 'UNAS'           TO L74-PU-POSITION (L74-PU-TOT).               
105100     MOVE ZERO             TO L74-PU-ARM (L74-PU-TOT).                    
105200     MOVE ZERO             TO L74-PU-SHORE-WGT (L74-PU-TOT).              
105300     MOVE SPACE            TO L74-PU-SHORE-NOTE (L74-PU-TOT).             
105400     MOVE ZERO             TO L74-PU-GROSS-WGT (L74-PU-TOT).              
105500 2310-EXIT.                                                               
105600     EXIT.                                                                
105700*                                                                         
105800 8600-FIND-USP-ROW.                                                       
105900     PERFORM 8610-SCAN-USP THRU 8610-EXIT                                 
106000             VARYING USP-SUB FROM 1 BY 1                                  
106100             UNTIL USP-SUB > L74-USP-TOT                                  
106200                OR L74-USP-TYPE (USP-SUB) = L74-PU-ULD-TYPE               
106300                                                    (L74-PU-TOT).         
106400 8600-EXIT.                                                               
106500     EXIT.                                                                
106600*                                                                         
106700 8610-SCAN-USP.                                                           
106800     CONTINUE.                                                            
106900 8610-EXIT.                                                               
107000     EXIT.                                                                
107100*                                                                         
107200 2400-PLACE-MEMBERS.                                                      
107300     COMPUTE MAX-NET-WGT =                                                
107400             L74-USP-MAX-GROSS (USP-SUB) - L74-USP-TARE                   
107500                                                    (USP-SUB).            
107600     COMPUTE MAX-EFF-VOL =                                                
107700             L74-USP-MAX-VOL (USP-SUB) *                                  
107800            L74-PACKING-LOSS-FACTOR.                                      
107900     MOVE ZERO                   TO FG-LEFT-CNT.                          
108000     MOVE ZERO                   TO FG-LEFT-WGT.                          
108100     PERFORM 2410-PLACE-ONE-MEMBER THRU 2410-EXIT                         
108200             VARYING I FROM 1 BY 1                                        
108300             UNTIL I > FG-MEMBER-CNT.                                     
108400 2400-EXIT.                                                               
108500     EXIT.                                                                
108600*                                                                         
108700 2410-PLACE-ONE-MEMBER.                                                   
108800     MOVE FG-MEMBER-SUB (I)  TO PC-IDX.                                   
108900     MOVE 'N'                     TO PLACED.                              
109000     PERFORM 2420-TRY-ONE-GROUP-ULD THRU 2420-EXIT                        
109100             VARYING PU-SUB FROM FG-ULD-FIRST-SUB BY 1                    
109200             UNTIL PU-SUB > L74-PU-TOT                                    
109300                OR WAS-PLACED.                                            
109400     IF NOT WAS-PLACED                                                    
109500         ADD 1 TO FG-LEFT-CNT                                             
109600         ADD PC-WEIGHT (PC-IDX) TO FG-LEFT-WGT                            
109700     ELSE                                                                 
109800         MOVE 'P' TO PC-STAT (PC-IDX)                                     
109900     END-IF.                                                              
110000 2410-EXIT.                                                               
110100     EXIT.                                                                
110200*                                                                         
110300 2420-TRY-ONE-GROUP-ULD.                                                  
110400     IF L74-PU-TOT-WEIGHT (PU-SUB) + PC-WEIGHT (PC-IDX)                   
110500            NOT > MAX-NET-WGT                                             
110600        AND L74-PU-TOT-VOLUME (PU-SUB) + PC-VOLUME                        
110700            (PC-IDX)                                                      
110800            NOT > MAX-EFF-VOL                                             
110900         PERFORM 8100-CHECK-SEG-VS-ULD THRU 8100-EXIT                     
111000         IF SEG-IS-OK                                                     
111100             PERFORM 8300-ADD-ITEM-TO-PU THRU 8300-EXIT                   
111200             MOVE 'Y' TO PLACED                                           
111300         END-IF                                                           
111400     END-IF.                                                              
111500 2420-EXIT.                                                               
111600     EXIT.                                                                
111700*                                                                         
111800*        DOES THE PIECE AT PC-IDX PASS SEGREGATION AGAINST THE            
111900*        ULD AT PU-SUB (EVERY SHC ON THE PIECE MUST PASS)?                
112000 8100-CHECK-SEG-VS-ULD.                                                   
112100     MOVE 'Y'                    TO SEG-OK.                               
112200     MOVE L74-PU-SHC-CNT (PU-SUB) TO L74-SEGC-EXIST-CNT.                  
112300     PERFORM 8110-COPY-EXIST-SHC THRU 8110-EXIT                           
112400             VARYING CONF-SUB FROM 1 BY 1                                 
112500             UNTIL CONF-SUB > L74-SEGC-EXIST-CNT.                         
112600     PERFORM 8120-CHECK-ONE-CODE THRU 8120-EXIT                           
112700             VARYING CODE-SUB FROM 1 BY 1                                 
112800             UNTIL CODE-SUB > PC-SHC-CNT (PC-IDX)                         
112900                OR NOT SEG-IS-OK.                                         
113000 8100-EXIT.                                                               
113100     EXIT.                                                                
113200*                                                                         
113300 8110-COPY-EXIST-SHC.                                                     
113400     MOVE L74-PU-SHC (PU-SUB CONF-SUB)                                    
113500                           TO L74-SEGC-EXIST (CONF-SUB).                  
113600 8110-EXIT.                                                               
113700     EXIT.                                                                
113800*                                                                         
113900 8120-CHECK-ONE-CODE.                                                     
114000     MOVE PC-SHC (PC-IDX CODE-SUB) TO L74-SEGC-NEW-CODE.                  
114100     CALL 'L74P005' USING L74-SEG-AREA                                    
114200                           L74-SEG-CHECK-AREA                             
114300                           L74-CALL-RESULT.                               
114400     IF L74-SEGC-MIX-CONFLICTS                                            
114500         MOVE 'N' TO SEG-OK                                               
114600     END-IF.                                                              
114700 8120-EXIT.                                                               
114800     EXIT.                                                                
114900*                                                                         
115000*        ADD THE PIECE AT PC-IDX TO THE ULD AT PU-SUB.                    
115100 8300-ADD-ITEM-TO-PU.                                                     
115200     ADD 1 TO L74-PU-ITEM-CNT (PU-SUB).                                   
115300     MOVE PC-ID (PC-IDX)                                                  
115400        TO L74-PU-ITEM-ID (PU-SUB L74-PU-ITEM-CNT (PU-SUB)).              
115500     MOVE PC-WEIGHT (PC-IDX)                                              
115600        TO L74-PU-ITEM-WEIGHT (PU-SUB                                     
115700                                L74-PU-ITEM-CNT (PU-SUB)).                
115800     MOVE PC-DEST (PC-IDX)                                                
115900        TO L74-PU-ITEM-DEST (PU-SUB                                       
116000                              L74-PU-ITEM-CNT (PU-SUB)).                  
116100     MOVE PC-SHC-CNT (PC-IDX)                                             
116200        TO L74-PU-ITEM-SHC-CNT (PU-SUB                                    
116300                                 L74-PU-ITEM-CNT (PU-SUB)).               
116400     MOVE PC-SHC (PC-IDX 1)                                               
116500        TO L74-PU-ITEM-SHC (PU-SUB                                        
116600                             L74-PU-ITEM-CNT (PU-SUB) 1).                 
116700     MOVE PC-SHC (PC-IDX 2)                                               
116800        TO L74-PU-ITEM-SHC (PU-SUB                                        
116900                             L74-PU-ITEM-CNT (PU-SUB) 2).                 
117000     MOVE PC-SHC (PC-IDX 3)                                               
117100        TO L74-PU-ITEM-SHC (PU-SUB                                        
117200                             L74-PU-ITEM-CNT (PU-SUB) 3).                 
117300     ADD PC-WEIGHT (PC-IDX) TO L74-PU-TOT-WEIGHT                          
117400            (PU-SUB).                                                     
117500     ADD PC-VOLUME (PC-IDX) TO L74-PU-TOT-VOLUME                          
117600            (PU-SUB).                                                     
117700     PERFORM 8310-UNION-SHC THRU 8310-EXIT                                
117800             VARYING CODE-SUB FROM 1 BY 1                                 
117900             UNTIL CODE-SUB > PC-SHC-CNT (PC-IDX).                        
118000 8300-EXIT.                                                               
118100     EXIT.                                                                
118200*                                                                         
118300 8310-UNION-SHC.                                                          
118400     IF PC-SHC (PC-IDX CODE-SUB) NOT = SPACE                              
118500         MOVE 'N' TO PLACED                                               
118600         PERFORM 8320-FIND-CODE THRU 8320-EXIT                            
118700                 VARYING CONF-SUB FROM 1 BY 1                             
118800                 UNTIL CONF-SUB > L74-PU-SHC-CNT (PU-SUB)                 
118900         IF CONF-SUB > L74-PU-SHC-CNT (PU-SUB)                            
119000            AND L74-PU-SHC-CNT (PU-SUB) < 10                              
119100             ADD 1 TO L74-PU-SHC-CNT (PU-SUB)                             
119200             MOVE PC-SHC (PC-IDX CODE-SUB)                                
119300               TO L74-PU-SHC (PU-SUB                                      
119400                              L74-PU-SHC-CNT (PU-SUB))                    
119500         END-IF                                                           
119600     END-IF.                                                              
119700 8310-EXIT.                                                               
119800     EXIT.                                                                
119900*                                                                         
120000 8320-FIND-CODE.                                                          
120100     IF L74-PU-SHC (PU-SUB CONF-SUB) =                                    
120200        PC-SHC (PC-IDX CODE-SUB)                                          
120300         MOVE PC-SHC-CNT (PC-IDX) TO CONF-SUB                             
120400     END-IF.                                                              
120500 8320-EXIT.                                                               
120600     EXIT.                                                                
120700*                                                                         
120800 2500-CLOSE-GROUP-ULDS.                                                   
120900     PERFORM 2510-CLOSE-ONE THRU 2510-EXIT                                
121000             VARYING PU-SUB FROM FG-ULD-FIRST-SUB BY 1                    
121100             UNTIL PU-SUB > L74-PU-TOT.                                   
121200 2500-EXIT.                                                               
121300     EXIT.                                                                
121400*                                                                         
121500 2510-CLOSE-ONE.                                                          
121600     IF L74-PU-ITEM-CNT (PU-SUB) > 0                                      
121700         MOVE 'CLOSED' TO L74-PU-STATUS (PU-SUB)                          
121800         MOVE 'Y'      TO L74-PU-IS-PURE (PU-SUB)                         
121900     END-IF.                                                              
122000 2510-EXIT.                                                               
122100     EXIT.                                                                
122200*                                                                         
122300 2600-REPORT-LEFTOVERS.                                                   
122400     IF FG-LEFT-CNT > 0                                                   
122500        AND AR-TOT < 20                                                   
122600         ADD 1 TO AR-TOT                                                  
122700         MOVE FG-GROUP-ID TO AR-GROUP-ID (AR-TOT)                         
122800         MOVE FG-LEFT-CNT TO AR-LEFT-CNT (AR-TOT)                         
122900         MOVE FG-LEFT-WGT TO ITEM-WGT-EDIT                                
123000         MOVE SPACE           TO AR-MESSAGE (AR-TOT)                      
123100         STRING 'Group '          DELIMITED BY SIZE                       
123200                FG-GROUP-ID        DELIMITED BY SPACE                     
123300                ' overflow: '      DELIMITED BY SIZE                      
123400                FG-LEFT-CNT     DELIMITED BY SIZE                         
123500                ' pcs ('           DELIMITED BY SIZE                      
123600                ITEM-WGT-EDIT   DELIMITED BY SIZE                         
123700                'kg).'             DELIMITED BY SIZE                      
123800           INTO AR-MESSAGE (AR-TOT)                                       
123900     END-IF.                                                              
124000 2600-EXIT.                                                               
124100     EXIT.                                                                
124200*                                                                         
124300*================================================================         
124400* 3000  -  PHASE 1, PER-PIECE PRE-PROCESSING (DOOR/RECOMMEND/SHORE        
124500*================================================================         
124600 3000-PHASE1-PREPROCESS.                                                  
124700     PERFORM 3100-PREPROCESS-ONE THRU 3100-EXIT                           
124800             VARYING PC-IDX FROM 1 BY 1                                   
124900             UNTIL PC-IDX > PC-TOT.                                       
125000 3000-EXIT.                                                               
125100     EXIT.                                                                
125200*                                                                         
125300 3100-PREPROCESS-ONE.                                                     
125400     IF PC-IS-NEW (PC-IDX)                                                
125500         PERFORM 4100-DOOR-CHECK THRU 4100-EXIT                           
125600         IF NOT PC-IS-REJECTED (PC-IDX)                                   
125700             PERFORM 4200-RECOMMEND-AND-SHORE THRU 4200-EXIT              
125800         END-IF                                                           
125900         IF NOT PC-IS-REJECTED (PC-IDX)                                   
126000             PERFORM 4300-CLASSIFY-AND-DISPATCH THRU 4300-EXIT            
126100         END-IF                                                           
126200     END-IF.                                                              
126300 3100-EXIT.                                                               
126400     EXIT.                                                                
126500*                                                                         
126600*        3 - DOOR-ENTRY CHECK VIA L74P003.                                
126700 4100-DOOR-CHECK.                                                         
126800     PERFORM 8700-LOAD-PIECE-LINKAGE THRU 8700-EXIT.                      
126900     CALL 'L74P003' USING L74-PIECE-AREA                                  
127000                           L74-GATE-RESULT                                
127100                           L74-DOOR-AREA                                  
127200                           L74-CALL-RESULT.                               
127300     IF L74-GT-REJECTED                                                   
127400         MOVE 'R'             TO PC-STAT (PC-IDX)                         
127500         MOVE L74-GT-REASON   TO PC-REJ-REASON (PC-IDX)                   
127600         PERFORM 8800-RECORD-REJECTION THRU 8800-EXIT                     
127700     END-IF.                                                              
127800 4100-EXIT.                                                               
127900     EXIT.                                                                
128000*                                                                         
128100*        4/5 - RECOMMENDATION AND SHORING VIA L74P004, ARM 320.           
128200 4200-RECOMMEND-AND-SHORE.                                                
128300     PERFORM 8700-LOAD-PIECE-LINKAGE THRU 8700-EXIT.                      
128400     MOVE 320.0                  TO L74-SH-ARM.                           
128500     CALL 'L74P004' USING L74-PIECE-AREA                                  
128600                           L74-SHORE-RESULT                               
128700                           L74-USP-AREA                                   
128800                           L74-CONSTANTS                                  
128900                           L74-LINEAR-AREA                                
129000                           L74-CALL-RESULT.                               
129100     IF L74-SH-REC-TYPE = 'ERROR'                                         
129200         MOVE 'R'             TO PC-STAT (PC-IDX)                         
129300         MOVE L74-MR-DESCRIPTION TO PC-REJ-REASON (PC-IDX)                
129400         PERFORM 8800-RECORD-REJECTION THRU 8800-EXIT                     
129500     ELSE                                                                 
129600         MOVE L74-SH-REC-TYPE    TO PC-REC-TYPE (PC-IDX)                  
129700         MOVE L74-SH-REC-CONTOUR TO PC-REC-CONTOUR (PC-IDX)               
129800         IF L74-SH-IS-FLOATING                                            
129900             MOVE 'Y' TO PC-FLOATING (PC-IDX)                             
130000         END-IF                                                           
130100         IF L74-SH-IS-NEEDED                                              
130200             MOVE 'Y' TO PC-SHORED (PC-IDX)                               
130300             ADD L74-SH-ADD-WEIGHT TO PC-WEIGHT (PC-IDX)                  
130400             IF PC-DIM-CNT (PC-IDX) = 1                                   
130500                 ADD L74-SH-ADD-HEIGHT TO PC-DIM-H (PC-IDX)               
130600                 ADD L74-SH-ADD-HEIGHT TO PC-MAX-HEIGHT                   
130700            (PC-IDX)                                                      
130800             END-IF                                                       
130900         END-IF                                                           
131000     END-IF.                                                              
131100 4200-EXIT.                                                               
131200     EXIT.                                                                
131300*                                                                         
131400 8700-LOAD-PIECE-LINKAGE.                                                 
131500     MOVE SPACE                  TO L74-PIECE-AREA.                       
131600     MOVE PC-ID (PC-IDX)       TO L74-PC-ID.                              
131700     MOVE PC-DEST (PC-IDX)     TO L74-PC-DEST.                            
131800     MOVE PC-WEIGHT (PC-IDX)   TO L74-PC-WEIGHT.                          
131900     MOVE PC-VOLUME (PC-IDX)   TO L74-PC-VOLUME.                          
132000     MOVE 1                          TO L74-PC-PIECES.                    
132100     MOVE PC-DIM-CNT (PC-IDX)  TO L74-PC-DIM-CNT.                         
132200     MOVE PC-DIM-L (PC-IDX)    TO L74-PC-DIM-L.                           
132300     MOVE PC-DIM-W (PC-IDX)    TO L74-PC-DIM-W.                           
132400     MOVE PC-DIM-H (PC-IDX)    TO L74-PC-DIM-H.                           
132500     MOVE PC-MAX-HEIGHT (PC-IDX) TO L74-PC-MAX-HEIGHT.                    
132600     MOVE PC-SHC-CNT (PC-IDX)  TO L74-PC-SHC-CNT.                         
132700     MOVE PC-SHC (PC-IDX 1)    TO L74-PC-SHC (1).                         
132800     MOVE PC-SHC (PC-IDX 2)    TO L74-PC-SHC (2).                         
132900     MOVE PC-SHC (PC-IDX 3)    TO L74-PC-SHC (3).                         
133000     MOVE PC-OPR-TYPE (PC-IDX) TO L74-PC-OPR-ULD-TYPE.                    
133100 8700-EXIT.                                                               
133200     EXIT.                                                                
133300*                                                                         
133400 8800-RECORD-REJECTION.                                                   
133500     IF REJ-TOT < 500                                                     
133600         ADD 1 TO REJ-TOT                                                 
133700         MOVE PC-ID (PC-IDX)  TO REJ-ID (REJ-TOT)                         
133800         MOVE PC-REJ-REASON (PC-IDX) TO REJ-REASON                        
133900            (REJ-TOT)                                                     
134000     END-IF.                                                              
134100     MOVE SPACE                  TO FD-REJECT-LINE.                       
134200     MOVE PC-ID (PC-IDX)   TO FR-CARGO-ID.                                
134300     MOVE PC-REJ-REASON (PC-IDX) TO FR-REASON.                            
134400     WRITE FD-REJECT-LINE.                                                
134500 8800-EXIT.                                                               
134600     EXIT.                                                                
134700*                                                                         
134800*        SPECIAL-VS-ROUTINE CLASSIFICATION AND DISPATCH (PARAS            
134900*        4400/4500 BELOW HANDLE THE TWO PACKING PATHS).                   
135000 4300-CLASSIFY-AND-DISPATCH.                                              
135100     MOVE 'N'                    TO PLACED.                               
135200     IF PC-OPR-TYPE (PC-IDX) NOT = SPACE                                  
135300         MOVE 'Y' TO PLACED                                               
135400     END-IF.                                                              
135500     IF PC-REC-TYPE (PC-IDX) NOT = 'M'                                    
135600        AND PC-REC-TYPE (PC-IDX) NOT = 'M_LOWER'                          
135700        AND PC-REC-TYPE (PC-IDX) NOT = 'K'                                
135800         MOVE 'Y' TO PLACED                                               
135900     END-IF.                                                              
136000     IF PC-SHC-CNT (PC-IDX) > 0                                           
136100         MOVE 'Y' TO PLACED                                               
136200     END-IF.                                                              
136300     IF PC-WAS-SHORED (PC-IDX)                                            
136400         MOVE 'Y' TO PLACED                                               
136500     END-IF.                                                              
136600     IF PC-IS-FLOATING (PC-IDX)                                           
136700         MOVE 'Y' TO PLACED                                               
136800     END-IF.                                                              
136900                                                                          
137000     IF WAS-PLACED                                                        
137100         PERFORM 4500-HEURISTIC-PACK THRU 4500-EXIT                       
137200     ELSE                                                                 
137300         IF PC-DIM-CNT (PC-IDX) = 1                                       
137400             PERFORM 4400-DIMENSIONAL-PACK THRU 4400-EXIT                 
137500         ELSE                                                             
137600             MOVE 'Y' TO PC-QFLAG (PC-IDX)                                
137700             IF (PC-MAX-HEIGHT (PC-IDX) > 0                               
137800                 AND PC-MAX-HEIGHT (PC-IDX) NOT > 163.0)                  
137900                OR PC-MAX-HEIGHT (PC-IDX) = 0                             
138000                 MOVE 'L' TO PC-QDECK (PC-IDX)                            
138100             ELSE                                                         
138200                 MOVE 'M' TO PC-QDECK (PC-IDX)                            
138300             END-IF                                                       
138400         END-IF                                                           
138500     END-IF.                                                              
138600 4300-EXIT.                                                               
138700     EXIT.                                                                
138800*                                                                         
138900*================================================================         
139000* 3-D DIMENSIONAL PACKING (WRITTEN GENERALLY FOR PIECES > 1, BUT          
139100* THE MASTER FLOW ONLY EVER CALLS THIS WITH PIECES = 1 SINCE THE          
139200* EXPLODE PARAGRAPH ABOVE HAS ALREADY REDUCED EVERY CARGO TO              
139300* SINGLE PIECES - KEPT GENERAL FOR THE WHAT-IF WORKBENCH CALL-IN).        
139400*================================================================         
139500 4400-DIMENSIONAL-PACK.                                                   
139600     PERFORM 8600-FIND-USP-BY-TYPE THRU 8600A-EXIT.                       
139700     PERFORM 4410-CALC-MAX-GEOMETRY THRU 4410-EXIT.                       
139800     IF K = 0                                                             
139900         MOVE 'R' TO PC-STAT (PC-IDX)                                     
140000         MOVE SPACE TO PC-REJ-REASON (PC-IDX)                             
140100         STRING 'Dims cannot fit '     DELIMITED BY SIZE                  
140200                PC-REC-TYPE (PC-IDX) DELIMITED BY SPACE                   
140300           INTO PC-REJ-REASON (PC-IDX)                                    
140400         PERFORM 8800-RECORD-REJECTION THRU 8800-EXIT                     
140500     ELSE                                                                 
140600         PERFORM 4420-PACK-ONE-3D-ULD THRU 4420-EXIT                      
140700     END-IF.                                                              
140800 4400-EXIT.                                                               
140900     EXIT.                                                                
141000*                                                                         
141100 8600-FIND-USP-BY-TYPE.                                                   
141200     MOVE PC-REC-TYPE (PC-IDX) TO L74-USP-TYPE (9).                       
141300     PERFORM 8610A-SCAN THRU 8610A-EXIT                                   
141400             VARYING USP-SUB FROM 1 BY 1                                  
141500             UNTIL USP-SUB > L74-USP-TOT                                  
141600                OR L74-USP-TYPE (USP-SUB) =                               
141700                   PC-REC-TYPE (PC-IDX).                                  
141800 8600A-EXIT.                                                              
141900     EXIT.                                                                
142000*                                                                         
142100 8610A-SCAN.                                                              
142200     CONTINUE.                                                            
142300 8610A-EXIT.                                                              
142400     EXIT.                                                                
142500*                                                                         
142600*        MAX PIECES/ULD FROM GEOMETRY - RESULT LEFT IN K.                 
142700 4410-CALC-MAX-GEOMETRY.                                                  
142800     MOVE ZERO                   TO K.                                    
142900     COMPUTE ITEM-SUB ROUNDED =                                           
143000             L74-USP-LEN (USP-SUB) * 2.54.                                
143100     MOVE ITEM-SUB            TO BEST-ARM.                                
143200* BEST-ARM HOLDS ULD INTERNAL LENGTH (CM) HERE - REUSED SLOT.             
143300     COMPUTE ITEM-SUB ROUNDED =                                           
143400             L74-USP-WID (USP-SUB) * 2.54.                                
143500     MOVE ITEM-SUB            TO CENT-SUB.                                
143600* CENT-SUB HOLDS ULD INTERNAL WIDTH (CM) HERE - REUSED SLOT.              
143700     PERFORM 4411-SET-HEIGHT-LIMIT THRU 4411-EXIT.                        
143800                                                                          
143900     IF PC-DIM-H (PC-IDX) > K                                             
144000        OR PC-DIM-L (PC-IDX) > BEST-ARM                                   
144100        OR PC-DIM-W (PC-IDX) > CENT-SUB                                   
144200         MOVE ZERO TO K                                                   
144300     ELSE                                                                 
144400         PERFORM 4412-CALC-LAYER-AND-TIERS THRU 4412-EXIT                 
144500     END-IF.                                                              
144600 4410-EXIT.                                                               
144700     EXIT.                                                                
144800*                                                                         
144900 4411-SET-HEIGHT-LIMIT.                                                   
145000     IF PC-REC-TYPE (PC-IDX) = 'M_LOWER'                                  
145100         MOVE 163 TO K                                                    
145200     ELSE                                                                 
145300         IF L74-USP-CONTOUR (USP-SUB) = 'Q6'                              
145400             MOVE 244 TO K                                                
145500         ELSE                                                             
145600             IF L74-USP-CONTOUR (USP-SUB) = 'Q7'                          
145700                 MOVE 300 TO K                                            
145800             ELSE                                                         
145900                 MOVE 160 TO K                                            
146000             END-IF                                                       
146100         END-IF                                                           
146200     END-IF.                                                              
146300 4411-EXIT.                                                               
146400     EXIT.                                                                
146500*                                                                         
146600 4412-CALC-LAYER-AND-TIERS.                                               
146700     COMPUTE DEST-SUB =                                                   
146800             (BEST-ARM / PC-DIM-L (PC-IDX)) *                             
146900             (CENT-SUB / PC-DIM-W (PC-IDX)).                              
147000     COMPUTE CONF-SUB =                                                   
147100             (BEST-ARM / PC-DIM-W (PC-IDX)) *                             
147200             (CENT-SUB / PC-DIM-L (PC-IDX)).                              
147300     IF CONF-SUB > DEST-SUB                                               
147400         MOVE CONF-SUB TO DEST-SUB                                        
147500     END-IF.                                                              
147600     IF PC-DIM-H (PC-IDX) > 0                                             
147700         COMPUTE CENT-SUB = K / PC-DIM-H (PC-IDX)                         
147800     ELSE                                                                 
147900         MOVE 1 TO CENT-SUB                                               
148000     END-IF.                                                              
148100     COMPUTE K = DEST-SUB * CENT-SUB.                                     
148200 4412-EXIT.                                                               
148300     EXIT.                                                                
148400*                                                                         
148500 4420-PACK-ONE-3D-ULD.                                                    
148600     COMPUTE ITEM-SUB =                                                   
148700             (L74-USP-MAX-GROSS (USP-SUB) -                               
148800              L74-USP-TARE (USP-SUB)) /                                   
148900              PC-WEIGHT (PC-IDX).                                         
149000     IF ITEM-SUB = 0                                                      
149100         MOVE 'R' TO PC-STAT (PC-IDX)                                     
149200         MOVE 'Single piece too heavy'                                    
149300                                 TO PC-REJ-REASON (PC-IDX)                
149400         PERFORM 8800-RECORD-REJECTION THRU 8800-EXIT                     
149500     ELSE                                                                 
149600         ADD 1 TO L74-PU-TOT                                              
149700         MOVE SPACE                  TO L74-PU-ROW (L74-PU-TOT)           
149800         MOVE L74-PU-TOT             TO NEXT-SEQ                          
149900         MOVE SPACE                  TO L74-PU-ID (L74-PU-TOT)            
150000         STRING '3D-'                DELIMITED BY SIZE                    
150100                NEXT-SEQ-EDIT     DELIMITED BY SIZE                       
150200           INTO L74-PU-ID (L74-PU-TOT)                                    
150300         MOVE PC-REC-TYPE (PC-IDX)                                        
150400                                 TO L74-PU-ULD-TYPE (L74-PU-TOT)          
150500         MOVE L74-USP-CONTOUR (USP-SUB)                                   
150600                                 TO L74-PU-CONTOUR (L74-PU-TOT)           
150700         MOVE PC-DEST (PC-IDX) TO L74-PU-DEST (L74-PU-TOT)                
150800         MOVE ZERO             TO L74-PU-ITEM-CNT (L74-PU-TOT)            
150900         MOVE ZERO             TO L74-PU-TOT-WEIGHT (L74-PU-TOT)          
151000         MOVE ZERO             TO L74-PU-TOT-VOLUME (L74-PU-TOT)          
151100         MOVE 'N'              TO L74-PU-IS-PURE (L74-PU-TOT)             
151200         MOVE ZERO             TO L74-PU-SHC-CNT (L74-PU-TOT)             
151300         MOVE 'UNAS'           TO L74-PU-POSITION (L74-PU-TOT)            
151400         MOVE ZERO             TO L74-PU-ARM (L74-PU-TOT)                 
151500         MOVE ZERO             TO L74-PU-SHORE-WGT (L74-PU-TOT)           
151600         MOVE SPACE            TO L74-PU-SHORE-NOTE (L74-PU-TOT)          
151700         MOVE 1                TO L74-PU-ITEM-CNT (L74-PU-TOT)            
151800         MOVE SPACE            TO L74-PU-ITEM-ID (L74-PU-TOT 1)           
151900         STRING PC-ID (PC-IDX) DELIMITED BY SPACE                         
152000                ' (1P)'              DELIMITED BY SIZE                    
152100           INTO L74-PU-ITEM-ID (L74-PU-TOT 1)                             
152200         MOVE PC-WEIGHT (PC-IDX)                                          
152300                               TO L74-PU-ITEM-WEIGHT (L74-PU-TOT          
152400            1)                                                            
152500         MOVE PC-DEST (PC-IDX)                                            
152600                               TO L74-PU-ITEM-DEST (L74-PU-TOT 1)         
152700         MOVE PC-WEIGHT (PC-IDX)                                          
152800                               TO L74-PU-TOT-WEIGHT (L74-PU-TOT)          
152900         MOVE PC-VOLUME (PC-IDX)                                          
153000                               TO L74-PU-TOT-VOLUME (L74-PU-TOT)          
153100         COMPUTE MAX-NET-WGT =                                            
153200                 (L74-PU-TOT-WEIGHT (L74-PU-TOT) +                        
153300                  L74-USP-TARE (USP-SUB)) /                               
153400                  L74-USP-MAX-GROSS (USP-SUB) * 100                       
153500         IF MAX-NET-WGT NOT < 95                                          
153600             MOVE 'CLOSED' TO L74-PU-STATUS (L74-PU-TOT)                  
153700         ELSE                                                             
153800             MOVE 'OPEN'   TO L74-PU-STATUS (L74-PU-TOT)                  
153900         END-IF                                                           
154000         MOVE 'P'          TO PC-STAT (PC-IDX)                            
154100     END-IF.                                                              
154200 4420-EXIT.                                                               
154300     EXIT.                                                                
154400*                                                                         
154500*================================================================         
154600* 6 - HEURISTIC PACKING (SPECIAL PIECES).                                 
154700*================================================================         
154800 4500-HEURISTIC-PACK.                                                     
154900     IF PC-OPR-TYPE (PC-IDX) NOT = SPACE                                  
155000         MOVE PC-OPR-TYPE (PC-IDX) TO BATCH-TARGET-TYPE                   
155100     ELSE                                                                 
155200         MOVE PC-REC-TYPE (PC-IDX) TO BATCH-TARGET-TYPE                   
155300     END-IF.                                                              
155400     MOVE BATCH-TARGET-TYPE TO L74-USP-TYPE (9).                          
155500     PERFORM 8610B-SCAN THRU 8610B-EXIT                                   
155600             VARYING USP-SUB FROM 1 BY 1                                  
155700             UNTIL USP-SUB > L74-USP-TOT                                  
155800                OR L74-USP-TYPE (USP-SUB) =                               
155900            BATCH-TARGET-TYPE.                                            
156000                                                                          
156100     MOVE 'N' TO PLACED.                                                  
156200     IF NOT PC-IS-FLOATING (PC-IDX)                                       
156300         PERFORM 4510-TRY-EXISTING-ULD THRU 4510-EXIT                     
156400                 VARYING PU-SUB FROM 1 BY 1                               
156500                 UNTIL PU-SUB > L74-PU-TOT                                
156600                    OR WAS-PLACED                                         
156700     END-IF.                                                              
156800                                                                          
156900     IF NOT WAS-PLACED                                                    
157000         PERFORM 4520-OPEN-SPECIAL-ULD THRU 4520-EXIT                     
157100     END-IF.                                                              
157200     MOVE 'P' TO PC-STAT (PC-IDX).                                        
157300 4500-EXIT.                                                               
157400     EXIT.                                                                
157500*                                                                         
157600 8610B-SCAN.                                                              
157700     CONTINUE.                                                            
157800 8610B-EXIT.                                                              
157900     EXIT.                                                                
158000*                                                                         
158100 4510-TRY-EXISTING-ULD.                                                   
158200     IF L74-PU-IS-OPEN (PU-SUB)                                           
158300        AND L74-PU-ULD-TYPE (PU-SUB) = BATCH-TARGET-TYPE                  
158400        AND L74-PU-DEST (PU-SUB) = PC-DEST (PC-IDX)                       
158500         PERFORM 8100-CHECK-SEG-VS-ULD THRU 8100-EXIT                     
158600         IF SEG-IS-OK                                                     
158700             COMPUTE MAX-NET-WGT =                                        
158800                     L74-PU-TOT-WEIGHT (PU-SUB) +                         
158900                     L74-USP-TARE (USP-SUB) +                             
159000                     L74-PU-SHORE-WGT (PU-SUB) +                          
159100                     PC-WEIGHT (PC-IDX)                                   
159200             IF MAX-NET-WGT NOT > L74-USP-MAX-GROSS                       
159300            (USP-SUB)                                                     
159400                 PERFORM 8300-ADD-ITEM-TO-PU THRU 8300-EXIT               
159500                 MOVE 'Y' TO PLACED                                       
159600             END-IF                                                       
159700         END-IF                                                           
159800     END-IF.                                                              
159900 4510-EXIT.                                                               
160000     EXIT.                                                                
160100*                                                                         
160200 4520-OPEN-SPECIAL-ULD.                                                   
160300     ADD 1 TO L74-PU-TOT.                                                 
160400     MOVE L74-PU-TOT             TO PU-SUB.                               
160500     MOVE SPACE                  TO L74-PU-ROW (PU-SUB).                  
160600     MOVE L74-PU-TOT             TO NEXT-SEQ.                             
160700     MOVE SPACE                  TO L74-PU-ID (PU-SUB).                   
160800     IF PC-IS-FLOATING (PC-IDX)                                           
160900         STRING 'FLT-' DELIMITED BY SIZE                                  
161000                NEXT-SEQ-EDIT DELIMITED BY SIZE                           
161100           INTO L74-PU-ID (PU-SUB)                                        
161200     ELSE                                                                 
161300         STRING 'SPL-' DELIMITED BY SIZE                                  
161400                NEXT-SEQ-EDIT DELIMITED BY SIZE                           
161500           INTO L74-PU-ID (PU-SUB)                                        
161600     END-IF.                                                              
161700     MOVE BATCH-TARGET-TYPE   TO L74-PU-ULD-TYPE (PU-SUB).                
161800     MOVE L74-USP-CONTOUR (USP-SUB) TO L74-PU-CONTOUR                     
161900            (PU-SUB).                                                     
162000     MOVE PC-DEST (PC-IDX) TO L74-PU-DEST (PU-SUB).                       
162100     MOVE ZERO                   TO L74-PU-ITEM-CNT (PU-SUB).             
162200     MOVE ZERO                   TO L74-PU-TOT-WEIGHT (PU-SUB).           
162300     MOVE ZERO                   TO L74-PU-TOT-VOLUME (PU-SUB).           
162400     MOVE 'N'                    TO L74-PU-IS-PURE (PU-SUB).              
162500     MOVE ZERO                   TO L74-PU-SHC-CNT (PU-SUB).              
162600     MOVE 'UNAS'                 TO L74-PU-POSITION (PU-SUB).             
162700     MOVE ZERO                   TO L74-PU-ARM (PU-SUB).                  
162800     MOVE ZERO                   TO L74-PU-SHORE-WGT (PU-SUB).            
162900     IF PC-IS-FLOATING (PC-IDX)                                           
163000         MOVE 'CLOSED'          TO L74-PU-STATUS (PU-SUB)                 
163100         MOVE 'FLOATING LOAD'   TO L74-PU-SHORE-NOTE (PU-SUB)             
163200     ELSE                                                                 
163300         MOVE 'OPEN'            TO L74-PU-STATUS (PU-SUB)                 
163400         MOVE SPACE             TO L74-PU-SHORE-NOTE (PU-SUB)             
163500     END-IF.                                                              
163600     PERFORM 8300-ADD-ITEM-TO-PU THRU 8300-EXIT.                          
163700 4520-EXIT.                                                               
163800     EXIT.                                                                
163900*                                                                         
164000*================================================================         
164100* 4000  -  PHASE 2, VOLUMETRIC TOP-UP (TOP-UP SCAN + FFD PACK).           
164200*================================================================         
164300 4000-PHASE2-TOPUP.                                                       
164400     MOVE 'L'                    TO BATCH-DECK-SEL.                       
164500     MOVE 'M_LOWER'              TO BATCH-TARGET-TYPE.                    
164600     PERFORM 4600-BATCH-OPTIMIZE-SET THRU 4600-EXIT.                      
164700     MOVE 'M'                    TO BATCH-DECK-SEL.                       
164800     MOVE 'M'                    TO BATCH-TARGET-TYPE.                    
164900     PERFORM 4600-BATCH-OPTIMIZE-SET THRU 4600-EXIT.                      
165000 4000-EXIT.                                                               
165100     EXIT.                                                                
165200*                                                                         
165300 4600-BATCH-OPTIMIZE-SET.                                                 
165400     PERFORM 4610-BUILD-DEST-LIST THRU 4610-EXIT.                         
165500     PERFORM 4620-OPTIMIZE-ONE-DEST THRU 4620-EXIT                        
165600             VARYING DEST-SUB FROM 1 BY 1                                 
165700             UNTIL DEST-SUB > DEST-TOT.                                   
165800 4600-EXIT.                                                               
165900     EXIT.                                                                
166000*                                                                         
166100 4610-BUILD-DEST-LIST.                                                    
166200     MOVE ZERO                   TO DEST-TOT.                             
166300     PERFORM 4611-ADD-ONE-DEST THRU 4611-EXIT                             
166400             VARYING PC-IDX FROM 1 BY 1                                   
166500             UNTIL PC-IDX > PC-TOT.                                       
166600 4610-EXIT.                                                               
166700     EXIT.                                                                
166800*                                                                         
166900 4611-ADD-ONE-DEST.                                                       
167000     IF PC-IS-QUEUED (PC-IDX)                                             
167100        AND PC-QDECK (PC-IDX) = BATCH-DECK-SEL                            
167200        AND PC-IS-NEW (PC-IDX)                                            
167300         MOVE 'N' TO PLACED                                               
167400         PERFORM 4612-CHECK-DEST-KNOWN THRU 4612-EXIT                     
167500                 VARYING DEST-SUB FROM 1 BY 1                             
167600                 UNTIL DEST-SUB > DEST-TOT                                
167700                    OR WAS-PLACED                                         
167800         IF NOT WAS-PLACED AND DEST-TOT < 50                              
167900             ADD 1 TO DEST-TOT                                            
168000             MOVE PC-DEST (PC-IDX) TO DEST-VAL                            
168100            (DEST-TOT)                                                    
168200         END-IF                                                           
168300     END-IF.                                                              
168400 4611-EXIT.                                                               
168500     EXIT.                                                                
168600*                                                                         
168700 4612-CHECK-DEST-KNOWN.                                                   
168800     IF DEST-VAL (DEST-SUB) = PC-DEST (PC-IDX)                            
168900         MOVE 'Y' TO PLACED                                               
169000     END-IF.                                                              
169100 4612-EXIT.                                                               
169200     EXIT.                                                                
169300*                                                                         
169400 4620-OPTIMIZE-ONE-DEST.                                                  
169500     PERFORM 4630-TOPUP-ONE-DEST THRU 4630-EXIT.                          
169600     PERFORM 4640-BINPACK-ONE-DEST THRU 4640-EXIT.                        
169700 4620-EXIT.                                                               
169800     EXIT.                                                                
169900*                                                                         
170000*        FIRST TRY TO TOP UP EXISTING OPEN ULDS OF THE TARGET             
170100*        TYPE/DESTINATION.                                                
170200 4630-TOPUP-ONE-DEST.                                                     
170300     PERFORM 4631-TOPUP-ONE-PIECE THRU 4631-EXIT                          
170400             VARYING PC-IDX FROM 1 BY 1                                   
170500             UNTIL PC-IDX > PC-TOT.                                       
170600 4630-EXIT.                                                               
170700     EXIT.                                                                
170800*                                                                         
170900 4631-TOPUP-ONE-PIECE.                                                    
171000     IF PC-IS-QUEUED (PC-IDX)                                             
171100        AND PC-QDECK (PC-IDX) = BATCH-DECK-SEL                            
171200        AND PC-IS-NEW (PC-IDX)                                            
171300        AND PC-DEST (PC-IDX) = DEST-VAL (DEST-SUB)                        
171400         MOVE 'N' TO PLACED                                               
171500         PERFORM 4632-TRY-ONE-OPEN-ULD THRU 4632-EXIT                     
171600                 VARYING PU-SUB FROM 1 BY 1                               
171700                 UNTIL PU-SUB > L74-PU-TOT                                
171800                    OR WAS-PLACED                                         
171900         IF WAS-PLACED                                                    
172000             MOVE 'P' TO PC-STAT (PC-IDX)                                 
172100         END-IF                                                           
172200     END-IF.                                                              
172300 4631-EXIT.                                                               
172400     EXIT.                                                                
172500*                                                                         
172600 4632-TRY-ONE-OPEN-ULD.                                                   
172700     IF L74-PU-IS-OPEN (PU-SUB)                                           
172800        AND L74-PU-DEST (PU-SUB) = PC-DEST (PC-IDX)                       
172900        AND L74-PU-ULD-TYPE (PU-SUB) = BATCH-TARGET-TYPE                  
173000         PERFORM 8100-CHECK-SEG-VS-ULD THRU 8100-EXIT                     
173100         IF SEG-IS-OK                                                     
173200             PERFORM 8600-FIND-USP-ROW-2 THRU 8600B-EXIT                  
173300             COMPUTE MAX-NET-WGT =                                        
173400                     L74-USP-MAX-GROSS (USP-SUB) -                        
173500                     L74-USP-TARE (USP-SUB)                               
173600             COMPUTE MAX-EFF-VOL =                                        
173700                     L74-USP-MAX-VOL (USP-SUB) *                          
173800                     L74-PACKING-LOSS-FACTOR                              
173900             IF L74-PU-TOT-WEIGHT (PU-SUB) +                              
174000                PC-WEIGHT (PC-IDX) NOT > MAX-NET-WGT                      
174100                AND L74-PU-TOT-VOLUME (PU-SUB) +                          
174200                    PC-VOLUME (PC-IDX) NOT > MAX-EFF-VOL                  
174300                 PERFORM 8300-ADD-ITEM-TO-PU THRU 8300-EXIT               
174400                 MOVE 'Y' TO PLACED                                       
174500             END-IF                                                       
174600         END-IF                                                           
174700     END-IF.                                                              
174800 4632-EXIT.                                                               
174900     EXIT.                                                                
175000*                                                                         
175100 8600-FIND-USP-ROW-2.                                                     
175200     MOVE BATCH-TARGET-TYPE TO L74-USP-TYPE (9).                          
175300     PERFORM 8610C-SCAN THRU 8610C-EXIT                                   
175400             VARYING USP-SUB FROM 1 BY 1                                  
175500             UNTIL USP-SUB > L74-USP-TOT                                  
175600                OR L74-USP-TYPE (USP-SUB) =                               
175700            BATCH-TARGET-TYPE.                                            
175800 8600B-EXIT.                                                              
175900     EXIT.                                                                
176000*                                                                         
176100 8610C-SCAN.                                                              
176200     CONTINUE.                                                            
176300 8610C-EXIT.                                                              
176400     EXIT.                                                                
176500*                                                                         
176600*        WHATEVER IS STILL QUEUED FOR THIS DEST/DECK-SET GOES TO          
176700*        THE BIN-PACKING OPTIMIZER (L74P002).                             
176800 4640-BINPACK-ONE-DEST.                                                   
176900     MOVE ZERO                   TO L74-PCQ-TOT.                          
177000     PERFORM 4641-LOAD-ONE-PCQ THRU 4641-EXIT                             
177100             VARYING PC-IDX FROM 1 BY 1                                   
177200             UNTIL PC-IDX > PC-TOT.                                       
177300     IF L74-PCQ-TOT > 0                                                   
177400         CALL 'L74P002' USING BATCH-TARGET-TYPE                           
177500                               L74-PCQ-AREA                               
177600                               L74-PU-TABLE-AREA                          
177700                               L74-USP-AREA                               
177800                               L74-CONSTANTS                              
177900                               L74-CALL-RESULT                            
178000     END-IF.                                                              
178100 4640-EXIT.                                                               
178200     EXIT.                                                                
178300*                                                                         
178400 4641-LOAD-ONE-PCQ.                                                       
178500     IF PC-IS-QUEUED (PC-IDX)                                             
178600        AND PC-QDECK (PC-IDX) = BATCH-DECK-SEL                            
178700        AND PC-IS-NEW (PC-IDX)                                            
178800        AND PC-DEST (PC-IDX) = DEST-VAL (DEST-SUB)                        
178900        AND L74-PCQ-TOT < 500                                             
179000         ADD 1 TO L74-PCQ-TOT                                             
179100         MOVE PC-ID (PC-IDX)     TO L74-PCQ-ID (L74-PCQ-TOT)              
179200         MOVE PC-DEST (PC-IDX)   TO L74-PCQ-DEST                          
179300            (L74-PCQ-TOT)                                                 
179400         MOVE PC-WEIGHT (PC-IDX) TO L74-PCQ-WEIGHT                        
179500            (L74-PCQ-TOT)                                                 
179600         MOVE PC-VOLUME (PC-IDX) TO L74-PCQ-VOLUME                        
179700            (L74-PCQ-TOT)                                                 
179800         MOVE PC-MAX-HEIGHT (PC-IDX)                                      
179900                                  TO L74-PCQ-MAX-HEIGHT                   
180000            (L74-PCQ-TOT)                                                 
180100         MOVE PC-SHC-CNT (PC-IDX) TO L74-PCQ-SHC-CNT                      
180200            (L74-PCQ-TOT)                                                 
180300         MOVE PC-SHC (PC-IDX 1)                                           
180400                               TO L74-PCQ-SHC (L74-PCQ-TOT 1)             
180500         MOVE PC-SHC (PC-IDX 2)                                           
180600                               TO L74-PCQ-SHC (L74-PCQ-TOT 2)             
180700         MOVE PC-SHC (PC-IDX 3)                                           
180800                               TO L74-PCQ-SHC (L74-PCQ-TOT 3)             
180900         MOVE 'P'                       TO PC-STAT (PC-IDX)               
181000     END-IF.                                                              
181100 4641-EXIT.                                                               
181200     EXIT.                                                                
181300*                                                                         
181400*================================================================         
181500* 5000  -  PHASE 3, ALLOCATION TO AIRCRAFT POSITIONS (INTERLOCK,          
181600* LINEAR-LOAD AND ZONE-LIMIT CHECKS PER THE OPS LOAD MANUAL).             
181700*================================================================         
181800 5000-PHASE3-ALLOCATE.                                                    
181900     PERFORM 5100-SET-SORT-KEYS THRU 5100-EXIT                            
182000             VARYING PU-SUB FROM 1 BY 1                                   
182100             UNTIL PU-SUB > L74-PU-TOT.                                   
182200     PERFORM 5200-SORT-PU-STABLE THRU 5200-EXIT.                          
182300     PERFORM 5300-ALLOCATE-ONE THRU 5300-EXIT                             
182400             VARYING PU-SUB FROM 1 BY 1                                   
182500             UNTIL PU-SUB > L74-PU-TOT.                                   
182600 5000-EXIT.                                                               
182700     EXIT.                                                                
182800*                                                                         
182900 5100-SET-SORT-KEYS.                                                      
183000     IF L74-PU-ULD-TYPE (PU-SUB) = 'G' OR                                 
183100        L74-PU-ULD-TYPE (PU-SUB) = 'R'                                    
183200         MOVE 0 TO PU-SORT-KEY (PU-SUB)                                   
183300     ELSE                                                                 
183400         IF L74-PU-ULD-TYPE (PU-SUB) = 'M_LOWER' OR                       
183500            L74-PU-ULD-TYPE (PU-SUB) = 'A_LOWER'                          
183600             MOVE 1 TO PU-SORT-KEY (PU-SUB)                               
183700         ELSE                                                             
183800             IF L74-PU-ULD-TYPE (PU-SUB) = 'K'                            
183900                 MOVE 2 TO PU-SORT-KEY (PU-SUB)                           
184000             ELSE                                                         
184100                 MOVE 3 TO PU-SORT-KEY (PU-SUB)                           
184200             END-IF                                                       
184300         END-IF                                                           
184400     END-IF.                                                              
184500 5100-EXIT.                                                               
184600     EXIT.                                                                
184700*                                                                         
184800*        STABLE BUBBLE SORT (ADJACENT SWAP ONLY WHEN STRICTLY             
184900*        OUT OF ORDER) SO EQUAL-KEY ULDS KEEP THEIR BUILD ORDER.          
185000 5200-SORT-PU-STABLE.                                                     
185100     PERFORM 5210-ONE-PASS THRU 5210-EXIT                                 
185200             VARYING I FROM 1 BY 1                                        
185300             UNTIL I >= L74-PU-TOT.                                       
185400 5200-EXIT.                                                               
185500     EXIT.                                                                
185600*                                                                         
185700 5210-ONE-PASS.                                                           
185800     PERFORM 5220-ONE-COMPARE THRU 5220-EXIT                              
185900             VARYING J FROM 1 BY 1                                        
186000             UNTIL J > L74-PU-TOT - I.                                    
186100 5210-EXIT.                                                               
186200     EXIT.                                                                
186300*                                                                         
186400 5220-ONE-COMPARE.                                                        
186500     IF PU-SORT-KEY (J) > PU-SORT-KEY (J + 1)                             
186600         MOVE L74-PU-ROW (J)     TO PU-SAVE-ROW                           
186700         MOVE L74-PU-ROW (J + 1) TO L74-PU-ROW (J)                        
186800         MOVE PU-SAVE-ROW        TO L74-PU-ROW (J + 1)                    
186900         MOVE PU-SORT-KEY (J)     TO SAVE-SUB                             
187000         MOVE PU-SORT-KEY (J + 1) TO PU-SORT-KEY (J)                      
187100         MOVE SAVE-SUB               TO PU-SORT-KEY                       
187200                                                        (J + 1)           
187300     END-IF.                                                              
187400 5220-EXIT.                                                               
187500     EXIT.                                                                
187600*                                                                         
187700 5300-ALLOCATE-ONE.                                                       
187800     IF L74-PU-POSITION (PU-SUB) = 'UNAS'                                 
187900         PERFORM 5310-SET-CLASS THRU 5310-EXIT                            
188000         MOVE 99999.9             TO BEST-ARM                             
188100         MOVE ZERO                TO BEST-POS-SUB                         
188200         PERFORM 5320-CHECK-ONE-POS THRU 5320-EXIT                        
188300                 VARYING POS-SUB FROM 1 BY 1                              
188400                 UNTIL POS-SUB > L74-POS-TOT                              
188500         IF BEST-POS-SUB > 0                                              
188600             MOVE L74-POS-ID (BEST-POS-SUB)                               
188700                               TO L74-PU-POSITION (PU-SUB)                
188800             MOVE L74-POS-ARM (BEST-POS-SUB)                              
188900                               TO L74-PU-ARM (PU-SUB)                     
189000             MOVE 'Y'          TO L74-POS-OCCUPIED                        
189100            (BEST-POS-SUB)                                                
189200             PERFORM 5330-CALC-GROSS-WEIGHT THRU 5330-EXIT                
189300         END-IF                                                           
189400     END-IF.                                                              
189500 5300-EXIT.                                                               
189600     EXIT.                                                                
189700*                                                                         
189800 5310-SET-CLASS.                                                          
189900     IF L74-PU-ULD-TYPE (PU-SUB) = 'G' OR                                 
190000        L74-PU-ULD-TYPE (PU-SUB) = 'R'                                    
190100         MOVE 'MAIN '  TO CLASS-DECK                                      
190200         MOVE 'CENTER' TO CLASS-TYPE                                      
190300         MOVE 'N'      TO CLASS-BOTH-LR                                   
190400     ELSE                                                                 
190500         IF L74-PU-ULD-TYPE (PU-SUB) = 'M' OR                             
190600            L74-PU-ULD-TYPE (PU-SUB) = 'A'                                
190700             MOVE 'MAIN '  TO CLASS-DECK                                  
190800             MOVE 'Y'      TO CLASS-BOTH-LR                               
190900         ELSE                                                             
191000             IF L74-PU-ULD-TYPE (PU-SUB) = 'M_LOWER' OR                   
191100                L74-PU-ULD-TYPE (PU-SUB) = 'A_LOWER'                      
191200                 MOVE 'LOWER' TO CLASS-DECK                               
191300                 MOVE 'CENTER' TO CLASS-TYPE                              
191400                 MOVE 'N'      TO CLASS-BOTH-LR                           
191500             ELSE                                                         
191600                 MOVE 'LOWER' TO CLASS-DECK                               
191700                 MOVE 'Y'     TO CLASS-BOTH-LR                            
191800             END-IF                                                       
191900         END-IF                                                           
192000     END-IF.                                                              
192100 5310-EXIT.                                                               
192200     EXIT.                                                                
192300*                                                                         
192400 5320-CHECK-ONE-POS.                                                      
192500     IF L74-POS-DECK (POS-SUB) = CLASS-DECK                               
192600        AND NOT L74-POS-IS-DISABLED (POS-SUB)                             
192700        AND NOT L74-POS-IS-OCCUPIED (POS-SUB)                             
192800        AND L74-POS-ARM (POS-SUB) < BEST-ARM                              
192900        AND ((CLASS-IS-BOTH-LR                                            
193000              AND (L74-POS-TYPE (POS-SUB) = 'LEFT  '                      
193100                   OR L74-POS-TYPE (POS-SUB) = 'RIGHT '))                 
193200             OR (NOT CLASS-IS-BOTH-LR                                     
193300                 AND L74-POS-TYPE (POS-SUB) = CLASS-TYPE))                
193400         PERFORM 5321-CHECK-CONFLICTS THRU 5321-EXIT                      
193500         IF NOT HAS-CONFLICT                                              
193600             PERFORM 5323-CHECK-LINEAR THRU 5323-EXIT                     
193700             IF STR-LINEAR-PASSED                                         
193800                 MOVE L74-POS-ARM (POS-SUB) TO BEST-ARM                   
193900                 MOVE POS-SUB               TO BEST-POS-SUB               
194000             END-IF                                                       
194100         END-IF                                                           
194200     END-IF.                                                              
194300 5320-EXIT.                                                               
194400     EXIT.                                                                
194500*                                                                         
194600 5321-CHECK-CONFLICTS.                                                    
194700     MOVE 'N' TO CONFLICT.                                                
194800     PERFORM 5322-CHECK-OWN-CONFLICTS THRU 5322-EXIT                      
194900             VARYING CONF-SUB FROM 1 BY 1                                 
195000             UNTIL CONF-SUB > L74-POS-CONF-CNT (POS-SUB)                  
195100                OR HAS-CONFLICT.                                          
195200     IF NOT HAS-CONFLICT                                                  
195300         PERFORM 5324-CHECK-OCCUPIED-LISTS THRU 5324-EXIT                 
195400                 VARYING OCC-SUB FROM 1 BY 1                              
195500                 UNTIL OCC-SUB > L74-POS-TOT                              
195600                    OR HAS-CONFLICT                                       
195700     END-IF.                                                              
195800 5321-EXIT.                                                               
195900     EXIT.                                                                
196000*                                                                         
196100 5322-CHECK-OWN-CONFLICTS.                                                
196200     PERFORM 5322A-FIND-CONF-POS THRU 5322A-EXIT                          
196300             VARYING OCC-SUB FROM 1 BY 1                                  
196400             UNTIL OCC-SUB > L74-POS-TOT                                  
196500                OR HAS-CONFLICT.                                          
196600 5322-EXIT.                                                               
196700     EXIT.                                                                
196800*                                                                         
196900 5322A-FIND-CONF-POS.                                                     
197000     IF L74-POS-ID (OCC-SUB) = L74-POS-CONF (POS-SUB                      
197100            CONF-SUB)                                                     
197200        AND L74-POS-IS-OCCUPIED (OCC-SUB)                                 
197300         MOVE 'Y' TO CONFLICT                                             
197400     END-IF.                                                              
197500 5322A-EXIT.                                                              
197600     EXIT.                                                                
197700*                                                                         
197800 5324-CHECK-OCCUPIED-LISTS.                                               
197900     IF L74-POS-IS-OCCUPIED (OCC-SUB)                                     
198000         PERFORM 5325-SCAN-ITS-CONFLICTS THRU 5325-EXIT                   
198100                 VARYING CONF-SUB FROM 1 BY 1                             
198200                 UNTIL CONF-SUB > L74-POS-CONF-CNT (OCC-SUB)              
198300                    OR HAS-CONFLICT                                       
198400     END-IF.                                                              
198500 5324-EXIT.                                                               
198600     EXIT.                                                                
198700*                                                                         
198800 5325-SCAN-ITS-CONFLICTS.                                                 
198900     IF L74-POS-CONF (OCC-SUB CONF-SUB) = L74-POS-ID                      
199000            (POS-SUB)                                                     
199100         MOVE 'Y' TO CONFLICT                                             
199200     END-IF.                                                              
199300 5325-EXIT.                                                               
199400     EXIT.                                                                
199500*                                                                         
199600 5323-CHECK-LINEAR.                                                       
199700     MOVE 'L'                         TO STR-REQUEST-TYPE.                
199800     PERFORM 5330-CALC-GROSS-WEIGHT THRU 5330-EXIT.                       
199900     MOVE L74-PU-GROSS-WGT (PU-SUB) TO STR-GROSS-WGT.                     
200000     PERFORM 8600-FIND-USP-ROW-3 THRU 8600C-EXIT.                         
200100     MOVE L74-USP-LEN (USP-SUB)     TO STR-BASE-LEN.                      
200200     MOVE L74-POS-ARM (POS-SUB)     TO STR-ARM.                           
200300     CALL 'L74P006' USING STR-REQUEST-TYPE                                
200400                           L74-STR-LINEAR-AREA                            
200500                           L74-STR-ZONE-RESULT                            
200600                           L74-LINEAR-AREA                                
200700                           L74-ZONE-AREA                                  
200800                           L74-PU-TABLE-AREA                              
200900                           L74-CALL-RESULT.                               
201000 5323-EXIT.                                                               
201100     EXIT.                                                                
201200*                                                                         
201300 8600-FIND-USP-ROW-3.                                                     
201400     MOVE L74-PU-ULD-TYPE (PU-SUB) TO L74-USP-TYPE (9).                   
201500     PERFORM 8610D-SCAN THRU 8610D-EXIT                                   
201600             VARYING USP-SUB FROM 1 BY 1                                  
201700             UNTIL USP-SUB > L74-USP-TOT                                  
201800                OR L74-USP-TYPE (USP-SUB) = L74-PU-ULD-TYPE               
201900                                                    (PU-SUB).             
202000 8600C-EXIT.                                                              
202100     EXIT.                                                                
202200*                                                                         
202300 8610D-SCAN.                                                              
202400     CONTINUE.                                                            
202500 8610D-EXIT.                                                              
202600     EXIT.                                                                
202700*                                                                         
202800*        DERIVED GROSS WEIGHT = NET + TARE + SHORING (RECORD              
202900*        LAYOUTS "DERIVED" NOTE).                                         
203000 5330-CALC-GROSS-WEIGHT.                                                  
203100     PERFORM 8600-FIND-USP-ROW-3 THRU 8600C-EXIT.                         
203200     COMPUTE L74-PU-GROSS-WGT (PU-SUB) =                                  
203300             L74-PU-TOT-WEIGHT (PU-SUB) +                                 
203400             L74-USP-TARE (USP-SUB) +                                     
203500             L74-PU-SHORE-WGT (PU-SUB).                                   
203600 5330-EXIT.                                                               
203700     EXIT.                                                                
203800*                                                                         
203900*================================================================         
204000* 6000  -  WRITE THE LOAD-PLAN REPORT AND SUMMARY.                        
204100*================================================================         
204200 6000-WRITE-REPORT.                                                       
204300     PERFORM 6100-WRITE-HEADER THRU 6100-EXIT.                            
204400     MOVE ALL 'N'                TO PU-PRINTED (1).                       
204500     PERFORM 6110-CLEAR-PRINTED THRU 6110-EXIT                            
204600             VARYING PU-SUB FROM 1 BY 1                                   
204700             UNTIL PU-SUB > L74-PU-TOT.                                   
204800     PERFORM 6120-WRITE-ONE-LINE THRU 6120-EXIT                           
204900             VARYING I FROM 1 BY 1                                        
205000             UNTIL I > L74-PU-TOT.                                        
205100     PERFORM 6200-WRITE-SUMMARY  THRU 6200-EXIT.                          
205200     PERFORM 6300-WRITE-REJECTIONS THRU 6300-EXIT.                        
205300     PERFORM 6400-WRITE-ACTION-REQUIRED THRU 6400-EXIT.                   
205400 6000-EXIT.                                                               
205500     EXIT.                                                                
205600*                                                                         
205700 6100-WRITE-HEADER.                                                       
205800     MOVE SPACE                  TO FD-PLAN-LINE.                         
205900     MOVE 'B747-400F CARGO LOAD PLAN' TO FD-PLAN-LINE.                    
206000     WRITE FD-PLAN-LINE.                                                  
206100     MOVE SPACE                  TO FD-PLAN-LINE.                         
206200     MOVE 'POS | TYPE | DEST | WGT(KG) | ULD ID | CONTENTS'               
206300                                  TO FD-PLAN-LINE.                        
206400     WRITE FD-PLAN-LINE.                                                  
206500     MOVE SPACE                  TO FD-PLAN-LINE.                         
206600     MOVE ALL '-'                TO FD-PLAN-LINE.                         
206700     WRITE FD-PLAN-LINE.                                                  
206800 6100-EXIT.                                                               
206900     EXIT.                                                                
207000*                                                                         
207100 6110-CLEAR-PRINTED.                                                      
207200     MOVE 'N'                    TO PU-PRINTED (PU-SUB).                  
207300 6110-EXIT.                                                               
207400     EXIT.                                                                
207500*                                                                         
207600*        PICK THE SMALLEST NOT-YET-PRINTED ASSIGNED-POSITION ID           
207700*        EACH PASS - EQUIVALENT TO SORTING BY POSITION ASCENDING.         
207800 6120-WRITE-ONE-LINE.                                                     
207900     MOVE ZERO                   TO BEST-PRINT-SUB.                       
208100     PERFORM 6130-FIND-SMALLEST THRU 6130-EXIT                            
208200             VARYING PU-SUB FROM 1 BY 1                                   
208300             UNTIL PU-SUB > L74-PU-TOT.                                   
208400     IF BEST-PRINT-SUB > 0                                                
208500         MOVE 'Y' TO PU-PRINTED (BEST-PRINT-SUB)                          
208600         PERFORM 6140-BUILD-DETAIL-LINE THRU 6140-EXIT                    
208700     END-IF.                                                              
208800 6120-EXIT.                                                               
208900     EXIT.                                                                
209000*                                                                         
209100 6130-FIND-SMALLEST.                                                      
209200     IF L74-PU-POSITION (PU-SUB) NOT = 'UNAS'                             
209300        AND PU-PRINTED (PU-SUB) = 'N'                                     
209400        AND (BEST-PRINT-SUB = 0                                           
209500             OR L74-PU-POSITION (PU-SUB) <                                
209600                L74-PU-POSITION (BEST-PRINT-SUB))                         
209700         MOVE PU-SUB TO BEST-PRINT-SUB                                    
209800     END-IF.                                                              
209900 6130-EXIT.                                                               
210000     EXIT.                                                                
210100*                                                                         
210200 6140-BUILD-DETAIL-LINE.                                                  
210300     MOVE BEST-PRINT-SUB      TO PU-SUB.                                  
210400     PERFORM 6150-BUILD-CONTENTS THRU 6150-EXIT.                          
210500     COMPUTE TOT-GROSS ROUNDED = L74-PU-GROSS-WGT (PU-SUB).               
210600     MOVE TOT-GROSS           TO WGT-EDIT.                                
210700     MOVE SPACE                  TO FD-PLAN-LINE.                         
210800     STRING L74-PU-POSITION (PU-SUB) DELIMITED BY SIZE                    
210900            ' | '                        DELIMITED BY SIZE                
211000            L74-PU-ULD-TYPE (PU-SUB)  DELIMITED BY SPACE                  
211100            ' | '                        DELIMITED BY SIZE                
211200            L74-PU-DEST (PU-SUB)      DELIMITED BY SIZE                   
211300            ' | '                        DELIMITED BY SIZE                
211400            WGT-EDIT                  DELIMITED BY SIZE                   
211500            ' | '                        DELIMITED BY SIZE                
211600            L74-PU-ID (PU-SUB)        DELIMITED BY SPACE                  
211700            ' | '                        DELIMITED BY SIZE                
211800            CONTENTS                  DELIMITED BY SIZE                   
211900       INTO FD-PLAN-LINE.                                                 
212000     WRITE FD-PLAN-LINE.                                                  
212100 6140-EXIT.                                                               
212200     EXIT.                                                                
212300*                                                                         
212400*        "<ITEM-ID> (<WEIGHT>KG, <DEST>[ <SHC,...>])" JOINED BY           
212500*        COMMAS.                                                          
212600 6150-BUILD-CONTENTS.                                                     
212700     MOVE SPACE                  TO CONTENTS.                             
212800     PERFORM 6160-ADD-ONE-ITEM THRU 6160-EXIT                             
212900             VARYING ITEM-SUB FROM 1 BY 1                                 
213000             UNTIL ITEM-SUB > L74-PU-ITEM-CNT (PU-SUB).                   
213100 6150-EXIT.                                                               
213200     EXIT.                                                                
213300*                                                                         
213400 6160-ADD-ONE-ITEM.                                                       
213500     COMPUTE ITEM-WGT-EDIT ROUNDED =                                      
213600             L74-PU-ITEM-WEIGHT (PU-SUB ITEM-SUB).                        
213700     MOVE SPACE                  TO ONE-ITEM.                             
213800     STRING L74-PU-ITEM-ID (PU-SUB ITEM-SUB)                              
213900                                    DELIMITED BY SPACE                    
214000            ' ('                    DELIMITED BY SIZE                     
214100            ITEM-WGT-EDIT        DELIMITED BY SIZE                        
214200            'KG, '                  DELIMITED BY SIZE                     
214300            L74-PU-ITEM-DEST (PU-SUB ITEM-SUB)                            
214400                                    DELIMITED BY SIZE                     
214500       INTO ONE-ITEM.                                                     
214600     IF L74-PU-ITEM-SHC-CNT (PU-SUB ITEM-SUB) > 0                         
214700         MOVE SPACE              TO SHC-LIST                              
214800         PERFORM 6161-ADD-ONE-SHC THRU 6161-EXIT                          
214900             VARYING SHC-SUB FROM 1 BY 1                                  
215000             UNTIL SHC-SUB > L74-PU-ITEM-SHC-CNT (PU-SUB ITEM-SUB)        
215100         STRING ONE-ITEM      DELIMITED BY SPACE                          
215200                ' '             DELIMITED BY SIZE                         
215300                SHC-LIST      DELIMITED BY SPACE                          
215400                ')'             DELIMITED BY SIZE                         
215500           INTO ONE-ITEM                                                  
215600     ELSE                                                                 
215700         STRING ONE-ITEM      DELIMITED BY SPACE                          
215800                ')'             DELIMITED BY SIZE                         
215900           INTO ONE-ITEM                                                  
216000     END-IF.                                                              
216100     IF ITEM-SUB = 1                                                      
216200         STRING ONE-ITEM DELIMITED BY SPACE                               
216300           INTO CONTENTS                                                  
216400     ELSE                                                                 
216500         STRING CONTENTS DELIMITED BY SPACE                               
216600                ', '        DELIMITED BY SIZE                             
216700                ONE-ITEM DELIMITED BY SPACE                               
216800           INTO CONTENTS                                                  
216900     END-IF.                                                              
217000 6160-EXIT.                                                               
217100     EXIT.                                                                
217200*                                                                         
217300 6161-ADD-ONE-SHC.                                                        
217400     IF SHC-SUB = 1                                                       
217500         STRING L74-PU-ITEM-SHC (PU-SUB ITEM-SUB SHC-SUB)                 
217600                                    DELIMITED BY SPACE                    
217700           INTO SHC-LIST                                                  
217800     ELSE                                                                 
217900         STRING SHC-LIST         DELIMITED BY SPACE                       
218000                ','                 DELIMITED BY SIZE                     
218100                L74-PU-ITEM-SHC (PU-SUB ITEM-SUB SHC-SUB)                 
218200                                    DELIMITED BY SPACE                    
218300           INTO SHC-LIST                                                  
218400     END-IF.                                                              
218500 6161-EXIT.                                                               
218600     EXIT.                                                                
218700*                                                                         
218800*        TOTALS OVER ALL PACKED ULDS (ASSIGNED OR NOT) AND THE            
218900*        ZONE-LIMIT CHECK (9C) VIA L74P006.                               
219000 6200-WRITE-SUMMARY.                                                      
219100     MOVE ZERO                   TO TOT-GROSS.                            
219200     PERFORM 6210-SUM-ONE-ULD THRU 6210-EXIT                              
219300             VARYING PU-SUB FROM 1 BY 1                                   
219400             UNTIL PU-SUB > L74-PU-TOT.                                   
219500     MOVE SPACE                  TO FD-PLAN-LINE.                         
219600     MOVE SPACE                  TO PRINT-LINE.                           
219700     MOVE TOT-GROSS           TO TOT-GROSS-EDIT.                          
219800     STRING 'TOTAL ULDS: '        DELIMITED BY SIZE                       
219900            L74-PU-TOT            DELIMITED BY SIZE                       
220000            '   TOTAL GROSS WEIGHT: ' DELIMITED BY SIZE                   
220100            TOT-GROSS-EDIT     DELIMITED BY SIZE                          
220200            ' KG'                 DELIMITED BY SIZE                       
220300       INTO FD-PLAN-LINE.                                                 
220400     WRITE FD-PLAN-LINE.                                                  
220500                                                                          
220600     MOVE 'Z'                    TO STR-REQUEST-TYPE.                     
220700     CALL 'L74P006' USING STR-REQUEST-TYPE                                
220800                           L74-STR-LINEAR-AREA                            
220900                           L74-STR-ZONE-RESULT                            
221000                           L74-LINEAR-AREA                                
221100                           L74-ZONE-AREA                                  
221200                           L74-PU-TABLE-AREA                              
221300                           L74-CALL-RESULT.                               
221400     IF STR-WARN-CNT > 0                                                  
221500         PERFORM 6220-WRITE-ONE-WARNING THRU 6220-EXIT                    
221600                 VARYING K FROM 1 BY 1                                    
221700                 UNTIL K > STR-WARN-CNT                                   
221800     END-IF.                                                              
221900 6200-EXIT.                                                               
222000     EXIT.                                                                
222100*                                                                         
222200 6210-SUM-ONE-ULD.                                                        
222300     PERFORM 5330-CALC-GROSS-WEIGHT THRU 5330-EXIT.                       
222400     ADD L74-PU-GROSS-WGT (PU-SUB) TO TOT-GROSS.                          
222500 6210-EXIT.                                                               
222600     EXIT.                                                                
222700*                                                                         
222800 6220-WRITE-ONE-WARNING.                                                  
222900     MOVE SPACE                  TO FD-PLAN-LINE.                         
223000     MOVE STR-WARN-TEXT (K)   TO FD-PLAN-LINE.                            
223100     WRITE FD-PLAN-LINE.                                                  
223200 6220-EXIT.                                                               
223300     EXIT.                                                                
223400*                                                                         
223500 6300-WRITE-REJECTIONS.                                                   
223600     MOVE SPACE                  TO FD-PLAN-LINE.                         
223700     MOVE 'REJECTED:'            TO FD-PLAN-LINE.                         
223800     WRITE FD-PLAN-LINE.                                                  
223900     PERFORM 6310-WRITE-ONE-REJ THRU 6310-EXIT                            
224000             VARYING REJ-IDX FROM 1 BY 1                                  
224100             UNTIL REJ-IDX > REJ-TOT.                                     
224200 6300-EXIT.                                                               
224300     EXIT.                                                                
224400*                                                                         
224500 6310-WRITE-ONE-REJ.                                                      
224600     MOVE SPACE                  TO FD-PLAN-LINE.                         
224700     STRING REJ-ID (REJ-IDX)     DELIMITED BY SPACE                       
224800            ' - '                       DELIMITED BY SIZE                 
224900            REJ-REASON (REJ-IDX)  DELIMITED BY SIZE                       
225000       INTO FD-PLAN-LINE.                                                 
225100     WRITE FD-PLAN-LINE.                                                  
225200 6310-EXIT.                                                               
225300     EXIT.                                                                
225400*                                                                         
225500 6400-WRITE-ACTION-REQUIRED.                                              
225600     MOVE SPACE                  TO FD-PLAN-LINE.                         
225700     MOVE 'ACTION REQUIRED:'     TO FD-PLAN-LINE.                         
225800     WRITE FD-PLAN-LINE.                                                  
225900     PERFORM 6410-WRITE-ONE-AR THRU 6410-EXIT                             
226000             VARYING AR-IDX FROM 1 BY 1                                   
226100             UNTIL AR-IDX > AR-TOT.                                       
226200 6400-EXIT.                                                               
226300     EXIT.                                                                
226400*                                                                         
226500 6410-WRITE-ONE-AR.                                                       
226600     MOVE SPACE                  TO FD-PLAN-LINE.                         
226700     STRING AR-GROUP-ID (AR-IDX) DELIMITED BY SPACE                       
226800            ' - '                       DELIMITED BY SIZE                 
226900            AR-MESSAGE (AR-IDX)   DELIMITED BY SIZE                       
227000       INTO FD-PLAN-LINE.                                                 
227100     WRITE FD-PLAN-LINE.                                                  
227200 6410-EXIT.                                                               
227300     EXIT.                                                                
227400*                                                                         
227500 9000-CLOSE-FILES.                                                        
227600     CLOSE CARGO-IN.                                                      
227700     CLOSE FORCED-IN.                                                     
227800     CLOSE PLAN-OUT.                                                      
227900     CLOSE REJECT-OUT.                                                    
228000 9000-EXIT.                                                               
228100     EXIT.                                                                
