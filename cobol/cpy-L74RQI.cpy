000100*----------------------------------------------------------------         
000200* L74RQI  -  PER-PIECE LINKAGE FOR GATEKEEPER / SHORING / ULD             
000300* TYPE RECOMMENDATION.  ONE PIECE AT A TIME IS PASSED DOWN FROM           
000400* L74P001 PARAGRAPH 4200-RECOMMEND-AND-SHORE TO L74P003 (DOOR             
000500* CHECK), THEN ON TO L74P004 (ULD RECOMMENDATION AND SHORING).            
000600* 1994-02-16 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
000700*----------------------------------------------------------------         
000800 01  L74-PIECE-AREA.                                                      
000900     05  L74-PC-ID               PIC X(16).                               
001000     05  L74-PC-DEST             PIC X(04).                               
001100     05  L74-PC-WEIGHT           PIC S9(7)V99.                            
001200     05  L74-PC-VOLUME           PIC S9(5)V99.                            
001300     05  L74-PC-PIECES           PIC 9(04).                               
001400     05  L74-PC-DIM-CNT          PIC 9(01).                               
001500     05  L74-PC-DIM-L            PIC S9(5)V9.                             
001600     05  L74-PC-DIM-W            PIC S9(5)V9.                             
001700     05  L74-PC-DIM-H            PIC S9(5)V9.                             
001800     05  L74-PC-MAX-HEIGHT       PIC S9(5)V9.                             
001900     05  L74-PC-SHC-CNT          PIC 9(01).                               
002000     05  L74-PC-SHC-TB.                                                   
002100         10  L74-PC-SHC          PIC X(03) OCCURS 3 TIMES.                
002200     05  L74-PC-OPR-ULD-TYPE     PIC X(08).                               
002300     05  FILLER                  PIC X(06).                               
002400*                                                                         
002500*        RESULT OF THE 4100-DOOR-CHECK CALL TO L74P003.                   
002600 01  L74-GATE-RESULT.                                                     
002700     05  L74-GT-PASS             PIC X(01)   VALUE 'Y'.                   
002800         88  L74-GT-PASSED                   VALUE 'Y'.                   
002900         88  L74-GT-REJECTED                 VALUE 'N'.                   
003000     05  L74-GT-ENTRY-POINT      PIC X(08)   VALUE SPACE.                 
003100     05  L74-GT-REASON           PIC X(60)   VALUE SPACE.                 
003200     05  FILLER                  PIC X(05)   VALUE SPACE.                 
003300*                                                                         
003400*        RESULT OF THE ULD-TYPE RECOMMENDATION AND SHORING CALL           
003500*        TO L74P004.  L74-SH-ARM IS SUPPLIED BY THE CALLER (THE           
003600*        ARM OF THE POSITION UNDER CONSIDERATION) SO THE SHORING          
003700*        WEIGHT DENSITY FORMULA CAN BE APPLIED.                           
003800 01  L74-SHORE-RESULT.                                                    
003900     05  L74-SH-REC-TYPE         PIC X(08)   VALUE SPACE.                 
004000     05  L74-SH-REC-CONTOUR      PIC X(05)   VALUE SPACE.                 
004100     05  L74-SH-FLOATING         PIC X(01)   VALUE 'N'.                   
004200         88  L74-SH-IS-FLOATING              VALUE 'Y'.                   
004300     05  L74-SH-ARM              PIC S9(5)V9.                             
004400     05  L74-SH-NEEDED           PIC X(01)   VALUE 'N'.                   
004500         88  L74-SH-IS-NEEDED                VALUE 'Y'.                   
004600     05  L74-SH-ADD-WEIGHT       PIC S9(5)V99 VALUE ZERO.                 
004700     05  L74-SH-ADD-HEIGHT       PIC S9(3)V9  VALUE ZERO.                 
004800     05  FILLER                  PIC X(08)   VALUE SPACE.                 
