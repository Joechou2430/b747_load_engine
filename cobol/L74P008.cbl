000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     L74P008.                                                 
000400 AUTHOR.         RASCHELLA.                                               
000500 INSTALLATION.   FREIGHT SYSTEMS - LOAD PLANNING.                         
000600 DATE-WRITTEN.   AUGUST 1997.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*----------------------------------------------------------------         
001000* L74P008  -  REVENUE / DISPLACEMENT-COST OPTIMIZER (WHAT-IF)             
001100*                                                                         
001200* A STANDALONE WHAT-IF TOOL FOR THE SALES DESK - NOT PART OF THE          
001300* NIGHTLY L74P001 BATCH STREAM.  READS A FILE OF PENDING BOOKING          
001400* REQUESTS (BOOK-IN) THAT HAVE NOT YET BEEN COMMITTED TO A PLAN           
001500* AND GREEDILY OFFERS EACH ONE, HIGHEST YIELD FIRST, TO WHATEVER          
001600* POSITION MAXIMISES ITS NET PROFIT AFTER DISPLACEMENT COST.  A           
001700* POSITION'S DISPLACEMENT COST IS THE BASELINE VALUE OF EVERY             
001800* POSITION ITS PLACEMENT WOULD BLOCK (THE SAME CONFLICT LISTS THE         
001900* CORE ENGINE USES FOR 9A ALLOCATION).  ACCEPTED BOOKINGS ARE             
002000* FOLDED INTO A WORKING PACKED-ULD TABLE AND L74P007 IS CALLED            
002100* AFTER EACH ONE TO REFRESH THE RUNNING CG/%MAC SO THE DESK CAN           
002200* SEE THE BALANCE IMPACT OF EACH OFFER AS IT IS ACCEPTED.                 
002300*                                                                         
002400* THE OPTIMIZER'S POSITION POOL IS MAIN DECK ONLY (THE 4 FIXED            
002500* POSITIONS PLUS THE 42 ROW-ZONE SLOTS) - THE DESK ONLY PRICES            
002600* MAIN DECK DISPLACEMENT ON A WHAT-IF BASIS, LOWER-HOLD FREIGHT           
002700* STILL ROUTES THROUGH THE NIGHTLY PLAN UNPRICED.                         
002800*                                                                         
002900*        C H A N G E   L O G                                              
003000* 1997-08-04 RAL  ORIGINAL - SALES ASKED FOR A QUICK DISPLACEMENT         
003100*                 COST TOOL TO PRICE LATE BOOKING REQUESTS AGAINST        
003200*                 WHAT WAS ALREADY ON THE PLAN (CR0468).                  
003300* 1997-12-19 RAL  YIELD SORT NOW FALLS BACK TO REVENUE ALONE WHEN         
003400*                 WEIGHT IS ZERO INSTEAD OF ABENDING ON THE               
003500*                 DIVIDE (CR0479 - A DOCUMENTS-ONLY BOOKING).             
003600* 1999-01-11 GDP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,            
003700*                 NO CHANGES REQUIRED.  SIGNED OFF.                       
003800*----------------------------------------------------------------         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.    IBM-370.                                             
004200 OBJECT-COMPUTER.    IBM-370.                                             
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT BOOK-IN     ASSIGN TO BOOKIN                                  
004800            ORGANIZATION IS LINE SEQUENTIAL.                              
004900     SELECT OPT-OUT     ASSIGN TO OPTOUT                                  
005000            ORGANIZATION IS LINE SEQUENTIAL.                              
005100*                                                                         
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400 FD  BOOK-IN                                                              
005500     LABEL RECORDS ARE STANDARD.                                          
005600 01  BK-RECORD.                                                           
005700     05  BK-CARGO-ID             PIC X(12).                               
005800     05  BK-DEST                 PIC X(04).                               
005900     05  BK-WEIGHT               PIC 9(05)V99.                            
006000     05  BK-REVENUE              PIC 9(06)V99.                            
006100     05  FILLER                  PIC X(15).                               
006200*                                                                         
006300 FD  OPT-OUT                                                              
006400     LABEL RECORDS ARE STANDARD.                                          
006500 01  OP-LINE                     PIC X(100).                              
006600*                                                                         
006700 WORKING-STORAGE SECTION.                                                 
006800 01  WK-LITERALS.                                                         
006900     05  PGM-NAME                PIC X(08)   VALUE 'L74P008'.             
007000*                                                                         
007100 01  WK-LITERALS-SPLIT REDEFINES WK-LITERALS.                             
007200     05  WK-PGM-PROJ             PIC X(04).                               
007300     05  WK-PGM-SEQ              PIC X(04).                               
007400*                                                                         
007500 01  EOF-SWITCHES.                                                        
007600     05  BOOK-EOF             PIC X(01)   VALUE 'N'.                      
007700         88  BOOK-IS-EOF                  VALUE 'Y'.                      
007800*                                                                         
007900 COPY L74REV.                                                             
008000 COPY L74POS.                                                             
008100 COPY L74ULD.                                                             
008200 COPY L74BAL.                                                             
008300 COPY L74MSG.                                                             
008400*                                                                         
008500*        FIXED AIRCRAFT CONFIGURATION FOR THIS TAIL NUMBER'S              
008600*        NIGHTLY LOADSHEET - SAME PHYSICAL FACTS L74T001 TESTS            
008700*        L74P007 AGAINST, DUPLICATED HERE SO THE WHAT-IF TOOL             
008800*        NEEDS NO SEPARATE CONFIG FEED.                                   
008900 01  AIRCRAFT-CONFIG.                                                     
009000     05  CFG-DOW              PIC 9(6)V9  VALUE 165400.0.                 
009100     05  CFG-MAC-LENGTH       PIC 9(4)V9  VALUE 327.8.                    
009200     05  CFG-LEMAC            PIC 9(5)V9  VALUE 1050.0.                   
009300     05  CFG-FWD-LIMIT        PIC S9(3)V99 VALUE 11.50.                   
009400     05  CFG-AFT-LIMIT        PIC S9(3)V99 VALUE 32.00.                   
009500*                                                                         
009600*        BASELINE VALUE IS KEPT BY SLOT CLASS, NOT BY INDIVIDUAL          
009700*        POSITION - TWO CENTER SLOTS IN THE SAME ROW-ZONE CARRY           
009800*        THE SAME TYPICAL YIELD, SO PRICING THEM SEPARATELY WOULD         
009900*        JUST BE 46 COPIES OF THE SAME HANDFUL OF NUMBERS.                
010000 01  BASELINE-CLASS-TABLE.                                                
010100     05  BASE-TOT             PIC 9(01) COMP  VALUE 3.                    
010200     05  BASE-ROW OCCURS 3 TIMES                                          
010300                     INDEXED BY BASE-IDX.                                 
010400         10  BASE-DECK        PIC X(05).                                  
010500         10  BASE-CLASS       PIC X(01).                                  
010600         10  BASE-VALUE       PIC S9(5)V99.                               
010700*                                                                         
010800 01  CTR-AREA.                                                            
010900     05  BOOK-SUB             PIC 9(03) COMP.                             
011000     05  POS-SUB              PIC 9(02) COMP.                             
011100     05  BLOCK-SUB            PIC 9(01) COMP.                             
011200     05  CONF-SUB             PIC 9(01) COMP.                             
011300*                                                                         
011400 01  SORT-AREA.                                                           
011500     05  SORT-PASS            PIC X(01)   VALUE 'Y'.                      
011600         88  SORT-DID-SWAP                VALUE 'Y'.                      
011700     05  SORT-HOLD.                                                       
011800         10  SORT-HOLD-ID         PIC X(12).                              
011900         10  SORT-HOLD-DEST       PIC X(04).                              
012000         10  SORT-HOLD-WEIGHT     PIC S9(7)V99.                           
012100         10  SORT-HOLD-REVENUE    PIC S9(7)V99.                           
012200         10  SORT-HOLD-YIELD      PIC S9(7)V9999.                         
012300         10  SORT-HOLD-STATUS     PIC X(01).                              
012400         10  SORT-HOLD-POSITION   PIC X(04).                              
012500*                                                                         
012600*        ALTERNATE FLAT-BYTE VIEW OF THE SWAP HOLD AREA, USED BY          
012700*        THE ONE-TIME CONVERSION RUN THAT MOVED THIS TABLE OUT OF         
012800*        A GENERATION DATA GROUP AND INTO WORKING STORAGE.                
012900 01  SORT-HOLD-BYTES REDEFINES SORT-HOLD.                                 
013000     05  SORT-HOLD-RAW        PIC X(35).                                  
013100*                                                                         
013200 01  BEST-AREA.                                                           
013300     05  BEST-FOUND           PIC X(01)   VALUE 'N'.                      
013400         88  BEST-WAS-FOUND               VALUE 'Y'.                      
013500     05  BEST-POSITION        PIC X(04)   VALUE SPACE.                    
013600     05  BEST-PROFIT          PIC S9(7)V99 VALUE ZERO.                    
013700*                                                                         
013800 01  PRINT-AREA.                                                          
013900     05  PR-ID                PIC X(12).                                  
014000     05  FILLER                  PIC X(01)   VALUE SPACE.                 
014100     05  PR-POSITION          PIC X(04).                                  
014200     05  FILLER                  PIC X(01)   VALUE SPACE.                 
014300     05  PR-REVENUE-EDIT      PIC ZZZ,ZZ9.99.                             
014400     05  FILLER                  PIC X(01)   VALUE SPACE.                 
014500     05  PR-DISPCOST-EDIT     PIC ZZZ,ZZ9.99.                             
014600     05  FILLER                  PIC X(01)   VALUE SPACE.                 
014700     05  PR-PROFIT-EDIT       PIC ZZZ,ZZ9.99.                             
014800     05  FILLER                  PIC X(56)   VALUE SPACE.                 
014900*                                                                         
015000 01  TOTALS-PRINT.                                                        
015100     05  TOT-REVENUE-EDIT     PIC ZZ,ZZZ,ZZ9.99.                          
015200     05  TOT-WEIGHT-EDIT      PIC ZZZ,ZZ9.9.                              
015300     05  TOT-CG-EDIT          PIC ZZZZ9.9.                                
015400     05  TOT-PCT-EDIT         PIC ZZ9.99.                                 
015500*                                                                         
015600*        NUMERIC-ONLY VIEW OF THE TOTALS LINE, KEPT FOR THE OLD           
015700*        END-OF-RUN CHECKSUM COMPARE THE DESK STILL RUNS BY HAND.         
015800 01  TOTALS-PRINT-BYTES REDEFINES TOTALS-PRINT.                           
015900     05  TOTALS-PRINT-RAW     PIC X(24).                                  
016000*                                                                         
016100 PROCEDURE DIVISION.                                                      
016200*                                                                         
016300 0000-BEGIN.                                                              
016400     PERFORM 0100-INITIALIZE     THRU 0100-EXIT.                          
016500     PERFORM 0200-OPEN-FILES     THRU 0200-EXIT.                          
016600     PERFORM 1000-LOAD-BOOKINGS  THRU 1000-EXIT.                          
016700     PERFORM 1500-SORT-BY-YIELD  THRU 1500-EXIT.                          
016800     PERFORM 2000-GREEDY-OPTIMIZE THRU 2000-EXIT.                         
016900     PERFORM 3000-WRITE-REPORT   THRU 3000-EXIT.                          
017000     PERFORM 9000-CLOSE-FILES    THRU 9000-EXIT.                          
017100     STOP RUN.                                                            
017200*                                                                         
017300 0100-INITIALIZE.                                                         
017400     MOVE ZERO                   TO L74-REV-BOOK-TOT.                     
017500     MOVE ZERO                   TO L74-REV-TOT-WEIGHT.                   
017600     MOVE ZERO                   TO L74-REV-TOT-REVENUE.                  
017700     MOVE ZERO                   TO L74-REV-BOOKED-CNT.                   
017800                                                                          
017900     MOVE CFG-DOW             TO BAL-DOW.                                 
018000     MOVE CFG-MAC-LENGTH      TO BAL-MAC-LENGTH.                          
018100     MOVE CFG-LEMAC           TO BAL-LEMAC.                               
018200     MOVE CFG-FWD-LIMIT       TO BAL-FWD-LIMIT.                           
018300     MOVE CFG-AFT-LIMIT       TO BAL-AFT-LIMIT.                           
018400     MOVE ZERO                   TO L74-PU-TOT.                           
018500                                                                          
018600     MOVE 'MAIN '  TO BASE-DECK (1).                                      
018700     MOVE 'C'      TO BASE-CLASS (1).                                     
018800     MOVE 9500.00  TO BASE-VALUE (1).                                     
018900     MOVE 'MAIN '  TO BASE-DECK (2).                                      
019000     MOVE 'L'      TO BASE-CLASS (2).                                     
019100     MOVE 7200.00  TO BASE-VALUE (2).                                     
019200     MOVE 'MAIN '  TO BASE-DECK (3).                                      
019300     MOVE 'R'      TO BASE-CLASS (3).                                     
019400     MOVE 7200.00  TO BASE-VALUE (3).                                     
019500                                                                          
019600     PERFORM 0110-BUILD-MAIN-FIXED THRU 0110-EXIT.                        
019700     PERFORM 0120-BUILD-CENTROIDS  THRU 0120-EXIT.                        
019800     PERFORM 0130-BUILD-ROW-ZONES  THRU 0130-EXIT                         
019900             VARYING L74-CENTROID-IDX FROM 1 BY 1                         
020000             UNTIL L74-CENTROID-IDX > L74-CENTROID-TOT.                   
020100     PERFORM 0140-CLEAR-AVAIL      THRU 0140-EXIT                         
020200             VARYING POS-SUB FROM 1 BY 1                                  
020300             UNTIL POS-SUB > L74-POS-TOT.                                 
020400 0100-EXIT.                                                               
020500     EXIT.                                                                
020600*                                                                         
020700 0110-BUILD-MAIN-FIXED.                                                   
020800     MOVE ZERO     TO L74-POS-TOT.                                        
020900     ADD 1 TO L74-POS-TOT.                                                
021000     MOVE 'A1  '   TO L74-POS-ID (L74-POS-TOT).                           
021100     MOVE 'MAIN '  TO L74-POS-DECK (L74-POS-TOT).                         
021200     MOVE 'CENTER' TO L74-POS-TYPE (L74-POS-TOT).                         
021300     MOVE 320.0    TO L74-POS-ARM (L74-POS-TOT).                          
021400     MOVE ZERO     TO L74-POS-CONF-CNT (L74-POS-TOT).                     
021500     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
021600     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
021700                                                                          
021800     ADD 1 TO L74-POS-TOT.                                                
021900     MOVE 'A2  '   TO L74-POS-ID (L74-POS-TOT).                           
022000     MOVE 'MAIN '  TO L74-POS-DECK (L74-POS-TOT).                         
022100     MOVE 'CENTER' TO L74-POS-TYPE (L74-POS-TOT).                         
022200     MOVE 379.0    TO L74-POS-ARM (L74-POS-TOT).                          
022300     MOVE ZERO     TO L74-POS-CONF-CNT (L74-POS-TOT).                     
022400     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
022500     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
022600                                                                          
022700     ADD 1 TO L74-POS-TOT.                                                
022800     MOVE 'B   '   TO L74-POS-ID (L74-POS-TOT).                           
022900     MOVE 'MAIN '  TO L74-POS-DECK (L74-POS-TOT).                         
023000     MOVE 'CENTER' TO L74-POS-TYPE (L74-POS-TOT).                         
023100     MOVE 453.0    TO L74-POS-ARM (L74-POS-TOT).                          
023200     MOVE ZERO     TO L74-POS-CONF-CNT (L74-POS-TOT).                     
023300     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
023400     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
023500                                                                          
023600     ADD 1 TO L74-POS-TOT.                                                
023700     MOVE 'T   '   TO L74-POS-ID (L74-POS-TOT).                           
023800     MOVE 'MAIN '  TO L74-POS-DECK (L74-POS-TOT).                         
023900     MOVE 'CENTER' TO L74-POS-TYPE (L74-POS-TOT).                         
024000     MOVE 2296.0   TO L74-POS-ARM (L74-POS-TOT).                          
024100     MOVE ZERO     TO L74-POS-CONF-CNT (L74-POS-TOT).                     
024200     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
024300     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
024400 0110-EXIT.                                                               
024500     EXIT.                                                                
024600*                                                                         
024700 0120-BUILD-CENTROIDS.                                                    
024800     MOVE 14      TO L74-CENTROID-TOT.                                    
024900     MOVE 'C' TO L74-CENTROID-ZONE (1).                                   
025000     MOVE 588.0  TO L74-CENTROID-ARM (1).                                 
025100     MOVE 'D' TO L74-CENTROID-ZONE (2).                                   
025200     MOVE 714.0  TO L74-CENTROID-ARM (2).                                 
025300     MOVE 'E' TO L74-CENTROID-ZONE (3).                                   
025400     MOVE 840.0  TO L74-CENTROID-ARM (3).                                 
025500     MOVE 'F' TO L74-CENTROID-ZONE (4).                                   
025600     MOVE 966.0  TO L74-CENTROID-ARM (4).                                 
025700     MOVE 'G' TO L74-CENTROID-ZONE (5).                                   
025800     MOVE 1092.0 TO L74-CENTROID-ARM (5).                                 
025900     MOVE 'H' TO L74-CENTROID-ZONE (6).                                   
026000     MOVE 1218.0 TO L74-CENTROID-ARM (6).                                 
026100     MOVE 'J' TO L74-CENTROID-ZONE (7).                                   
026200     MOVE 1344.0 TO L74-CENTROID-ARM (7).                                 
026300     MOVE 'K' TO L74-CENTROID-ZONE (8).                                   
026400     MOVE 1470.0 TO L74-CENTROID-ARM (8).                                 
026500     MOVE 'L' TO L74-CENTROID-ZONE (9).                                   
026600     MOVE 1596.0 TO L74-CENTROID-ARM (9).                                 
026700     MOVE 'M' TO L74-CENTROID-ZONE (10).                                  
026800     MOVE 1722.0 TO L74-CENTROID-ARM (10).                                
026900     MOVE 'P' TO L74-CENTROID-ZONE (11).                                  
027000     MOVE 1848.0 TO L74-CENTROID-ARM (11).                                
027100     MOVE 'Q' TO L74-CENTROID-ZONE (12).                                  
027200     MOVE 1939.0 TO L74-CENTROID-ARM (12).                                
027300     MOVE 'R' TO L74-CENTROID-ZONE (13).                                  
027400     MOVE 2029.0 TO L74-CENTROID-ARM (13).                                
027500     MOVE 'S' TO L74-CENTROID-ZONE (14).                                  
027600     MOVE 2155.0 TO L74-CENTROID-ARM (14).                                
027700 0120-EXIT.                                                               
027800     EXIT.                                                                
027900*                                                                         
028000*        ONE ROW-ZONE'S xL/xR/xC TRIPLET.  CONFLICTS ARE KEPT             
028100*        SIMPLE FOR THE WHAT-IF POOL - EACH SIDE SLOT BLOCKS ONLY         
028200*        ITS OWN CENTER SLOT, THE FULL NEIGHBOUR-ZONE INTERLOCK           
028300*        THE CORE ENGINE CARRIES IS NOT NEEDED FOR A DISPLACEMENT         
028400*        ESTIMATE AT THIS LEVEL OF DETAIL.                                
028500 0130-BUILD-ROW-ZONES.                                                    
028600     ADD 1 TO L74-POS-TOT.                                                
028700     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'L'                      
028800                               DELIMITED BY SIZE                          
028900            ' '                DELIMITED BY SIZE                          
029000       INTO L74-POS-ID (L74-POS-TOT).                                     
029100     MOVE 'MAIN '  TO L74-POS-DECK (L74-POS-TOT).                         
029200     MOVE 'LEFT  ' TO L74-POS-TYPE (L74-POS-TOT).                         
029300     MOVE L74-CENTROID-ARM (L74-CENTROID-IDX)                             
029400                           TO L74-POS-ARM (L74-POS-TOT).                  
029500     MOVE 1        TO L74-POS-CONF-CNT (L74-POS-TOT).                     
029600     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'C'                      
029700                               DELIMITED BY SIZE                          
029800            ' '                DELIMITED BY SIZE                          
029900       INTO L74-POS-CONF (L74-POS-TOT 1).                                 
030000     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
030100     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
030200                                                                          
030300     ADD 1 TO L74-POS-TOT.                                                
030400     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'R'                      
030500                               DELIMITED BY SIZE                          
030600            ' '                DELIMITED BY SIZE                          
030700       INTO L74-POS-ID (L74-POS-TOT).                                     
030800     MOVE 'MAIN '   TO L74-POS-DECK (L74-POS-TOT).                        
030900     MOVE 'RIGHT '  TO L74-POS-TYPE (L74-POS-TOT).                        
031000     MOVE L74-CENTROID-ARM (L74-CENTROID-IDX)                             
031100                           TO L74-POS-ARM (L74-POS-TOT).                  
031200     MOVE 1        TO L74-POS-CONF-CNT (L74-POS-TOT).                     
031300     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'C'                      
031400                               DELIMITED BY SIZE                          
031500            ' '                DELIMITED BY SIZE                          
031600       INTO L74-POS-CONF (L74-POS-TOT 1).                                 
031700     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
031800     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
031900                                                                          
032000     ADD 1 TO L74-POS-TOT.                                                
032100     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'C'                      
032200                               DELIMITED BY SIZE                          
032300            ' '                DELIMITED BY SIZE                          
032400       INTO L74-POS-ID (L74-POS-TOT).                                     
032500     MOVE 'MAIN '   TO L74-POS-DECK (L74-POS-TOT).                        
032600     MOVE 'CENTER'  TO L74-POS-TYPE (L74-POS-TOT).                        
032700     MOVE L74-CENTROID-ARM (L74-CENTROID-IDX)                             
032800                           TO L74-POS-ARM (L74-POS-TOT).                  
032900     MOVE 2        TO L74-POS-CONF-CNT (L74-POS-TOT).                     
033000     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'L'                      
033100                               DELIMITED BY SIZE                          
033200            ' '                DELIMITED BY SIZE                          
033300       INTO L74-POS-CONF (L74-POS-TOT 1).                                 
033400     STRING L74-CENTROID-ZONE (L74-CENTROID-IDX) 'R'                      
033500                               DELIMITED BY SIZE                          
033600            ' '                DELIMITED BY SIZE                          
033700       INTO L74-POS-CONF (L74-POS-TOT 2).                                 
033800     MOVE 'N'      TO L74-POS-DISABLED (L74-POS-TOT).                     
033900     MOVE 'N'      TO L74-POS-OCCUPIED (L74-POS-TOT).                     
034000 0130-EXIT.                                                               
034100     EXIT.                                                                
034200*                                                                         
034300 0140-CLEAR-AVAIL.                                                        
034400     MOVE 'Y'      TO L74-REV-POS-AVAIL (POS-SUB).                        
034500 0140-EXIT.                                                               
034600     EXIT.                                                                
034700*                                                                         
034800 0200-OPEN-FILES.                                                         
034900     OPEN INPUT  BOOK-IN.                                                 
035000     OPEN OUTPUT OPT-OUT.                                                 
035100 0200-EXIT.                                                               
035200     EXIT.                                                                
035300*                                                                         
035400 1000-LOAD-BOOKINGS.                                                      
035500     PERFORM 1010-READ-BOOKING THRU 1010-EXIT.                            
035600     PERFORM 1020-ADD-BOOKING  THRU 1020-EXIT                             
035700             UNTIL BOOK-IS-EOF.                                           
035800 1000-EXIT.                                                               
035900     EXIT.                                                                
036000*                                                                         
036100 1010-READ-BOOKING.                                                       
036200     READ BOOK-IN                                                         
036300         AT END MOVE 'Y' TO BOOK-EOF                                      
036400     END-READ.                                                            
036500 1010-EXIT.                                                               
036600     EXIT.                                                                
036700*                                                                         
036800 1020-ADD-BOOKING.                                                        
036900     ADD 1 TO L74-REV-BOOK-TOT.                                           
037000     MOVE BK-CARGO-ID   TO L74-REV-BOOK-ID (L74-REV-BOOK-TOT).            
037100     MOVE BK-DEST       TO L74-REV-BOOK-DEST (L74-REV-BOOK-TOT).          
037200     MOVE BK-WEIGHT     TO L74-REV-BOOK-WEIGHT (L74-REV-BOOK-TOT).        
037300     MOVE BK-REVENUE    TO L74-REV-BOOK-REVENUE                           
037400            (L74-REV-BOOK-TOT).                                           
037500     MOVE 'N'           TO L74-REV-BOOK-STATUS (L74-REV-BOOK-TOT).        
037600     MOVE SPACE         TO L74-REV-BOOK-POSITION                          
037700            (L74-REV-BOOK-TOT).                                           
037800                                                                          
037900     IF L74-REV-BOOK-WEIGHT (L74-REV-BOOK-TOT) > ZERO                     
038000         COMPUTE L74-REV-BOOK-YIELD (L74-REV-BOOK-TOT) =                  
038100                 L74-REV-BOOK-REVENUE (L74-REV-BOOK-TOT) /                
038200                 L74-REV-BOOK-WEIGHT (L74-REV-BOOK-TOT)                   
038300     ELSE                                                                 
038400         MOVE L74-REV-BOOK-REVENUE (L74-REV-BOOK-TOT)                     
038500                             TO L74-REV-BOOK-YIELD                        
038600            (L74-REV-BOOK-TOT)                                            
038700     END-IF.                                                              
038800                                                                          
038900     PERFORM 1010-READ-BOOKING THRU 1010-EXIT.                            
039000 1020-EXIT.                                                               
039100     EXIT.                                                                
039200*                                                                         
039300*        BUBBLE SORT, HIGHEST YIELD FIRST - THE BOOKING QUEUE IS          
039400*        NEVER MORE THAN A HANDFUL OF LATE REQUESTS SO THE N-             
039500*        SQUARED COST NEVER SHOWS UP ON THE CLOCK.                        
039600 1500-SORT-BY-YIELD.                                                      
039700     PERFORM 1510-ONE-PASS THRU 1510-EXIT                                 
039800             UNTIL SORT-PASS = 'N'.                                       
039900 1500-EXIT.                                                               
040000     EXIT.                                                                
040100*                                                                         
040200 1510-ONE-PASS.                                                           
040300     MOVE 'N'      TO SORT-PASS.                                          
040400     PERFORM 1520-COMPARE-ADJACENT THRU 1520-EXIT                         
040500             VARYING BOOK-SUB FROM 1 BY 1                                 
040600             UNTIL BOOK-SUB > L74-REV-BOOK-TOT - 1.                       
040700 1510-EXIT.                                                               
040800     EXIT.                                                                
040900*                                                                         
041000 1520-COMPARE-ADJACENT.                                                   
041100     IF L74-REV-BOOK-YIELD (BOOK-SUB) <                                   
041200        L74-REV-BOOK-YIELD (BOOK-SUB + 1)                                 
041300         MOVE L74-REV-BOOK-ROW (BOOK-SUB)     TO SORT-HOLD                
041400         MOVE L74-REV-BOOK-ROW (BOOK-SUB + 1)                             
041500                             TO L74-REV-BOOK-ROW (BOOK-SUB)               
041600         MOVE SORT-HOLD   TO L74-REV-BOOK-ROW (BOOK-SUB + 1)              
041700         SET SORT-DID-SWAP TO TRUE                                        
041800     END-IF.                                                              
041900 1520-EXIT.                                                               
042000     EXIT.                                                                
042100*                                                                         
042200*        10 GREEDY BATCH - OFFER EACH BOOKING, YIELD ORDER, TO            
042300*        THE STILL-AVAILABLE POSITION WITH THE BEST NET PROFIT.           
042400 2000-GREEDY-OPTIMIZE.                                                    
042500     PERFORM 2100-OFFER-ONE-BOOKING THRU 2100-EXIT                        
042600             VARYING BOOK-SUB FROM 1 BY 1                                 
042700             UNTIL BOOK-SUB > L74-REV-BOOK-TOT.                           
042800 2000-EXIT.                                                               
042900     EXIT.                                                                
043000*                                                                         
043100 2100-OFFER-ONE-BOOKING.                                                  
043200     MOVE 'N'                    TO BEST-FOUND.                           
043300     MOVE ZERO                   TO BEST-PROFIT.                          
043400     MOVE SPACE                  TO BEST-POSITION.                        
043500                                                                          
043600     MOVE L74-REV-BOOK-ID (BOOK-SUB)     TO L74-REV-CARGO-ID.             
043700     MOVE L74-REV-BOOK-WEIGHT (BOOK-SUB) TO                               
043800            L74-REV-CARGO-WEIGHT.                                         
043900     MOVE L74-REV-BOOK-REVENUE (BOOK-SUB)                                 
044000                                 TO L74-REV-CARGO-REVENUE.                
044100                                                                          
044200     PERFORM 2200-TRY-ONE-POSITION THRU 2200-EXIT                         
044300             VARYING POS-SUB FROM 1 BY 1                                  
044400             UNTIL POS-SUB > L74-POS-TOT.                                 
044500                                                                          
044600     IF BEST-WAS-FOUND                                                    
044700         PERFORM 2300-ACCEPT-BOOKING THRU 2300-EXIT                       
044800     END-IF.                                                              
044900 2100-EXIT.                                                               
045000     EXIT.                                                                
045100*                                                                         
045200 2200-TRY-ONE-POSITION.                                                   
045300     IF L74-REV-POS-AVAIL (POS-SUB) = 'Y'                                 
045400        AND NOT L74-POS-IS-DISABLED (POS-SUB)                             
045500        AND NOT L74-POS-IS-OCCUPIED (POS-SUB)                             
045600         MOVE L74-POS-ID (POS-SUB)  TO L74-REV-TARGET-POS                 
045700         PERFORM 2400-CHECK-DISPLACEMENT THRU 2400-EXIT                   
045800         IF L74-REV-IS-LOADABLE AND L74-REV-IS-PROFITABLE                 
045900             IF NOT BEST-WAS-FOUND                                        
046000                OR L74-REV-NET-PROFIT > BEST-PROFIT                       
046100                 SET BEST-WAS-FOUND TO TRUE                               
046200                 MOVE L74-REV-NET-PROFIT TO BEST-PROFIT                   
046300                 MOVE L74-POS-ID (POS-SUB)                                
046400                                       TO BEST-POSITION                   
046500             END-IF                                                       
046600         END-IF                                                           
046700     END-IF.                                                              
046800 2200-EXIT.                                                               
046900     EXIT.                                                                
047000*                                                                         
047100*        10 DISPLACEMENT CHECK FOR ONE CARGO/POSITION PAIR.  THE          
047200*        "GEOMETRIC/STRUCTURAL CHECK" AT THIS WHAT-IF LEVEL IS            
047300*        SIMPLY WHETHER THE POSITION IS FREE - A FULL RE-RUN OF           
047400*        THE GATEKEEPER AND SHORING ENGINES AGAINST A BOOKING             
047500*        THAT MAY NEVER BE ACCEPTED IS MORE MACHINE THAN THE              
047600*        DESK'S QUICK-PRICE TOOL NEEDS (CR0468 DISCUSSION).               
047700 2400-CHECK-DISPLACEMENT.                                                 
047800     MOVE 'Y'                    TO L74-REV-LOADABLE.                     
047900     MOVE 'N'                    TO L74-REV-PROFITABLE.                   
048000     MOVE ZERO                   TO L74-REV-DISP-COST.                    
048100     MOVE ZERO                   TO L74-REV-NET-PROFIT.                   
048200     MOVE SPACE                  TO L74-REV-REJECT-REASON.                
048300     MOVE ZERO                   TO L74-REV-BLOCK-CNT.                    
048400                                                                          
048500     PERFORM 2410-FIND-TARGET-POS THRU 2410-EXIT                          
048600             VARYING CONF-SUB FROM 1 BY 1                                 
048700             UNTIL CONF-SUB > L74-POS-TOT                                 
048800                OR L74-POS-ID (CONF-SUB) = L74-REV-TARGET-POS.            
048900                                                                          
049000     IF CONF-SUB > L74-POS-TOT                                            
049100         MOVE 'N'                TO L74-REV-LOADABLE                      
049200         MOVE 'INVALID POSITION' TO L74-REV-REJECT-REASON                 
049300         GO TO 2400-EXIT                                                  
049400     END-IF.                                                              
049500                                                                          
049600     MOVE L74-POS-CONF-CNT (CONF-SUB) TO L74-REV-BLOCK-CNT.               
049700     PERFORM 2420-COPY-ONE-BLOCK THRU 2420-EXIT                           
049800             VARYING BLOCK-SUB FROM 1 BY 1                                
049900             UNTIL BLOCK-SUB > L74-REV-BLOCK-CNT.                         
050000                                                                          
050100     MOVE ZERO                   TO L74-REV-DISP-COST.                    
050200     PERFORM 2430-PRICE-ONE-BLOCK THRU 2430-EXIT                          
050300             VARYING BLOCK-SUB FROM 1 BY 1                                
050400             UNTIL BLOCK-SUB > L74-REV-BLOCK-CNT.                         
050500                                                                          
050600     COMPUTE L74-REV-NET-PROFIT =                                         
050700             L74-REV-CARGO-REVENUE - L74-REV-DISP-COST.                   
050800                                                                          
050900     IF L74-REV-NET-PROFIT > ZERO                                         
051000         MOVE 'Y'                TO L74-REV-PROFITABLE                    
051100     END-IF.                                                              
051200 2400-EXIT.                                                               
051300     EXIT.                                                                
051400*                                                                         
051500 2410-FIND-TARGET-POS.                                                    
051600     CONTINUE.                                                            
051700 2410-EXIT.                                                               
051800     EXIT.                                                                
051900*                                                                         
052000 2420-COPY-ONE-BLOCK.                                                     
052100     MOVE L74-POS-CONF (CONF-SUB BLOCK-SUB)                               
052200                           TO L74-REV-BLOCK (BLOCK-SUB).                  
052300 2420-EXIT.                                                               
052400     EXIT.                                                                
052500*                                                                         
052600 2430-PRICE-ONE-BLOCK.                                                    
052700     PERFORM 2440-FIND-BLOCKED-ROW THRU 2440-EXIT                         
052800             VARYING POS-SUB FROM 1 BY 1                                  
052900             UNTIL POS-SUB > L74-POS-TOT                                  
053000                OR L74-POS-ID (POS-SUB) =                                 
053100                   L74-REV-BLOCK (BLOCK-SUB).                             
053200                                                                          
053300     IF POS-SUB NOT > L74-POS-TOT                                         
053400         PERFORM 2450-LOOKUP-BASELINE THRU 2450-EXIT                      
053500                 VARYING BASE-IDX FROM 1 BY 1                             
053600                 UNTIL BASE-IDX > BASE-TOT                                
053700                    OR (BASE-DECK (BASE-IDX) =                            
053800                        L74-POS-DECK (POS-SUB)                            
053900                    AND BASE-CLASS (BASE-IDX) =                           
054000                        L74-POS-TYPE (POS-SUB) (1:1))                     
054100         IF BASE-IDX NOT > BASE-TOT                                       
054200             COMPUTE L74-REV-DISP-COST =                                  
054300                     L74-REV-DISP-COST + BASE-VALUE                       
054400            (BASE-IDX)                                                    
054500         END-IF                                                           
054600     END-IF.                                                              
054700 2430-EXIT.                                                               
054800     EXIT.                                                                
054900*                                                                         
055000 2440-FIND-BLOCKED-ROW.                                                   
055100     CONTINUE.                                                            
055200 2440-EXIT.                                                               
055300     EXIT.                                                                
055400*                                                                         
055500 2450-LOOKUP-BASELINE.                                                    
055600     CONTINUE.                                                            
055700 2450-EXIT.                                                               
055800     EXIT.                                                                
055900*                                                                         
056000*        BOOKING WINS THE OFFER - FOLD IT INTO THE WORKING PLAN,          
056100*        PULL ITS BLOCKED SLOTS OUT OF THE POOL, AND REFRESH CG.          
056200 2300-ACCEPT-BOOKING.                                                     
056300     MOVE 'Y' TO L74-REV-BOOK-STATUS (BOOK-SUB).                          
056400     MOVE BEST-POSITION       TO L74-REV-BOOK-POSITION                    
056500            (BOOK-SUB).                                                   
056600     ADD 1                        TO L74-REV-BOOKED-CNT.                  
056700     COMPUTE L74-REV-TOT-WEIGHT =                                         
056800             L74-REV-TOT-WEIGHT + L74-REV-CARGO-WEIGHT.                   
056900     COMPUTE L74-REV-TOT-REVENUE =                                        
057000             L74-REV-TOT-REVENUE + L74-REV-CARGO-REVENUE.                 
057100                                                                          
057200     MOVE BEST-POSITION       TO L74-REV-TARGET-POS.                      
057300     PERFORM 2400-CHECK-DISPLACEMENT THRU 2400-EXIT.                      
057400     MOVE 'N'                     TO L74-REV-POS-AVAIL                    
057500            (CONF-SUB).                                                   
057600     PERFORM 2310-BLOCK-ONE-SLOT  THRU 2310-EXIT                          
057700             VARYING BLOCK-SUB FROM 1 BY 1                                
057800             UNTIL BLOCK-SUB > L74-REV-BLOCK-CNT.                         
057900                                                                          
058000     ADD 1                        TO L74-PU-TOT.                          
058100     MOVE L74-REV-BOOK-ID (BOOK-SUB)                                      
058200                           TO L74-PU-ID (L74-PU-TOT).                     
058300     MOVE BEST-POSITION        TO L74-PU-POSITION (L74-PU-TOT).           
058400     MOVE L74-POS-ARM (CONF-SUB) TO L74-PU-ARM (L74-PU-TOT).              
058500     MOVE L74-REV-CARGO-WEIGHT    TO L74-PU-GROSS-WGT (L74-PU-TOT)        
058600                                                                          
058700     CALL 'L74P007' USING L74-BAL-CONFIG                                  
058800                          L74-BAL-RESULT                                  
058900                          L74-PU-TABLE-AREA                               
059000                          L74-CALL-RESULT.                                
059100 2300-EXIT.                                                               
059200     EXIT.                                                                
059300*                                                                         
059400 2310-BLOCK-ONE-SLOT.                                                     
059500     PERFORM 2320-BLOCK-BY-ID THRU 2320-EXIT                              
059600             VARYING POS-SUB FROM 1 BY 1                                  
059700             UNTIL POS-SUB > L74-POS-TOT                                  
059800                OR L74-POS-ID (POS-SUB) =                                 
059900                   L74-REV-BLOCK (BLOCK-SUB).                             
060000 2310-EXIT.                                                               
060100     EXIT.                                                                
060200*                                                                         
060300 2320-BLOCK-BY-ID.                                                        
060400     IF L74-POS-ID (POS-SUB) = L74-REV-BLOCK (BLOCK-SUB)                  
060500         MOVE 'N'                TO L74-REV-POS-AVAIL (POS-SUB)           
060600     END-IF.                                                              
060700 2320-EXIT.                                                               
060800     EXIT.                                                                
060900*                                                                         
061000 3000-WRITE-REPORT.                                                       
061100     MOVE SPACE                  TO OP-LINE.                              
061200     STRING 'DISPLACEMENT-COST OPTIMIZER RUN' DELIMITED BY SIZE           
061300       INTO OP-LINE.                                                      
061400     WRITE OP-LINE.                                                       
061500     MOVE SPACE                  TO OP-LINE.                              
061600     WRITE OP-LINE.                                                       
061700                                                                          
061800     PERFORM 3100-WRITE-ONE-BOOKING THRU 3100-EXIT                        
061900             VARYING BOOK-SUB FROM 1 BY 1                                 
062000             UNTIL BOOK-SUB > L74-REV-BOOK-TOT.                           
062100                                                                          
062200     MOVE SPACE                  TO OP-LINE.                              
062300     WRITE OP-LINE.                                                       
062400     MOVE L74-REV-TOT-REVENUE    TO TOT-REVENUE-EDIT.                     
062500     MOVE L74-REV-TOT-WEIGHT     TO TOT-WEIGHT-EDIT.                      
062600     MOVE BAL-CG-ARM             TO TOT-CG-EDIT.                          
062700     MOVE BAL-PCT-MAC            TO TOT-PCT-EDIT.                         
062800     MOVE SPACE                  TO OP-LINE.                              
062900     STRING 'ACCEPTED REVENUE '   DELIMITED BY SIZE                       
063000            TOT-REVENUE-EDIT   DELIMITED BY SIZE                          
063100            '  WEIGHT '           DELIMITED BY SIZE                       
063200            TOT-WEIGHT-EDIT    DELIMITED BY SIZE                          
063300            '  CG-ARM '           DELIMITED BY SIZE                       
063400            TOT-CG-EDIT        DELIMITED BY SIZE                          
063500            '  PCT-MAC '          DELIMITED BY SIZE                       
063600            TOT-PCT-EDIT       DELIMITED BY SIZE                          
063700       INTO OP-LINE.                                                      
063800     WRITE OP-LINE.                                                       
063900 3000-EXIT.                                                               
064000     EXIT.                                                                
064100*                                                                         
064200 3100-WRITE-ONE-BOOKING.                                                  
064300     MOVE SPACE                  TO PRINT-AREA.                           
064400     MOVE L74-REV-BOOK-ID (BOOK-SUB) TO PR-ID.                            
064500     IF L74-REV-BOOK-BOOKED (BOOK-SUB)                                    
064600         MOVE L74-REV-BOOK-POSITION (BOOK-SUB) TO                         
064700            PR-POSITION                                                   
064800     ELSE                                                                 
064900         MOVE 'REJD'              TO PR-POSITION                          
065000     END-IF.                                                              
065100     MOVE L74-REV-BOOK-REVENUE (BOOK-SUB) TO                              
065200            PR-REVENUE-EDIT.                                              
065300     MOVE ZERO                    TO PR-DISPCOST-EDIT.                    
065400     MOVE ZERO                    TO PR-PROFIT-EDIT.                      
065500                                                                          
065600     MOVE SPACE                   TO OP-LINE.                             
065700     STRING PR-ID              DELIMITED BY SIZE                          
065800            ' '                    DELIMITED BY SIZE                      
065900            PR-POSITION         DELIMITED BY SIZE                         
066000            ' REV '                DELIMITED BY SIZE                      
066100            PR-REVENUE-EDIT     DELIMITED BY SIZE                         
066200       INTO OP-LINE.                                                      
066300     WRITE OP-LINE.                                                       
066400 3100-EXIT.                                                               
066500     EXIT.                                                                
066600*                                                                         
066700 9000-CLOSE-FILES.                                                        
066800     CLOSE BOOK-IN.                                                       
066900     CLOSE OPT-OUT.                                                       
067000 9000-EXIT.                                                               
067100     EXIT.                                                                
