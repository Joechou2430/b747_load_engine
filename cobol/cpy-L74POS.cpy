000100*----------------------------------------------------------------         
000200* L74POS  -  AIRCRAFT POSITION TABLE / LINEAR & ZONE LIMITS               
000300* B747-400F MAIN AND LOWER DECK POSITIONS, ARMS AND CONFLICT              
000400* INTERLOCKS, PLUS THE LINEAR-LOAD BAND TABLE AND THE CUMULATIVE          
000500* ZONE WEIGHT LIMITS USED BY THE STRUCTURAL ENGINE (L74P006).             
000600* MAIN DECK ROW-ZONE ENTRIES (xL/xR/xC FOR ZONES C..S) ARE BUILT          
000700* AT RUN TIME BY L74P001 PARAGRAPH 0170-BUILD-ROW-ZONES FROM THE          
000800* CENTROID TABLE BELOW - ONLY THE 4 FIXED MAIN POSITIONS AND THE          
000900* 41 LOWER DECK POSITIONS ARE HAND-LOADED, THE REST FOLLOW THE            
001000* SAME ARM-AND-NEIGHBOUR PATTERN SHIP-WIDE.  DISABLED/OCCUPIED            
001100* CARRY NO DECLARATION-TIME DEFAULT - EVERY BUILD PARAGRAPH SETS          
001200* THEM TO 'N' EXPLICITLY AS EACH ROW IS ADDED.                            
001300* 1994-02-11 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
001400*----------------------------------------------------------------         
001500 01  L74-POS-AREA.                                                        
001600     05  L74-POS-TOT             PIC 9(03) COMP  VALUE ZERO.              
001700     05  L74-POS-TABLE.                                                   
001800         10  L74-POS-ROW OCCURS 90 TIMES                                  
001900                         INDEXED BY L74-POS-IDX.                          
002000             15  L74-POS-ID          PIC X(04).                           
002100             15  L74-POS-DECK        PIC X(05).                           
002200             15  L74-POS-TYPE        PIC X(06).                           
002300             15  L74-POS-ARM         PIC S9(5)V9.                         
002400             15  L74-POS-CONF-CNT    PIC 9(01).                           
002500             15  L74-POS-CONF-TB.                                         
002600                 20  L74-POS-CONF    PIC X(04) OCCURS 5 TIMES.            
002700             15  L74-POS-DISABLED    PIC X(01).                           
002800                 88  L74-POS-IS-DISABLED       VALUE 'Y'.                 
002900             15  L74-POS-OCCUPIED    PIC X(01).                           
003000                 88  L74-POS-IS-OCCUPIED       VALUE 'Y'.                 
003100             15  FILLER              PIC X(04).                           
003200*                                                                         
003300*        MAIN DECK ROW-ZONE CENTROIDS (ARM, INCHES) - ZONES C..S.         
003400*        USED ONLY TO BUILD THE xL/xR/xC ROWS ABOVE AT STARTUP.           
003500 01  L74-CENTROID-AREA.                                                   
003600     05  L74-CENTROID-TOT        PIC 9(02) COMP  VALUE 14.                
003700     05  L74-CENTROID-TABLE.                                              
003800         10  L74-CENTROID-ROW OCCURS 14 TIMES                             
003900                         INDEXED BY L74-CENTROID-IDX.                     
004000             15  L74-CENTROID-ZONE   PIC X(01).                           
004100             15  L74-CENTROID-ARM    PIC S9(5)V9.                         
004200*                                                                         
004300*        LINEAR LOAD LIMIT BANDS (ARM START, ARM END, KG/INCH).           
004400 01  L74-LINEAR-AREA.                                                     
004500     05  L74-LINEAR-TOT          PIC 9(01) COMP  VALUE 5.                 
004600     05  L74-LINEAR-TABLE.                                                
004700         10  L74-LINEAR-ROW OCCURS 5 TIMES                                
004800                         INDEXED BY L74-LINEAR-IDX.                       
004900             15  L74-LINEAR-START    PIC S9(5)V9.                         
005000             15  L74-LINEAR-END      PIC S9(5)V9.                         
005100             15  L74-LINEAR-LIMIT    PIC 9(03)V9.                         
005200     05  L74-LINEAR-OUTSIDE-LIMIT    PIC 9(03)V9  VALUE 16.3.             
005300*                                                                         
005400*        CUMULATIVE ZONE WEIGHT LIMITS (ARM RANGE, KG) - RANGES           
005500*        OVERLAP AT THEIR BORDERS, A ULD COUNTS IN EVERY ZONE             
005600*        WHOSE RANGE CONTAINS ITS ARM.                                    
005700 01  L74-ZONE-AREA.                                                       
005800     05  L74-ZONE-TOT            PIC 9(01) COMP  VALUE 4.                 
005900     05  L74-ZONE-TABLE.                                                  
006000         10  L74-ZONE-ROW OCCURS 4 TIMES                                  
006100                         INDEXED BY L74-ZONE-IDX.                         
006200             15  L74-ZONE-NAME       PIC X(10).                           
006300             15  L74-ZONE-START      PIC S9(5)V9.                         
006400             15  L74-ZONE-END        PIC S9(5)V9.                         
006500             15  L74-ZONE-LIMIT      PIC 9(05).                           
006600             15  L74-ZONE-ACCUM      PIC S9(7)V99.                        
