000100*----------------------------------------------------------------         
000200* L74CGI  -  CARGO-IN FILE RECORD (ONE BOOKED CARGO REQUEST)              
000300* LINE SEQUENTIAL, FIXED FIELDS, ONE REQUEST PER RECORD.  PIECES          
000400* GREATER THAN ONE ARE EXPLODED INTO SINGLE-PIECE WORK RECORDS BY         
000500* L74P001 PARAGRAPH 2100-EXPLODE-CARGO - THIS IS THE RAW BOOKING          
000600* AS RECEIVED FROM THE RESERVATIONS FEED.                                 
000700* 1994-02-11 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
000800*----------------------------------------------------------------         
000900 01  L74-CARGO-IN-REC.                                                    
001000     05  CR-ID                   PIC X(12).                               
001100     05  CR-DEST                 PIC X(04).                               
001200     05  CR-WEIGHT               PIC S9(7)V99.                            
001300     05  CR-VOLUME               PIC S9(5)V99.                            
001400     05  CR-PIECES               PIC 9(04).                               
001500     05  CR-DIM-CNT              PIC 9(01).                               
001600     05  CR-DIM-L                PIC S9(5)V9.                             
001700     05  CR-DIM-W                PIC S9(5)V9.                             
001800     05  CR-DIM-H                PIC S9(5)V9.                             
001900     05  CR-SHC-CNT              PIC 9(01).                               
002000     05  CR-SHC-TB.                                                       
002100         10  CR-SHC              PIC X(03) OCCURS 3 TIMES.                
002200     05  CR-ASSIGNED-ULD         PIC X(08).                               
002300     05  FILLER                  PIC X(12).                               
