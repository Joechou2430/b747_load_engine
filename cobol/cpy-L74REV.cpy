000100*----------------------------------------------------------------         
000200* L74REV  -  REVENUE OPTIMIZER LINKAGE (L74P008)                          
000300* PENDING BOOKING QUEUE, THE SINGLE-CARGO DISPLACEMENT REQUEST,           
000400* THE DISPLACEMENT RESULT (SHARED BY THE SINGLE CHECK AND THE             
000500* GREEDY BATCH LOOP) AND THE RUNNING GREEDY TOTALS.                       
000600* 1997-08-04 RAL  ORIGINAL, WHAT-IF DESK WANTED A DISPLACEMENT            
000700*                 COST TOOL SEPARATE FROM THE NIGHTLY PLAN RUN.           
000800* BOOK-STATUS/BOOK-POSITION CARRY NO DECLARATION-TIME DEFAULT -           
000900* 1020-ADD-BOOKING SETS THEM EXPLICITLY WHEN THE ROW IS BUILT.            
000950* 2003-02-11 RAL  BOOK-ROW CUT OVER TO DEPENDING ON BOOK-TOT -            
000960*                 DESK NEVER RUNS MORE THAN A FEW DOZEN TRIAL             
000970*                 BOOKINGS A NIGHT, NO SENSE CARRYING 200 ROWS            
000980*                 OF LINKAGE BACK AND FORTH ON EVERY CALL.                
001000*----------------------------------------------------------------         
001100 01  L74-REV-BOOK-AREA.                                                   
001200     05  L74-REV-BOOK-TOT        PIC 9(03) COMP  VALUE ZERO.              
001300     05  L74-REV-BOOK-TABLE.                                              
001400         10  L74-REV-BOOK-ROW OCCURS 1 TO 200 TIMES                       
001500             DEPENDING ON L74-REV-BOOK-TOT                                
001550                         INDEXED BY L74-REV-BOOK-IDX.                     
001600             15  L74-REV-BOOK-ID         PIC X(12).                       
001700             15  L74-REV-BOOK-DEST       PIC X(04).                       
001800             15  L74-REV-BOOK-WEIGHT     PIC S9(7)V99.                    
001900             15  L74-REV-BOOK-REVENUE    PIC S9(7)V99.                    
002000             15  L74-REV-BOOK-YIELD      PIC S9(7)V9999.                  
002100             15  L74-REV-BOOK-STATUS     PIC X(01).                       
002200                 88  L74-REV-BOOK-BOOKED             VALUE 'Y'.           
002300             15  L74-REV-BOOK-POSITION   PIC X(04).                       
002400*                                                                         
002500*        ONE CARGO/POSITION PAIR FOR THE SINGLE DISPLACEMENT              
002600*        CHECK ('D') AND FOR EACH TRIAL INSIDE THE GREEDY LOOP.           
002700 01  L74-REV-SINGLE-AREA.                                                 
002800     05  L74-REV-CARGO-ID        PIC X(12).                               
002900     05  L74-REV-CARGO-WEIGHT    PIC S9(7)V99.                            
003000     05  L74-REV-CARGO-REVENUE   PIC S9(7)V99.                            
003100     05  L74-REV-TARGET-POS      PIC X(04).                               
003200     05  FILLER                  PIC X(08).                               
003300*                                                                         
003400 01  L74-REV-RESULT-AREA.                                                 
003500     05  L74-REV-LOADABLE        PIC X(01)   VALUE 'N'.                   
003600         88  L74-REV-IS-LOADABLE             VALUE 'Y'.                   
003700     05  L74-REV-PROFITABLE      PIC X(01)   VALUE 'N'.                   
003800         88  L74-REV-IS-PROFITABLE           VALUE 'Y'.                   
003900     05  L74-REV-DISP-COST       PIC S9(7)V99 VALUE ZERO.                 
004000     05  L74-REV-NET-PROFIT      PIC S9(7)V99 VALUE ZERO.                 
004100     05  L74-REV-REJECT-REASON   PIC X(30)   VALUE SPACE.                 
004200     05  L74-REV-BLOCK-CNT       PIC 9(02)   VALUE ZERO.                  
004300     05  L74-REV-BLOCK-TB.                                                
004400         10  L74-REV-BLOCK       PIC X(04)   OCCURS 5 TIMES.              
004500*                                                                         
004600*        RUNNING TOTALS AND POSITION-AVAILABILITY MAP FOR THE             
004700*        GREEDY BATCH PASS ('G').  AVAILABILITY IS SEPARATE FROM          
004800*        L74-POS-OCCUPIED - A BLOCKED POSITION IS TAKEN OUT OF            
004900*        THE POOL FOR THIS OPTIMIZER RUN WITHOUT MARKING IT               
005000*        PHYSICALLY OCCUPIED ON THE AIRCRAFT.                             
005100 01  L74-REV-TOTALS-AREA.                                                 
005200     05  L74-REV-TOT-WEIGHT      PIC S9(7)V9   VALUE ZERO.                
005300     05  L74-REV-TOT-REVENUE     PIC S9(9)V99  VALUE ZERO.                
005400     05  L74-REV-BOOKED-CNT      PIC 9(03) COMP VALUE ZERO.               
005500     05  L74-REV-POS-AVAIL-TB.                                            
005600         10  L74-REV-POS-AVAIL   PIC X(01)   OCCURS 90 TIMES.             
