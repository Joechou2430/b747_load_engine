000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     L74P006.                                                 
000400 AUTHOR.         RASCHELLA.                                               
000500 INSTALLATION.   FREIGHT SYSTEMS - LOAD PLANNING.                         
000600 DATE-WRITTEN.   JUNE 1994.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*----------------------------------------------------------------         
001000* L74P006  -  STRUCTURAL ENGINE (LINEAR LOAD / ZONE LIMIT CHECK)          
001100*                                                                         
001200* TWO INDEPENDENT ENTRY BEHAVIOURS SELECTED BY STR-REQUEST-TYPE.          
001300* 'L' RUNS THE PER-POSITION LINEAR LOAD CHECK (9B) FOR ONE ULD            
001400* BEING CONSIDERED FOR ONE POSITION - CALLED BY L74P001 PARAGRAPH         
001500* 6000-PHASE3-ALLOCATE ONCE PER CANDIDATE POSITION.  'Z' RUNS THE         
001600* ZONE-LIMIT CHECK (9C) OVER THE WHOLE PACKED-ULD TABLE ONCE              
001700* ALLOCATION IS COMPLETE - CALLED ONCE BY L74P001 PARAGRAPH               
001800* 7200-WRITE-SUMMARY.                                                     
001900*                                                                         
002000*        C H A N G E   L O G                                              
002100* 1994-06-08 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
002200* 1994-10-14 RAL  ZONE RANGES OVERLAP AT THEIR BORDERS - A ULD            
002300*                 NOW COUNTS IN EVERY ZONE WHOSE RANGE CONTAINS           
002400*                 ITS ARM, NOT JUST THE FIRST MATCH (CR0311).             
002500* 1999-01-11 GDP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,            
002600*                 NO CHANGES REQUIRED.  SIGNED OFF.                       
002700*----------------------------------------------------------------         
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER.    IBM-370.                                             
003100 OBJECT-COMPUTER.    IBM-370.                                             
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600**                                                                        
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900*                                                                         
004000 WORKING-STORAGE SECTION.                                                 
004100 01  WK-LITERALS.                                                         
004200     05  PGM-NAME                PIC X(08)  VALUE 'L74P006'.              
004300*                                                                         
004400 01  WK-LITERALS-SPLIT REDEFINES WK-LITERALS.                             
004500     05  WK-PGM-PROJ             PIC X(04).                               
004600     05  WK-PGM-SEQ              PIC X(04).                               
004700*                                                                         
004800 01  LINEAR-PRINT.                                                        
004900     05  ACTUAL-EDIT          PIC ZZZZ9.9.                                
005000     05  LIMIT-EDIT           PIC ZZZ9.9.                                 
005100*                                                                         
005200 01  LINEAR-PRINT-NUM REDEFINES LINEAR-PRINT.                             
005300     05  LINEAR-PRINT-BYTES   PIC X(10).                                  
005400*                                                                         
005500 01  ZONE-AREA.                                                           
005600     05  ZONE-SUB             PIC 9(01) COMP.                             
005700     05  PU-SUB               PIC 9(03) COMP.                             
005800     05  ZONE-WHOLE           PIC 9(07).                                  
005900     05  LIMIT-WHOLE          PIC 9(05).                                  
006000*                                                                         
006100 01  ZONE-PRINT.                                                          
006200     05  ZONE-WHOLE-EDIT      PIC ZZZZZZ9.                                
006300     05  LIMIT-WHOLE-EDIT     PIC ZZZZ9.                                  
006400*                                                                         
006500*        RAW-BYTES VIEW OF THE EDITED ZONE LINE, KEPT FOR THE             
006600*        HEX-DUMP TRACE OPS ASKS FOR WHEN A WARNING LOOKS WRONG.          
006700 01  ZONE-PRINT-BYTES REDEFINES ZONE-PRINT.                               
006800     05  ZONE-PRINT-RAW       PIC X(12).                                  
006900*                                                                         
007000 LINKAGE SECTION.                                                         
007100 01  STR-REQUEST-TYPE            PIC X(01).                               
007200     88  STR-REQ-LINEAR                      VALUE 'L'.                   
007300     88  STR-REQ-ZONE                        VALUE 'Z'.                   
007400 COPY L74STR.                                                             
007500 COPY L74POS.                                                             
007600 COPY L74ULD.                                                             
007700 COPY L74MSG.                                                             
007800*                                                                         
007900 PROCEDURE DIVISION USING STR-REQUEST-TYPE                                
008000                          L74-STR-LINEAR-AREA                             
008100                          L74-STR-ZONE-RESULT                             
008200                          L74-LINEAR-AREA                                 
008300                          L74-ZONE-AREA                                   
008400                          L74-PU-TABLE-AREA                               
008500                          L74-CALL-RESULT.                                
008600*                                                                         
008700 0000-BEGIN.                                                              
008800     MOVE ZERO                   TO L74-MR-RESULT.                        
008900     MOVE 'P'                    TO L74-MR-STATUS.                        
009000     MOVE SPACE                  TO L74-MR-DESCRIPTION.                   
009100     MOVE SPACE                  TO L74-MR-POSITION.                      
009200                                                                          
009300     IF STR-REQ-LINEAR                                                    
009400         PERFORM 1000-LINEAR-LOAD-CHECK THRU 1000-EXIT                    
009500     ELSE                                                                 
009600         PERFORM 2000-ZONE-LIMIT-CHECK THRU 2000-EXIT                     
009700     END-IF.                                                              
009800                                                                          
009900     GOBACK.                                                              
010000*                                                                         
010100*        9B - LINEAR LOAD = GROSS WEIGHT / ULD BASE LENGTH,               
010200*        AGAINST THE BAND LIMIT AT THE CANDIDATE POSITION'S ARM.          
010300 1000-LINEAR-LOAD-CHECK.                                                  
010400     MOVE 'Y'                    TO STR-PASS.                             
010500     MOVE SPACE                  TO STR-REASON.                           
010600                                                                          
010700     IF STR-BASE-LEN = ZERO                                               
010800         MOVE 99999               TO STR-ACTUAL-LOAD                      
010900     ELSE                                                                 
011000         COMPUTE STR-ACTUAL-LOAD =                                        
011100                 STR-GROSS-WGT / STR-BASE-LEN                             
011200     END-IF.                                                              
011300                                                                          
011400     MOVE L74-LINEAR-OUTSIDE-LIMIT TO STR-LIMIT-LOAD.                     
011500     PERFORM 1100-FIND-BAND THRU 1100-EXIT                                
011600             VARYING L74-LINEAR-IDX FROM 1 BY 1                           
011700             UNTIL L74-LINEAR-IDX > L74-LINEAR-TOT.                       
011800                                                                          
011900     IF STR-ACTUAL-LOAD > STR-LIMIT-LOAD                                  
012000         MOVE 'N'                 TO STR-PASS                             
012100         MOVE STR-ACTUAL-LOAD     TO ACTUAL-EDIT                          
012200         MOVE STR-LIMIT-LOAD      TO LIMIT-EDIT                           
012300         STRING 'Load '                DELIMITED BY SIZE                  
012400                ACTUAL-EDIT         DELIMITED BY SIZE                     
012500                ' kg/in > Limit '      DELIMITED BY SIZE                  
012600                LIMIT-EDIT          DELIMITED BY SIZE                     
012700                ' kg/in'               DELIMITED BY SIZE                  
012800           INTO STR-REASON                                                
012900         MOVE 50                 TO L74-MR-RESULT                         
013000         MOVE 'F'                TO L74-MR-STATUS                         
013100         MOVE STR-REASON         TO L74-MR-DESCRIPTION                    
013200     END-IF.                                                              
013300 1000-EXIT.                                                               
013400     EXIT.                                                                
013500*                                                                         
013600 1100-FIND-BAND.                                                          
013700     IF STR-ARM NOT < L74-LINEAR-START (L74-LINEAR-IDX)                   
013800        AND STR-ARM < L74-LINEAR-END (L74-LINEAR-IDX)                     
013900         MOVE L74-LINEAR-LIMIT (L74-LINEAR-IDX)                           
014000                                  TO STR-LIMIT-LOAD                       
014100     END-IF.                                                              
014200 1100-EXIT.                                                               
014300     EXIT.                                                                
014400*                                                                         
014500*        9C - SUM ASSIGNED ULD GROSS WEIGHTS INTO EVERY ZONE              
014600*        WHOSE ARM RANGE CONTAINS THE ULD'S ARM (RANGES OVERLAP           
014700*        AT THE BORDERS - CR0311), THEN FLAG ANY ZONE OVER LIMIT.         
014800 2000-ZONE-LIMIT-CHECK.                                                   
014900     MOVE ZERO                   TO STR-WARN-CNT.                         
015000     PERFORM 2100-CLEAR-ONE-ACCUM THRU 2100-EXIT                          
015100             VARYING L74-ZONE-IDX FROM 1 BY 1                             
015200             UNTIL L74-ZONE-IDX > L74-ZONE-TOT.                           
015300                                                                          
015400     PERFORM 2200-ACCUM-ONE-ULD THRU 2200-EXIT                            
015500             VARYING PU-SUB FROM 1 BY 1                                   
015600             UNTIL PU-SUB > L74-PU-TOT.                                   
015700                                                                          
015800     PERFORM 2300-CHECK-ONE-ZONE THRU 2300-EXIT                           
015900             VARYING L74-ZONE-IDX FROM 1 BY 1                             
016000             UNTIL L74-ZONE-IDX > L74-ZONE-TOT.                           
016100 2000-EXIT.                                                               
016200     EXIT.                                                                
016300*                                                                         
016400 2100-CLEAR-ONE-ACCUM.                                                    
016500     MOVE ZERO                   TO L74-ZONE-ACCUM (L74-ZONE-IDX).        
016600 2100-EXIT.                                                               
016700     EXIT.                                                                
016800*                                                                         
016900 2200-ACCUM-ONE-ULD.                                                      
017000     IF L74-PU-POSITION (PU-SUB) NOT = 'UNAS'                             
017100         PERFORM 2210-ACCUM-INTO-ZONES THRU 2210-EXIT                     
017200                 VARYING L74-ZONE-IDX FROM 1 BY 1                         
017300                 UNTIL L74-ZONE-IDX > L74-ZONE-TOT                        
017400     END-IF.                                                              
017500 2200-EXIT.                                                               
017600     EXIT.                                                                
017700*                                                                         
017800 2210-ACCUM-INTO-ZONES.                                                   
017900     IF L74-PU-ARM (PU-SUB) NOT < L74-ZONE-START (L74-ZONE-IDX)           
018000        AND L74-PU-ARM (PU-SUB) NOT >                                     
018100            L74-ZONE-END (L74-ZONE-IDX)                                   
018200         COMPUTE L74-ZONE-ACCUM (L74-ZONE-IDX) =                          
018300                 L74-ZONE-ACCUM (L74-ZONE-IDX) +                          
018400                 L74-PU-GROSS-WGT (PU-SUB)                                
018500     END-IF.                                                              
018600 2210-EXIT.                                                               
018700     EXIT.                                                                
018800*                                                                         
018900 2300-CHECK-ONE-ZONE.                                                     
019000     IF L74-ZONE-ACCUM (L74-ZONE-IDX) >                                   
019100            L74-ZONE-LIMIT (L74-ZONE-IDX)                                 
019200        AND STR-WARN-CNT < 4                                              
019300         ADD 1                    TO STR-WARN-CNT                         
019400         COMPUTE ZONE-WHOLE ROUNDED =                                     
019500                 L74-ZONE-ACCUM (L74-ZONE-IDX)                            
019600         MOVE L74-ZONE-LIMIT (L74-ZONE-IDX) TO LIMIT-WHOLE                
019700         MOVE ZONE-WHOLE       TO ZONE-WHOLE-EDIT                         
019800         MOVE LIMIT-WHOLE      TO LIMIT-WHOLE-EDIT                        
019900         STRING 'Zone '                     DELIMITED BY SIZE             
020000                L74-ZONE-NAME (L74-ZONE-IDX) DELIMITED BY SIZE            
020100                ' Overweight! '              DELIMITED BY SIZE            
020200                ZONE-WHOLE-EDIT           DELIMITED BY SIZE               
020300                ' > Limit '                  DELIMITED BY SIZE            
020400                LIMIT-WHOLE-EDIT          DELIMITED BY SIZE               
020500           INTO STR-WARN-TEXT (STR-WARN-CNT)                              
020600     END-IF.                                                              
020700 2300-EXIT.                                                               
020800     EXIT.                                                                
