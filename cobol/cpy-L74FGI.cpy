000100*----------------------------------------------------------------         
000200* L74FGI  -  FORCED-IN FILE RECORD (ONE FORCED GROUP)                     
000300* LINE SEQUENTIAL, OPTIONAL FILE - MAY BE EMPTY.  A FORCED GROUP          
000400* NAMES UP TO 10 CARGO-ID PREFIXES THAT MUST BE CONSOLIDATED INTO         
000500* ULDS OF A SINGLE TARGET TYPE BEFORE ANY OTHER PACKING RUNS.             
000600* 1994-02-11 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
000700*----------------------------------------------------------------         
000800 01  L74-FORCED-IN-REC.                                                   
000900     05  FG-GROUP-ID             PIC X(12).                               
001000     05  FG-CARGO-CNT            PIC 9(02).                               
001100     05  FG-CARGO-TB.                                                     
001200         10  FG-CARGO-ID         PIC X(12) OCCURS 10 TIMES.               
001300     05  FG-ULD-TYPE             PIC X(08).                               
001400     05  FG-MAX-ULD              PIC 9(02).                               
001500     05  FILLER                  PIC X(12).                               
