000100*----------------------------------------------------------------         
000200* L74ULD  -  PACKED ULD WORKING TABLE / PIECE QUEUE                       
000300* HOLDS EVERY ULD BUILT DURING THE PLANNING RUN (FORCED-GROUP,            
000400* 3-D, HEURISTIC AND OPTIMIZER ULDS ALIKE) PLUS THE QUEUE OF              
000500* LOOSE PIECES WAITING FOR THE VOLUMETRIC TOP-UP / BIN-PACKING            
000600* PASS.  PASSED BY REFERENCE ON EVERY CALL THAT BUILDS, READS OR          
000700* ALLOCATES ULDS SO THERE IS ONE COPY OF THE PLAN IN STORAGE.             
000800* 1994-02-14 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
000900* 1997-11-03 RAL  RAISED ITEM TABLE FROM 30 TO 50 PER ULD, THE            
001000*                 CONSOL PROGRAM WAS OVERFLOWING ON PEAK DAYS.            
001100* IS-PURE/STATUS/POSITION/SHORE-WGT/SHORE-NOTE CARRY NO                   
001200* DECLARATION-TIME DEFAULT - EVERY PARAGRAPH THAT OPENS A NEW ULD         
001300* ROW SETS THEM EXPLICITLY (SEE L74P001 0160/0170/0180 FAMILY).           
001400*----------------------------------------------------------------         
001500 01  L74-PU-TABLE-AREA.                                                   
001600     05  L74-PU-TOT              PIC 9(03) COMP  VALUE ZERO.              
001700     05  L74-PU-TABLE.                                                    
001800         10  L74-PU-ROW OCCURS 300 TIMES                                  
001900                         INDEXED BY L74-PU-IDX.                           
002000             15  L74-PU-ID           PIC X(12).                           
002100             15  L74-PU-ULD-TYPE     PIC X(08).                           
002200             15  L74-PU-CONTOUR      PIC X(05).                           
002300             15  L74-PU-DEST         PIC X(04).                           
002400             15  L74-PU-ITEM-CNT     PIC 9(03).                           
002500             15  L74-PU-ITEM-TB.                                          
002600                 20  L74-PU-ITEM OCCURS 50 TIMES                          
002700                                 INDEXED BY L74-PU-ITEM-IDX.              
002800                     25  L74-PU-ITEM-ID       PIC X(16).                  
002900                     25  L74-PU-ITEM-WEIGHT   PIC S9(7)V99.               
003000                     25  L74-PU-ITEM-DEST     PIC X(04).                  
003100                     25  L74-PU-ITEM-SHC-CNT  PIC 9(01).                  
003200                     25  L74-PU-ITEM-SHC      PIC X(03)                   
003300                                               OCCURS 3 TIMES.            
003400             15  L74-PU-TOT-WEIGHT   PIC S9(7)V99.                        
003500             15  L74-PU-TOT-VOLUME   PIC S9(5)V99.                        
003600             15  L74-PU-IS-PURE      PIC X(01).                           
003700                 88  L74-PU-PURE                 VALUE 'Y'.               
003800             15  L74-PU-STATUS       PIC X(06).                           
003900                 88  L74-PU-IS-OPEN              VALUE 'OPEN  '.          
004000                 88  L74-PU-IS-CLOSED            VALUE 'CLOSED'.          
004100             15  L74-PU-SHC-CNT      PIC 9(02).                           
004200             15  L74-PU-SHC-TB.                                           
004300                 20  L74-PU-SHC      PIC X(03) OCCURS 10 TIMES.           
004400             15  L74-PU-POSITION     PIC X(04).                           
004500             15  L74-PU-ARM          PIC S9(5)V9.                         
004600             15  L74-PU-SHORE-WGT    PIC S9(5)V99.                        
004700             15  L74-PU-SHORE-NOTE   PIC X(20).                           
004800             15  L74-PU-GROSS-WGT    PIC S9(7)V99.                        
004900*                                                                         
005000*        QUEUE OF LOOSE (NON-SPECIAL, NO-DIMS) PIECES AWAITING            
005100*        THE PHASE 2 VOLUMETRIC TOP-UP / BIN-PACKING PASS.                
005200 01  L74-PCQ-AREA.                                                        
005300     05  L74-PCQ-TOT             PIC 9(03) COMP  VALUE ZERO.              
005400     05  L74-PCQ-TABLE.                                                   
005500         10  L74-PCQ-ROW OCCURS 500 TIMES                                 
005600                         INDEXED BY L74-PCQ-IDX.                          
005700             15  L74-PCQ-ID          PIC X(16).                           
005800             15  L74-PCQ-DEST        PIC X(04).                           
005900             15  L74-PCQ-WEIGHT      PIC S9(7)V99.                        
006000             15  L74-PCQ-VOLUME      PIC S9(5)V99.                        
006100             15  L74-PCQ-MAX-HEIGHT  PIC S9(5)V9.                         
006200             15  L74-PCQ-SHC-CNT     PIC 9(01).                           
006300             15  L74-PCQ-SHC-TB.                                          
006400                 20  L74-PCQ-SHC     PIC X(03) OCCURS 3 TIMES.            
