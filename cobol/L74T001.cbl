000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     L74T001.                                                 
000400 AUTHOR.         RASCHELLA.                                               
000500 INSTALLATION.   FREIGHT SYSTEMS - LOAD PLANNING.                         
000600 DATE-WRITTEN.   MAY 1994.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*----------------------------------------------------------------         
001000* L74T001  -  REGRESSION SUITE FOR THE WEIGHT & BALANCE ENGINE            
001100*                                                                         
001200* DRIVES L74P007 THROUGH A FILE OF CANNED AIRCRAFT CONFIGURATIONS         
001300* AND ULD LOADS, READ FROM TCIN, AND CHECKS THE RETURNED ENVELOPE         
001400* STATUS AND %MAC AGAINST THE EXPECTED VALUES ON THE TEST CARD.           
001500* RUN BY HAND OFF THE DEVELOPMENT LIBRARY BEFORE ANY CHANGE TO            
001600* L74P007 IS PROMOTED - NOT PART OF THE PRODUCTION BATCH STREAM.          
001700*                                                                         
001800*        C H A N G E   L O G                                              
001900* 1994-05-23 RAL  ORIGINAL, MODELLED ON THE ISO DESK'S XUNIT-STYLE        
002000*                 SUITE SHAPE SO OPS COULD READ EITHER ONE.               
002100* 1996-02-27 RAL  ADDED THE ZERO-PAYLOAD TEST CARD FOR CR0407.            
002200* 1999-01-11 GDP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,            
002300*                 NO CHANGES REQUIRED.  SIGNED OFF.                       
002400*----------------------------------------------------------------         
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER.    IBM-370.                                             
002800 OBJECT-COMPUTER.    IBM-370.                                             
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300     SELECT TCIN                     ASSIGN TO TCIN                       
003400                                      FILE STATUS TCIN-FS.                
003500**                                                                        
003600 DATA DIVISION.                                                           
003700 FILE SECTION.                                                            
003800 FD  TCIN                            RECORDING F.                         
003900 01  TCIN-REC.                                                            
004000     05  TCIN-DESCRIPTION            PIC X(40).                           
004100     05  TCIN-DOW                    PIC 9(6)V9.                          
004200     05  TCIN-MAC-LENGTH             PIC 9(4)V9.                          
004300     05  TCIN-LEMAC                  PIC 9(5)V9.                          
004400     05  TCIN-FWD-LIMIT              PIC S9(3)V99.                        
004500     05  TCIN-AFT-LIMIT              PIC S9(3)V99.                        
004600     05  TCIN-ULD-CNT                PIC 9(01).                           
004700     05  TCIN-ULD-TB OCCURS 5 TIMES.                                      
004800         10  TCIN-ULD-POSITION       PIC X(04).                           
004900         10  TCIN-ULD-ARM            PIC S9(5)V9.                         
005000         10  TCIN-ULD-WEIGHT         PIC S9(7)V99.                        
005100     05  TCIN-EXPECTED-STATUS        PIC X(02).                           
005200         88  TCIN-EXPECT-OK                     VALUE 'OK'.               
005300         88  TCIN-EXPECT-FAIL                    VALUE 'NG'.              
005400     05  TCIN-EXPECTED-PCT-MAC       PIC S9(3)V99.                        
005500     05  FILLER                      PIC X(29).                           
005600*                                                                         
005700 WORKING-STORAGE SECTION.                                                 
005800 01  WK-LITERALS.                                                         
005900     05  PGM-NAME                    PIC X(08) VALUE 'L74T001'.           
006000*                                                                         
006100 01  WK-LITERALS-SPLIT REDEFINES WK-LITERALS.                             
006200     05  WK-PGM-PROJ                 PIC X(04).                           
006300     05  WK-PGM-SEQ                  PIC X(04).                           
006400*                                                                         
006500*        PROGRAM UNDER TEST - KEPT SEPARATE FROM PGM-NAME, WHICH          
006600*        IS THIS DRIVER'S OWN NAME.                                       
006700 01  WK-TEST-TARGET.                                                      
006800     05  WK-TARGET-PGM               PIC X(08) VALUE 'L74P007'.           
006900*                                                                         
007000 01  SUB-AREA.                                                            
007100     05  ULD-SUB                  PIC 9(01) COMP.                         
007200*                                                                         
007300 01  LS-TEST-CASE-SWITCH             PIC X(01).                           
007400     88  TEST-CASE-PASSED                       VALUE 'P'.                
007500     88  TEST-CASE-FAILED                       VALUE 'F'.                
007600*                                                                         
007700 01  LS-COUNTERS.                                                         
007800     05  TEST-CASE-CTR               PIC S9(9) COMP VALUE ZERO.           
007900     05  TEST-CASE-PASSED-CTR        PIC S9(9) COMP VALUE ZERO.           
008000     05  TEST-CASE-FAILED-CTR        PIC S9(9) COMP VALUE ZERO.           
008100*                                                                         
008200*        ALTERNATE ONE-BYTE PASS/FAIL FLAGS - THIS IS THE VIEW THE        
008300*        OLD BATCH-CONSOLE PRINTER SNAPSHOT ROUTINE EXPECTS AND WE        
008400*        NEVER GOT AROUND TO RETIRING WHEN THE COUNTERS WENT COMP.        
008500 01  LS-COUNTERS-BYTES REDEFINES LS-COUNTERS.                             
008600     05  FILLER                      PIC X(12).                           
008700*                                                                         
008800 01  LS-FILE-STATUSES.                                                    
008900     05  TCIN-FS                     PIC X(02).                           
009000         88  TCIN-OK                             VALUE '00'.              
009100         88  TCIN-EOF                            VALUE '10'.              
009200*                                                                         
009300 01  PCT-DIFF-AREA.                                                       
009400     05  PCT-DIFF                 PIC S9(3)V99.                           
009500*                                                                         
009600*        UNSIGNED VIEW OF THE %MAC DIFFERENCE FOR THE ABSOLUTE-           
009700*        VALUE COMPARE - THIS SHOP HAS NO FUNCTION ABS ON THE             
009800*        COMPILER LEVEL THIS PROGRAM WAS WRITTEN AGAINST.                 
009900 01  PCT-DIFF-UNSIGNED REDEFINES PCT-DIFF-AREA.                           
010000     05  PCT-DIFF-ABS             PIC 9(3)V99.                            
010100*                                                                         
010200 LINKAGE SECTION.                                                         
010300 COPY L74BAL.                                                             
010400 COPY L74ULD.                                                             
010500 COPY L74MSG.                                                             
010600*                                                                         
010700 PROCEDURE DIVISION.                                                      
010800*                                                                         
010900 0000-MAIN.                                                               
011000     DISPLAY ' ************* L74T001 START *************'.                
011100                                                                          
011200     PERFORM 0100-OPEN-TEST-CASES  THRU 0100-EXIT.                        
011300     PERFORM 0200-READ-TEST-CASES  THRU 0200-EXIT.                        
011400                                                                          
011500     PERFORM 1000-EXECUTE-ONE-CASE THRU 1000-EXIT                         
011600             UNTIL TCIN-EOF.                                              
011700                                                                          
011800     PERFORM 0300-CLOSE-TEST-CASES THRU 0300-EXIT.                        
011900     PERFORM 9000-SHOW-STATISTICS  THRU 9000-EXIT.                        
012000                                                                          
012100     DISPLAY ' ************** L74T001 END ***************'.               
012200                                                                          
012300     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO                               
012400         MOVE 12                 TO RETURN-CODE                           
012500     END-IF.                                                              
012600                                                                          
012700     GOBACK.                                                              
012800*                                                                         
012900 0100-OPEN-TEST-CASES.                                                    
013000     OPEN INPUT TCIN.                                                     
013100     IF NOT TCIN-OK                                                       
013200         DISPLAY 'TCIN OPEN ERROR - FILE STATUS: ' TCIN-FS                
013300         GO TO 9900-ABEND                                                 
013400     END-IF.                                                              
013500 0100-EXIT.                                                               
013600     EXIT.                                                                
013700*                                                                         
013800 0200-READ-TEST-CASES.                                                    
013900     READ TCIN.                                                           
014000     IF NOT TCIN-OK AND NOT TCIN-EOF                                      
014100         DISPLAY 'TCIN READ ERROR - FILE STATUS: ' TCIN-FS                
014200         GO TO 9900-ABEND                                                 
014300     END-IF.                                                              
014400 0200-EXIT.                                                               
014500     EXIT.                                                                
014600*                                                                         
014700 0300-CLOSE-TEST-CASES.                                                   
014800     CLOSE TCIN.                                                          
014900     IF NOT TCIN-OK                                                       
015000         DISPLAY 'TCIN CLOSE ERROR - FILE STATUS: ' TCIN-FS               
015100         GO TO 9900-ABEND                                                 
015200     END-IF.                                                              
015300 0300-EXIT.                                                               
015400     EXIT.                                                                
015500*                                                                         
015600 1000-EXECUTE-ONE-CASE.                                                   
015700     ADD 1                        TO TEST-CASE-CTR.                       
015800     PERFORM 1100-BUILD-CALL-AREAS THRU 1100-EXIT.                        
015900                                                                          
016000     CALL WK-TARGET-PGM USING L74-BAL-CONFIG                              
016100                         L74-BAL-RESULT                                   
016200                         L74-PU-TABLE-AREA                                
016300                         L74-CALL-RESULT                                  
016400         ON EXCEPTION                                                     
016500             DISPLAY 'CALL EXCEPTION CALLING ' WK-TARGET-PGM              
016600             GO TO 9900-ABEND                                             
016700     END-CALL.                                                            
016800                                                                          
016900     PERFORM 1200-CHECK-RESULT     THRU 1200-EXIT.                        
017000     PERFORM 0200-READ-TEST-CASES  THRU 0200-EXIT.                        
017100 1000-EXIT.                                                               
017200     EXIT.                                                                
017300*                                                                         
017400 1100-BUILD-CALL-AREAS.                                                   
017500     INITIALIZE L74-BAL-CONFIG                                            
017600                L74-BAL-RESULT                                            
017700                L74-PU-TABLE-AREA.                                        
017800                                                                          
017900     MOVE TCIN-DOW                TO BAL-DOW.                             
018000     MOVE TCIN-MAC-LENGTH         TO BAL-MAC-LENGTH.                      
018100     MOVE TCIN-LEMAC              TO BAL-LEMAC.                           
018200     MOVE TCIN-FWD-LIMIT          TO BAL-FWD-LIMIT.                       
018300     MOVE TCIN-AFT-LIMIT          TO BAL-AFT-LIMIT.                       
018400                                                                          
018500     MOVE TCIN-ULD-CNT            TO L74-PU-TOT.                          
018600     PERFORM 1110-LOAD-ONE-ULD    THRU 1110-EXIT                          
018700             VARYING ULD-SUB FROM 1 BY 1                                  
018800             UNTIL ULD-SUB > TCIN-ULD-CNT.                                
018900 1100-EXIT.                                                               
019000     EXIT.                                                                
019100*                                                                         
019200 1110-LOAD-ONE-ULD.                                                       
019300     MOVE TCIN-ULD-POSITION (ULD-SUB)                                     
019400                                  TO L74-PU-POSITION (ULD-SUB).           
019500     MOVE TCIN-ULD-ARM (ULD-SUB)                                          
019600                                  TO L74-PU-ARM (ULD-SUB).                
019700     MOVE TCIN-ULD-WEIGHT (ULD-SUB)                                       
019800                                  TO L74-PU-GROSS-WGT (ULD-SUB)           
019900 1110-EXIT.                                                               
020000     EXIT.                                                                
020100*                                                                         
020200 1200-CHECK-RESULT.                                                       
020300     SET TEST-CASE-FAILED         TO TRUE.                                
020400                                                                          
020500     IF BAL-STATUS = TCIN-EXPECTED-STATUS                                 
020600         PERFORM 1210-CHECK-PCT-MAC THRU 1210-EXIT                        
020700     END-IF.                                                              
020800                                                                          
020900     PERFORM 1220-SHOW-RESULT     THRU 1220-EXIT.                         
021000 1200-EXIT.                                                               
021100     EXIT.                                                                
021200*                                                                         
021300*        THE TEST CARD ALLOWS A 0.05% MAC TOLERANCE - THE ROUNDING        
021400*        RULES IN 11 CAN LEGITIMATELY LAND ONE HUNDREDTH EITHER           
021500*        SIDE OF A HAND-CALCULATED EXPECTED VALUE.                        
021600 1210-CHECK-PCT-MAC.                                                      
021700     COMPUTE PCT-DIFF = BAL-PCT-MAC - TCIN-EXPECTED-PCT-MAC.              
021800     IF PCT-DIFF < ZERO                                                   
021900         COMPUTE PCT-DIFF-ABS = ZERO - PCT-DIFF                           
022000     ELSE                                                                 
022100         MOVE PCT-DIFF          TO PCT-DIFF-ABS                           
022200     END-IF.                                                              
022300                                                                          
022400     IF PCT-DIFF-ABS NOT > 0.05                                           
022500         SET TEST-CASE-PASSED      TO TRUE                                
022600     END-IF.                                                              
022700 1210-EXIT.                                                               
022800     EXIT.                                                                
022900*                                                                         
023000 1220-SHOW-RESULT.                                                        
023100     IF TEST-CASE-PASSED                                                  
023200         ADD 1                     TO TEST-CASE-PASSED-CTR                
023300         DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED- '             
023400                 TCIN-DESCRIPTION                                         
023500     ELSE                                                                 
023600         ADD 1                     TO TEST-CASE-FAILED-CTR                
023700         DISPLAY ' '                                                      
023800         DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR                          
023900                 ' -FAILED- <-!!'                                         
024000         DISPLAY TCIN-DESCRIPTION                                         
024100         DISPLAY 'EXPECTED STATUS ' TCIN-EXPECTED-STATUS                  
024200                 ' PCT-MAC ' TCIN-EXPECTED-PCT-MAC                        
024300         DISPLAY 'ACTUAL   STATUS ' BAL-STATUS                            
024400                 ' PCT-MAC ' BAL-PCT-MAC                                  
024500         DISPLAY 'MESSAGE: ' BAL-MESSAGE                                  
024600         DISPLAY ' '                                                      
024700     END-IF.                                                              
024800 1220-EXIT.                                                               
024900     EXIT.                                                                
025000*                                                                         
025100 9000-SHOW-STATISTICS.                                                    
025200     DISPLAY ' '.                                                         
025300     DISPLAY '************ TEST SUITE RECAP ************'.                
025400     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.                              
025500     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.                       
025600     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.                       
025700     DISPLAY '*******************************************'.               
025800     DISPLAY ' '.                                                         
025900 9000-EXIT.                                                               
026000     EXIT.                                                                
026100*                                                                         
026200 9900-ABEND.                                                              
026300     MOVE 8                       TO RETURN-CODE.                         
026400     GOBACK.                                                              
