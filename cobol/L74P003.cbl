000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     L74P003.                                                 
000400 AUTHOR.         RASCHELLA.                                               
000500 INSTALLATION.   FREIGHT SYSTEMS - LOAD PLANNING.                         
000600 DATE-WRITTEN.   FEBRUARY 1994.                                           
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*----------------------------------------------------------------         
001000* L74P003  -  GATEKEEPER (CARGO DOOR ENTRY VALIDATION)                    
001100*                                                                         
001200* DECIDES WHETHER A SINGLE EXPLODED PIECE CAN PHYSICALLY BE               
001300* MANOEUVRED THROUGH ONE OF THE THREE B747-400F CARGO DOORS.  A           
001400* PIECE WITH NO DIMENSIONS ON FILE IS ASSUMED LOOSE-LOADABLE AND          
001500* ALWAYS PASSES.  OTHERWISE THE THREE DIMENSIONS ARE SORTED AND           
001600* THE TWO SMALLEST ARE CHECKED AGAINST EACH DOOR OPENING IN TURN          
001700* -  LOWER DECK CARGO DOOR FIRST, THEN THE MAIN DECK SIDE CARGO           
001800* DOOR, THEN THE MAIN DECK NOSE DOOR.  FIRST DOOR THAT CLEARS             
001900* WINS.  CALLED ONCE PER PIECE BY L74P001 PARAGRAPH 4100-DOOR-            
002000* CHECK, BEFORE ANY ULD-TYPE RECOMMENDATION IS ATTEMPTED.                 
002100*                                                                         
002200*        C H A N G E   L O G                                              
002300* 1994-02-18 RAL  ORIGINAL, LIFTED OUT OF L74P001 SO OPS COULD            
002400*                 TEST DOOR LIMITS WITHOUT A FULL BATCH RUN.              
002500* 1994-09-07 RAL  REASON TEXT NOW TRUNCATES DIMENSIONS TO WHOLE           
002600*                 CM PER STATION MANAGER REQUEST (CR0298), THE            
002700*                 DECIMAL WAS CONFUSING THE RAMP CREW.                    
002800* 1996-07-30 RAL  DOOR LIMITS PULLED OUT TO CPY-L74USP, WERE              
002900*                 HARD-CODED HERE BEFORE (CR0442).                        
003000* 1999-01-11 GDP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,            
003100*                 NO CHANGES REQUIRED.  SIGNED OFF.                       
003200*----------------------------------------------------------------         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER.    IBM-370.                                             
003600 OBJECT-COMPUTER.    IBM-370.                                             
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100**                                                                        
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400*                                                                         
004500 WORKING-STORAGE SECTION.                                                 
004600 01  WK-LITERALS.                                                         
004700     05  PGM-NAME                PIC X(08)  VALUE 'L74P003'.              
004800*                                                                         
004900*        SPLIT VIEW OF THE PROGRAM MNEMONIC - PROJECT / SEQUENCE.         
005000 01  WK-LITERALS-SPLIT REDEFINES WK-LITERALS.                             
005100     05  WK-PGM-PROJ             PIC X(04).                               
005200     05  WK-PGM-SEQ              PIC X(04).                               
005300*                                                                         
005400 01  SORT-AREA.                                                           
005500     05  DIM-TB.                                                          
005600         10  DIM              PIC S9(5)V9 OCCURS 3 TIMES                  
005700                                  INDEXED BY DIM-IDX.                     
005800*        NAMED VIEW OF THE SAME THREE SLOTS FOR THE DEBUG DISPLAY.        
005900     05  DIM-NAMED REDEFINES DIM-TB.                                      
006000         10  DIM-L-VIEW       PIC S9(5)V9.                                
006100         10  DIM-W-VIEW       PIC S9(5)V9.                                
006200         10  DIM-H-VIEW       PIC S9(5)V9.                                
006300     05  DIM-MIN              PIC S9(5)V9.                                
006400     05  DIM-MID              PIC S9(5)V9.                                
006500     05  SWAP                 PIC S9(5)V9.                                
006600     05  I                    PIC 9(01) COMP.                             
006700     05  J                    PIC 9(01) COMP.                             
006800*                                                                         
006900 01  TRUNC-AREA.                                                          
007000     05  TRUNC-MIN            PIC 9(05).                                  
007100     05  TRUNC-MID            PIC 9(05).                                  
007200*                                                                         
007300*        REDEFINES THE WHOLE-CM MIN FIELD AS A NUMERIC-EDITED             
007400*        FRAGMENT FOR THE REJECTION TEXT BUILT BELOW.                     
007500 01  DIM-PRINT REDEFINES TRUNC-AREA.                                      
007600     05  DIM-PRINT-MIN        PIC ZZZZ9.                                  
007700     05  DIM-PRINT-MID        PIC ZZZZ9.                                  
007800*                                                                         
007900 LINKAGE SECTION.                                                         
008000 COPY L74RQI.                                                             
008100 COPY L74USP.                                                             
008200 COPY L74MSG.                                                             
008300*                                                                         
008400 PROCEDURE DIVISION USING L74-PIECE-AREA                                  
008500                          L74-GATE-RESULT                                 
008600                          L74-DOOR-AREA                                   
008700                          L74-CALL-RESULT.                                
008800*                                                                         
008900 0000-BEGIN.                                                              
009000     MOVE ZERO                   TO L74-MR-RESULT.                        
009100     MOVE 'P'                    TO L74-MR-STATUS.                        
009200     MOVE SPACE                  TO L74-MR-DESCRIPTION.                   
009300     MOVE SPACE                  TO L74-MR-POSITION.                      
009400     MOVE 'Y'                    TO L74-GT-PASS.                          
009500     MOVE SPACE                  TO L74-GT-ENTRY-POINT.                   
009600     MOVE SPACE                  TO L74-GT-REASON.                        
009700                                                                          
009800     IF L74-PC-DIM-CNT = ZERO                                             
009900         MOVE 'LOOSE'            TO L74-GT-ENTRY-POINT                    
010000         GOBACK                                                           
010100     END-IF.                                                              
010200                                                                          
010300     PERFORM 1000-SORT-DIMENSIONS THRU 1000-EXIT.                         
010400     PERFORM 2000-TRY-LOWER-DOOR  THRU 2000-EXIT.                         
010500                                                                          
010600     IF L74-GT-PASSED                                                     
010700         GOBACK                                                           
010800     END-IF.                                                              
010900                                                                          
011000     PERFORM 2100-TRY-SIDE-DOOR   THRU 2100-EXIT.                         
011100                                                                          
011200     IF L74-GT-PASSED                                                     
011300         GOBACK                                                           
011400     END-IF.                                                              
011500                                                                          
011600     PERFORM 2200-TRY-NOSE-DOOR   THRU 2200-EXIT.                         
011700                                                                          
011800     IF L74-GT-PASSED                                                     
011900         GOBACK                                                           
012000     END-IF.                                                              
012100                                                                          
012200     PERFORM 3000-RAISE-NO-DOOR-FIT THRU 3000-EXIT.                       
012300     GOBACK.                                                              
012400*                                                                         
012500*        SORT THE THREE DIMENSIONS ASCENDING (SIMPLE BUBBLE, ONLY         
012600*        THREE ELEMENTS).  MIN = SMALLEST, MID = MIDDLE - THE             
012700*        LARGEST IS THE LENGTHWISE DIMENSION AND PLAYS NO PART IN         
012800*        THE DOOR CHECK.                                                  
012900 1000-SORT-DIMENSIONS.                                                    
013000     MOVE L74-PC-DIM-L            TO DIM (1).                             
013100     MOVE L74-PC-DIM-W            TO DIM (2).                             
013200     MOVE L74-PC-DIM-H            TO DIM (3).                             
013300                                                                          
013400     MOVE 1                       TO I.                                   
013500     PERFORM 1100-OUTER-PASS THRU 1100-EXIT                               
013600             VARYING I FROM 1 BY 1 UNTIL I > 2.                           
013700                                                                          
013800     MOVE DIM (1)              TO DIM-MIN.                                
013900     MOVE DIM (2)              TO DIM-MID.                                
014000 1000-EXIT.                                                               
014100     EXIT.                                                                
014200*                                                                         
014300 1100-OUTER-PASS.                                                         
014400     MOVE I                    TO J.                                      
014500     PERFORM 1200-INNER-COMPARE THRU 1200-EXIT                            
014600             VARYING J FROM I BY 1 UNTIL J > 3.                           
014700 1100-EXIT.                                                               
014800     EXIT.                                                                
014900*                                                                         
015000 1200-INNER-COMPARE.                                                      
015100     IF DIM (I) > DIM (J)                                                 
015200         MOVE DIM (I)       TO SWAP                                       
015300         MOVE DIM (J)       TO DIM (I)                                    
015400         MOVE SWAP             TO DIM (J)                                 
015500     END-IF.                                                              
015600 1200-EXIT.                                                               
015700     EXIT.                                                                
015800*                                                                         
015900 2000-TRY-LOWER-DOOR.                                                     
016000     IF DIM-MID NOT > L74-DOOR-LOWER-H                                    
016100        AND DIM-MIN NOT > L74-DOOR-LOWER-W                                
016200         MOVE 'Y'                 TO L74-GT-PASS                          
016300         MOVE 'LOWER'             TO L74-GT-ENTRY-POINT                   
016400     END-IF.                                                              
016500 2000-EXIT.                                                               
016600     EXIT.                                                                
016700*                                                                         
016800 2100-TRY-SIDE-DOOR.                                                      
016900     IF DIM-MID NOT > L74-DOOR-SIDE-H                                     
017000        AND DIM-MIN NOT > L74-DOOR-SIDE-W                                 
017100         MOVE 'Y'                 TO L74-GT-PASS                          
017200         MOVE 'MAINSCD'           TO L74-GT-ENTRY-POINT                   
017300     END-IF.                                                              
017400 2100-EXIT.                                                               
017500     EXIT.                                                                
017600*                                                                         
017700 2200-TRY-NOSE-DOOR.                                                      
017800     IF DIM-MID NOT > L74-DOOR-NOSE-H                                     
017900        AND DIM-MIN NOT > L74-DOOR-NOSE-W                                 
018000         MOVE 'Y'                 TO L74-GT-PASS                          
018100         MOVE 'MAINNOSE'          TO L74-GT-ENTRY-POINT                   
018200     END-IF.                                                              
018300 2200-EXIT.                                                               
018400     EXIT.                                                                
018500*                                                                         
018600*        NONE OF THE THREE DOORS WILL TAKE THE PIECE - BUILD THE          
018700*        REJECTION TEXT WITH DIMENSIONS TRUNCATED TO WHOLE CM             
018800*        (CR0298 - THE RAMP CREW DID NOT WANT DECIMALS).                  
018900 3000-RAISE-NO-DOOR-FIT.                                                  
019000     MOVE 'N'                     TO L74-GT-PASS.                         
019100     MOVE SPACE                   TO L74-GT-ENTRY-POINT.                  
019200     MOVE DIM-MIN               TO TRUNC-MIN.                             
019300     MOVE DIM-MID               TO TRUNC-MID.                             
019400     MOVE TRUNC-MIN            TO DIM-PRINT-MIN.                          
019500     MOVE TRUNC-MID            TO DIM-PRINT-MID.                          
019600     STRING 'Dims '                     DELIMITED BY SIZE                 
019700            DIM-PRINT-MIN            DELIMITED BY SIZE                    
019800            'x'                         DELIMITED BY SIZE                 
019900            DIM-PRINT-MID            DELIMITED BY SIZE                    
020000            'cm exceed all doors.'      DELIMITED BY SIZE                 
020100       INTO L74-GT-REASON.                                                
020200     MOVE 10                      TO L74-MR-RESULT.                       
020300     MOVE 'F'                     TO L74-MR-STATUS.                       
020400     MOVE L74-GT-REASON           TO L74-MR-DESCRIPTION.                  
020500     MOVE L74-PC-ID               TO L74-MR-POSITION.                     
020600 3000-EXIT.                                                               
020700     EXIT.                                                                
