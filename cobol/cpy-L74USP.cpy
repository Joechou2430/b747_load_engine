000100*----------------------------------------------------------------         
000200* L74USP  -  ULD SPECIFICATION TABLE / SYSTEM CONSTANTS                   
000300* B747-400F UNIT LOAD DEVICE LIBRARY (8 TYPES) PLUS THE FIXED             
000400* SYSTEM CONSTANTS USED BY THE SHORING AND PACKING ENGINES.               
000500* TABLE IS LOADED ONCE BY L74P001 PARAGRAPH 0200-BUILD-USP-TABLE          
000600* AND PASSED DOWN ON EVERY CALL THAT NEEDS IT - NEVER RE-READ.            
000700* 1994-02-11 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
000800* 1996-07-30 RAL  ADDED DOOR LIMITS (WERE HARD-CODED IN GATE-             
000900*                 KEEPER, PULLED OUT TO SHARED TABLE - CR0442).           
001000*----------------------------------------------------------------         
001100 01  L74-USP-AREA.                                                        
001200     05  L74-USP-TOT             PIC 9(02) COMP  VALUE 8.                 
001300     05  L74-USP-TABLE.                                                   
001400         10  L74-USP-ROW OCCURS 8 TIMES                                   
001500                         INDEXED BY L74-USP-IDX.                          
001600             15  L74-USP-TYPE        PIC X(08).                           
001700             15  L74-USP-CODE        PIC X(08).                           
001800             15  L74-USP-CONTOUR     PIC X(05).                           
001900             15  L74-USP-MAX-GROSS   PIC S9(5)V9.                         
002000             15  L74-USP-TARE        PIC S9(4)V9.                         
002100             15  L74-USP-MAX-VOL     PIC S9(3)V9.                         
002200             15  L74-USP-LEN         PIC S9(4)V9.                         
002300             15  L74-USP-WID         PIC S9(4)V9.                         
002400             15  FILLER              PIC X(04).                           
002500*                                                                         
002600*        SYSTEM CONSTANTS (FORMERLY PROGRAM 0 IN THE ORIGINAL             
002700*        ENGINEERING NOTE - SEE CR0110).                                  
002800 01  L74-CONSTANTS.                                                       
002900     05  L74-PACKING-LOSS-FACTOR PIC 9V999    VALUE 0.850.                
003000     05  L74-SHORING-DENSITY     PIC 9(3)V9   VALUE 600.0.                
003100     05  L74-FLOOR-LIMIT         PIC 9(4)V9   VALUE 976.0.                
003200     05  FILLER                  PIC X(08)    VALUE SPACE.                
003300*                                                                         
003400*        CARGO DOOR LIMITS (CM) - HEIGHT X WIDTH                          
003500 01  L74-DOOR-AREA.                                                       
003600     05  L74-DOOR-NOSE.                                                   
003700         10  L74-DOOR-NOSE-H     PIC 9(3)V9   VALUE 244.0.                
003800         10  L74-DOOR-NOSE-W     PIC 9(3)V9   VALUE 269.0.                
003900     05  L74-DOOR-SIDE.                                                   
004000         10  L74-DOOR-SIDE-H     PIC 9(3)V9   VALUE 305.0.                
004100         10  L74-DOOR-SIDE-W     PIC 9(3)V9   VALUE 340.0.                
004200     05  L74-DOOR-LOWER.                                                  
004300         10  L74-DOOR-LOWER-H    PIC 9(3)V9   VALUE 167.0.                
004400         10  L74-DOOR-LOWER-W    PIC 9(3)V9   VALUE 264.0.                
004500     05  L74-DOOR-BULK.                                                   
004600         10  L74-DOOR-BULK-H     PIC 9(3)V9   VALUE 111.0.                
004700         10  L74-DOOR-BULK-W     PIC 9(3)V9   VALUE 119.0.                
004800     05  FILLER                  PIC X(08)    VALUE SPACE.                
