000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     L74P002.                                                 
000400 AUTHOR.         RASCHELLA.                                               
000500 INSTALLATION.   FREIGHT SYSTEMS - LOAD PLANNING.                         
000600 DATE-WRITTEN.   MAY 1994.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*----------------------------------------------------------------         
001000* L74P002  -  BIN-PACKING OPTIMIZER (REMAINDER PASS)                      
001100*                                                                         
001200* TAKES THE PIECES LEFT OVER AFTER THE VOLUMETRIC TOP-UP HAS              
001300* FILLED WHAT SPACE IT CAN IN ALREADY-OPEN ULDS, AND PACKS THEM           
001400* INTO THE FEWEST NEW ULDS OF THE TARGET TYPE.  THE ENGINEERING           
001500* DEPARTMENT'S OWN MATHEMATICAL PROGRAMMING PACKAGE ORIGINALLY            
001600* SOLVED THIS AS A BIN-COVERING INTEGER PROGRAM; THAT PACKAGE IS          
001700* NOT LICENSED FOR THE PRODUCTION LPAR, SO THIS RELEASE PACKS BY          
001800* A FIRST-FIT-DECREASING HEURISTIC INSTEAD - LARGEST PIECES BY            
001900* VOLUME (TIES BROKEN BY WEIGHT) GO IN FIRST, EACH TRIED AGAINST          
002000* EVERY BIN OPENED SO FAR BEFORE A NEW ONE IS STARTED (CR0356).           
002100* CALLED ONCE PER DESTINATION/TYPE GROUP BY L74P001 PARAGRAPH             
002200* 5000-PHASE2-TOPUP.                                                      
002300*                                                                         
002400*        C H A N G E   L O G                                              
002500* 1994-05-02 RAL  ORIGINAL, CALLED THE ENGINEERING MP SOLVER OVER         
002600*                 A BATCH LINK TO THE OPTIMIZATION LPAR.                  
002700* 1994-11-20 RAL  MP SOLVER RETIRED WITH THE OPTIMIZATION LPAR -          
002800*                 REPLACED WITH THE FIRST-FIT-DECREASING HEURISTIC        
002900*                 BELOW.  RUNS IN-STREAM, NO MORE BATCH LINK              
003000*                 DELAY (CR0356).                                         
003100* 1999-01-11 GDP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,            
003200*                 NO CHANGES REQUIRED.  SIGNED OFF.                       
003300*----------------------------------------------------------------         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.    IBM-370.                                             
003700 OBJECT-COMPUTER.    IBM-370.                                             
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200**                                                                        
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500*                                                                         
004600 WORKING-STORAGE SECTION.                                                 
004700 01  WK-LITERALS.                                                         
004800     05  PGM-NAME                PIC X(08)  VALUE 'L74P002'.              
004900*                                                                         
005000 01  WK-LITERALS-SPLIT REDEFINES WK-LITERALS.                             
005100     05  WK-PGM-PROJ             PIC X(04).                               
005200     05  WK-PGM-SEQ              PIC X(04).                               
005300*                                                                         
005400 01  CAP-AREA.                                                            
005500     05  USP-SUB              PIC 9(02) COMP.                             
005600     05  MAX-NET-WGT          PIC S9(7)V99.                               
005700     05  MAX-EFF-VOL          PIC S9(5)V99.                               
005800*                                                                         
005900 01  SORT-AREA.                                                           
006000     05  I                    PIC 9(03) COMP.                             
006100     05  J                    PIC 9(03) COMP.                             
006200     05  BEST                 PIC 9(03) COMP.                             
006300     05  SAVE-ROW.                                                        
006400         10  SAVE-ID          PIC X(16).                                  
006500         10  SAVE-DEST        PIC X(04).                                  
006600         10  SAVE-WEIGHT      PIC S9(7)V99.                               
006700         10  SAVE-VOLUME      PIC S9(5)V99.                               
006800         10  SAVE-MAXHT       PIC S9(5)V9.                                
006900         10  SAVE-SHC-CNT     PIC 9(01).                                  
007000         10  SAVE-SHC-TB.                                                 
007100             15  SAVE-SHC     PIC X(03) OCCURS 3 TIMES.                   
007200*                                                                         
007300*        ALTERNATE BYTE VIEW OF THE SORT-EXCHANGE ROW, USED ONLY          
007400*        WHEN THE ROW IS MOVED WHOLESALE DURING THE SWAP.                 
007500 01  SAVE-ROW-BYTES REDEFINES SAVE-ROW.                                   
007600     05  SAVE-ROW-RAW         PIC X(52).                                  
007700*                                                                         
007800 01  BIN-AREA.                                                            
007900     05  BIN-CNT              PIC 9(03) COMP.                             
008000     05  BIN-TB.                                                          
008100         10  BIN-ROW OCCURS 100 TIMES                                     
008200                        INDEXED BY BIN-IDX.                               
008300             15  BIN-PU-SUB   PIC 9(03) COMP.                             
008400             15  BIN-NET-WGT  PIC S9(7)V99.                               
008500             15  BIN-NET-VOL  PIC S9(5)V99.                               
008600*                                                                         
008700 01  PACK-AREA.                                                           
008800     05  PCQ-SUB              PIC 9(03) COMP.                             
008900     05  FIT-SUB              PIC 9(03) COMP.                             
009000     05  FOUND-BIN            PIC X(01)   VALUE 'N'.                      
009100         88  FOUND-A-BIN                   VALUE 'Y'.                     
009200     05  NEW-SEQ              PIC 9(03).                                  
009300*                                                                         
009400 01  NEW-SEQ-EDIT REDEFINES NEW-SEQ.                                      
009500     05  NEW-SEQ-DIGITS       PIC 9(03).                                  
009600*                                                                         
009700 LINKAGE SECTION.                                                         
009800 01  L74-OPT-TARGET-TYPE         PIC X(08).                               
009900 COPY L74ULD.                                                             
010000 COPY L74USP.                                                             
010100 COPY L74MSG.                                                             
010200*                                                                         
010300 PROCEDURE DIVISION USING L74-OPT-TARGET-TYPE                             
010400                          L74-PCQ-AREA                                    
010500                          L74-PU-TABLE-AREA                               
010600                          L74-USP-AREA                                    
010700                          L74-CONSTANTS                                   
010800                          L74-CALL-RESULT.                                
010900*                                                                         
011000 0000-BEGIN.                                                              
011100     MOVE ZERO                   TO L74-MR-RESULT.                        
011200     MOVE 'P'                    TO L74-MR-STATUS.                        
011300     MOVE SPACE                  TO L74-MR-DESCRIPTION.                   
011400     MOVE SPACE                  TO L74-MR-POSITION.                      
011500     MOVE ZERO                   TO BIN-CNT.                              
011600                                                                          
011700     IF L74-PCQ-TOT = ZERO                                                
011800         GOBACK                                                           
011900     END-IF.                                                              
012000                                                                          
012100     PERFORM 1000-FIND-CAPACITY  THRU 1000-EXIT.                          
012200     PERFORM 2000-SORT-QUEUE-DESC THRU 2000-EXIT.                         
012300                                                                          
012400     PERFORM 3000-PACK-ONE-ITEM THRU 3000-EXIT                            
012500             VARYING PCQ-SUB FROM 1 BY 1                                  
012600             UNTIL PCQ-SUB > L74-PCQ-TOT.                                 
012700                                                                          
012800     MOVE ZERO                   TO L74-PCQ-TOT.                          
012900     GOBACK.                                                              
013000*                                                                         
013100 1000-FIND-CAPACITY.                                                      
013200     PERFORM 1010-SCAN-USP THRU 1010-EXIT                                 
013300             VARYING USP-SUB FROM 1 BY 1                                  
013400             UNTIL USP-SUB > L74-USP-TOT                                  
013500                OR L74-USP-TYPE (USP-SUB) =                               
013600            L74-OPT-TARGET-TYPE.                                          
013700     COMPUTE MAX-NET-WGT =                                                
013800             L74-USP-MAX-GROSS (USP-SUB) -                                
013900             L74-USP-TARE (USP-SUB).                                      
014000     COMPUTE MAX-EFF-VOL =                                                
014100             L74-USP-MAX-VOL (USP-SUB) *                                  
014200             L74-PACKING-LOSS-FACTOR.                                     
014300 1000-EXIT.                                                               
014400     EXIT.                                                                
014500*                                                                         
014600 1010-SCAN-USP.                                                           
014700     CONTINUE.                                                            
014800 1010-EXIT.                                                               
014900     EXIT.                                                                
015000*                                                                         
015100*        SELECTION SORT, LARGEST VOLUME FIRST, TIES BROKEN BY             
015200*        WEIGHT - THE QUEUE IS AT MOST A FEW HUNDRED ROWS SO A            
015300*        SIMPLE O(N**2) SORT IS FINE (SEE CR0356 NOTE).                   
015400 2000-SORT-QUEUE-DESC.                                                    
015500     PERFORM 2100-OUTER-PASS THRU 2100-EXIT                               
015600             VARYING I FROM 1 BY 1                                        
015700             UNTIL I > L74-PCQ-TOT.                                       
015800 2000-EXIT.                                                               
015900     EXIT.                                                                
016000*                                                                         
016100 2100-OUTER-PASS.                                                         
016200     MOVE I                   TO BEST.                                    
016300     MOVE I                   TO J.                                       
016400     ADD 1                       TO J.                                    
016500     PERFORM 2110-INNER-COMPARE THRU 2110-EXIT                            
016600             VARYING J FROM J BY 1                                        
016700             UNTIL J > L74-PCQ-TOT.                                       
016800                                                                          
016900     IF BEST NOT = I                                                      
017000         MOVE L74-PCQ-ROW (I)   TO SAVE-ROW                               
017100         MOVE L74-PCQ-ROW (BEST) TO L74-PCQ-ROW (I)                       
017200         MOVE SAVE-ROW          TO L74-PCQ-ROW (BEST)                     
017300     END-IF.                                                              
017400 2100-EXIT.                                                               
017500     EXIT.                                                                
017600*                                                                         
017700 2110-INNER-COMPARE.                                                      
017800     IF L74-PCQ-VOLUME (J) > L74-PCQ-VOLUME (BEST)                        
017900        OR (L74-PCQ-VOLUME (J) = L74-PCQ-VOLUME (BEST)                    
018000            AND L74-PCQ-WEIGHT (J) > L74-PCQ-WEIGHT (BEST))               
018100         MOVE J                TO BEST                                    
018200     END-IF.                                                              
018300 2110-EXIT.                                                               
018400     EXIT.                                                                
018500*                                                                         
018600*        TRY EVERY BIN OPENED SO FAR FOR THIS ITEM; OPEN A NEW            
018700*        ONE IF NONE HAS ROOM.                                            
018800 3000-PACK-ONE-ITEM.                                                      
018900     MOVE 'N'                    TO FOUND-BIN.                            
019000     PERFORM 3100-TRY-ONE-BIN THRU 3100-EXIT                              
019100             VARYING FIT-SUB FROM 1 BY 1                                  
019200             UNTIL FIT-SUB > BIN-CNT                                      
019300                OR FOUND-A-BIN.                                           
019400                                                                          
019500     IF NOT FOUND-A-BIN                                                   
019600         PERFORM 3200-OPEN-NEW-BIN THRU 3200-EXIT                         
019700     END-IF.                                                              
019800 3000-EXIT.                                                               
019900     EXIT.                                                                
020000*                                                                         
020100 3100-TRY-ONE-BIN.                                                        
020200     IF BIN-NET-WGT (FIT-SUB) + L74-PCQ-WEIGHT (PCQ-SUB)                  
020300            NOT > MAX-NET-WGT                                             
020400        AND BIN-NET-VOL (FIT-SUB) +                                       
020500            L74-PCQ-VOLUME (PCQ-SUB) NOT > MAX-EFF-VOL                    
020600         PERFORM 3110-ADD-TO-BIN THRU 3110-EXIT                           
020700         MOVE 'Y'                 TO FOUND-BIN                            
020800     END-IF.                                                              
020900 3100-EXIT.                                                               
021000     EXIT.                                                                
021100*                                                                         
021200 3110-ADD-TO-BIN.                                                         
021300     ADD L74-PCQ-WEIGHT (PCQ-SUB)                                         
021400                                  TO BIN-NET-WGT (FIT-SUB).               
021500     ADD L74-PCQ-VOLUME (PCQ-SUB)                                         
021600                                  TO BIN-NET-VOL (FIT-SUB).               
021700     PERFORM 3300-APPEND-ITEM-TO-PU THRU 3300-EXIT.                       
021800 3110-EXIT.                                                               
021900     EXIT.                                                                
022000*                                                                         
022100 3200-OPEN-NEW-BIN.                                                       
022200     ADD 1                        TO BIN-CNT.                             
022300     ADD 1                        TO L74-PU-TOT.                          
022400     MOVE L74-PU-TOT              TO BIN-PU-SUB (BIN-CNT).                
022500     MOVE L74-PU-TOT              TO NEW-SEQ.                             
022600                                                                          
022700     MOVE SPACE                   TO L74-PU-ROW (L74-PU-TOT).             
022800     STRING 'OPT-'                     DELIMITED BY SIZE                  
022900            NEW-SEQ-DIGITS          DELIMITED BY SIZE                     
023000       INTO L74-PU-ID (L74-PU-TOT).                                       
023100     MOVE L74-OPT-TARGET-TYPE     TO L74-PU-ULD-TYPE (L74-PU-TOT).        
023200     MOVE L74-USP-CONTOUR (USP-SUB)                                       
023300                                  TO L74-PU-CONTOUR (L74-PU-TOT).         
023400     MOVE L74-PCQ-DEST (PCQ-SUB)                                          
023500                                  TO L74-PU-DEST (L74-PU-TOT).            
023600     MOVE ZERO                    TO L74-PU-ITEM-CNT (L74-PU-TOT).        
023700     MOVE ZERO                    TO L74-PU-TOT-WEIGHT                    
023800            (L74-PU-TOT).                                                 
023900     MOVE ZERO                    TO L74-PU-TOT-VOLUME                    
024000            (L74-PU-TOT).                                                 
024100     MOVE 'N'                     TO L74-PU-IS-PURE (L74-PU-TOT).         
024200     MOVE 'OPEN'                  TO L74-PU-STATUS (L74-PU-TOT).          
024300     MOVE ZERO                    TO L74-PU-SHC-CNT (L74-PU-TOT).         
024400     MOVE 'UNAS'                  TO L74-PU-POSITION (L74-PU-TOT).        
024500     MOVE ZERO                    TO L74-PU-ARM (L74-PU-TOT).             
024600     MOVE ZERO                    TO L74-PU-SHORE-WGT                     
024700            (L74-PU-TOT).                                                 
024800     MOVE ZERO                    TO L74-PU-GROSS-WGT                     
024900            (L74-PU-TOT).                                                 
025000                                                                          
025100     MOVE BIN-CNT              TO FIT-SUB.                                
025200     MOVE ZERO                    TO BIN-NET-WGT (BIN-CNT).               
025300     MOVE ZERO                    TO BIN-NET-VOL (BIN-CNT).               
025400     PERFORM 3110-ADD-TO-BIN THRU 3110-EXIT.                              
025500 3200-EXIT.                                                               
025600     EXIT.                                                                
025700*                                                                         
025800*        RECORD THE PIECE ON THE PU ROW THAT WON THE FIT AND ADD          
025900*        ITS UNION SHC CODES TO THE ULD'S OWN SHC LIST.                   
026000 3300-APPEND-ITEM-TO-PU.                                                  
026100     MOVE BIN-PU-SUB (FIT-SUB) TO BEST.                                   
026200     ADD 1 TO L74-PU-ITEM-CNT (BEST).                                     
026300     MOVE L74-PCQ-ID (PCQ-SUB)                                            
026400        TO L74-PU-ITEM-ID (BEST L74-PU-ITEM-CNT (BEST)).                  
026500     MOVE L74-PCQ-WEIGHT (PCQ-SUB)                                        
026600        TO L74-PU-ITEM-WEIGHT (BEST L74-PU-ITEM-CNT (BEST)).              
026700     MOVE L74-PCQ-DEST (PCQ-SUB)                                          
026800        TO L74-PU-ITEM-DEST (BEST L74-PU-ITEM-CNT (BEST)).                
026900     MOVE L74-PCQ-SHC-CNT (PCQ-SUB)                                       
027000        TO L74-PU-ITEM-SHC-CNT (BEST L74-PU-ITEM-CNT (BEST)).             
027010     MOVE L74-PCQ-SHC (PCQ-SUB 1)                                         
027020        TO L74-PU-ITEM-SHC (BEST                                          
027030                             L74-PU-ITEM-CNT (BEST) 1).                   
027040     MOVE L74-PCQ-SHC (PCQ-SUB 2)                                         
027050        TO L74-PU-ITEM-SHC (BEST                                          
027060                             L74-PU-ITEM-CNT (BEST) 2).                   
027070     MOVE L74-PCQ-SHC (PCQ-SUB 3)                                         
027080        TO L74-PU-ITEM-SHC (BEST                                          
027090                             L74-PU-ITEM-CNT (BEST) 3).                   
027100     ADD L74-PCQ-WEIGHT (PCQ-SUB)                                         
027200                                  TO L74-PU-TOT-WEIGHT (BEST).            
027300     ADD L74-PCQ-VOLUME (PCQ-SUB)                                         
027400                                  TO L74-PU-TOT-VOLUME (BEST).            
027500 3300-EXIT.                                                               
027600     EXIT.                                                                
