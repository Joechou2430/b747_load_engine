000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     L74P007.                                                 
000400 AUTHOR.         RASCHELLA.                                               
000500 INSTALLATION.   FREIGHT SYSTEMS - LOAD PLANNING.                         
000600 DATE-WRITTEN.   MAY 1994.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*----------------------------------------------------------------         
001000* L74P007  -  ZERO-FUEL WEIGHT AND BALANCE ENGINE                         
001100*                                                                         
001200* TAKES THE FINISHED PACKED-ULD TABLE (CPY-L74ULD) FROM A PLAN AND        
001300* COMPUTES THE ZFW CENTER OF GRAVITY AGAINST THE OPERATING-EMPTY          
001400* AIRCRAFT CONFIGURATION IN L74-BAL-CONFIG, THEN CHECKS THE %MAC          
001500* RESULT AGAINST THE FWD/AFT ENVELOPE LIMITS.  ONLY ULDS CARRYING         
001600* AN ASSIGNED POSITION (NOT 'UNAS') CONTRIBUTE TO THE MOMENT - AN         
001700* UNASSIGNED ULD IS FREIGHT THAT NEVER LEFT THE RAMP.  STANDALONE         
001800* PROGRAM - NOT CALLED FROM THE L74P001 BATCH STREAM.  RUN BY THE         
001900* WEIGHT-AND-BALANCE DESK AS A SEPARATE STEP AGAINST THE PLAN-OUT         
002000* FILE ONCE A PLAN HAS BEEN ACCEPTED, OR CALLED DIRECTLY FROM THE         
002100* REGRESSION DRIVER L74T001 DURING TESTING.                               
002200*                                                                         
002300*        C H A N G E   L O G                                              
002400* 1994-05-19 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
002500* 1994-11-02 RAL  DOW ARM WAS BEING COMPUTED AT 20% MAC INSTEAD OF        
002600*                 25% MAC - MATCHED TO THE WEIGHT & BALANCE               
002700*                 MANUAL SECTION 3, TABLE 3-1 (CR0322).                   
002800* 1996-02-27 RAL  TOTAL WEIGHT OF ZERO NOW SHORT-CIRCUITS THE %MAC        
002900*                 DIVIDE INSTEAD OF ABENDING ON A LEDGER RUN WITH         
003000*                 NO CARGO BOOKED (CR0407).                               
003100* 1999-01-11 GDP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,            
003200*                 NO CHANGES REQUIRED.  SIGNED OFF.                       
003300*----------------------------------------------------------------         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.    IBM-370.                                             
003700 OBJECT-COMPUTER.    IBM-370.                                             
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200**                                                                        
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500*                                                                         
004600 WORKING-STORAGE SECTION.                                                 
004700 01  WK-LITERALS.                                                         
004800     05  PGM-NAME                PIC X(08)   VALUE 'L74P007'.             
004900*                                                                         
005000 01  WK-LITERALS-SPLIT REDEFINES WK-LITERALS.                             
005100     05  WK-PGM-PROJ             PIC X(04).                               
005200     05  WK-PGM-SEQ              PIC X(04).                               
005300*                                                                         
005400 01  ACCUM-AREA.                                                          
005500     05  PU-SUB               PIC 9(03) COMP.                             
005600     05  TOTAL-WEIGHT         PIC S9(7)V9.                                
005700     05  TOTAL-MOMENT         PIC S9(9)V9.                                
005800*                                                                         
005900*        ALTERNATE SPLIT OF THE MOMENT ACCUMULATOR - THE FLIGHT           
006000*        OPS DESK WANTS THE INTEGER PORTION ALONE FOR THE HAND            
006100*        LOG WHEN THE TERMINAL IS DOWN AND THEY WORK OFF PAPER.           
006200 01  TOTAL-MOMENT-SPLIT REDEFINES TOTAL-MOMENT.                           
006300     05  MOMENT-WHOLE         PIC S9(9).                                  
006400     05  MOMENT-TENTH         PIC 9(01).                                  
006500*                                                                         
006600 01  PCT-WORK.                                                            
006700     05  PCT-NUMER            PIC S9(5)V99.                               
006800     05  PCT-DENOM            PIC S9(4)V9.                                
006900*                                                                         
007000*        ALTERNATE BYTE VIEW OF THE %MAC WORK AREA - CARRIED OVER         
007100*        FROM THE HEX-DUMP TRACE THE W&B DESK ASKED FOR THE FIRST         
007200*        WINTER THIS PROGRAM WAS ON THE LINE (CR0322 FOLLOW-UP).          
007300 01  PCT-WORK-BYTES REDEFINES PCT-WORK.                                   
007400     05  PCT-WORK-RAW         PIC X(08).                                  
007500*                                                                         
007600 LINKAGE SECTION.                                                         
007700 COPY L74BAL.                                                             
007800 COPY L74ULD.                                                             
007900 COPY L74MSG.                                                             
008000*                                                                         
008100 PROCEDURE DIVISION USING L74-BAL-CONFIG                                  
008200                          L74-BAL-RESULT                                  
008300                          L74-PU-TABLE-AREA                               
008400                          L74-CALL-RESULT.                                
008500*                                                                         
008600 0000-BEGIN.                                                              
008700     MOVE ZERO                   TO L74-MR-RESULT.                        
008800     MOVE 'P'                    TO L74-MR-STATUS.                        
008900     MOVE SPACE                  TO L74-MR-DESCRIPTION.                   
009000     MOVE SPACE                  TO L74-MR-POSITION.                      
009100     INITIALIZE L74-BAL-RESULT.                                           
009200     MOVE 'OK'                   TO BAL-STATUS.                           
009300                                                                          
009400     PERFORM 1000-DOW-ARM        THRU 1000-EXIT.                          
009500     PERFORM 2000-ACCUM-CARGO    THRU 2000-EXIT.                          
009600     PERFORM 3000-COMPUTE-ZFW    THRU 3000-EXIT.                          
009700     PERFORM 4000-CHECK-ENVELOPE THRU 4000-EXIT.                          
009800                                                                          
009900     GOBACK.                                                              
010000*                                                                         
010100*        DOW-ARM = LEMAC + 25% OF MAC LENGTH (CR0322 - THE                
010200*        MANUFACTURER'S MANUAL ASSUMES THE OPERATING EMPTY CG             
010300*        SITS AT 25% MAC UNLESS A LOADSHEET SAYS OTHERWISE).              
010400 1000-DOW-ARM.                                                            
010500     COMPUTE BAL-DOW-ARM ROUNDED =                                        
010600             BAL-LEMAC + (0.25 * BAL-MAC-LENGTH).                         
010700 1000-EXIT.                                                               
010800     EXIT.                                                                
010900*                                                                         
011000*        SUM GROSS WEIGHT AND WEIGHT-TIMES-ARM OVER EVERY ASSIGNED        
011100*        ULD IN THE PACKED TABLE.  UNASSIGNED ROWS ARE SKIPPED -          
011200*        THAT FREIGHT NEVER BOARDED AND CARRIES NO MOMENT.                
011300 2000-ACCUM-CARGO.                                                        
011400     MOVE ZERO                   TO TOTAL-WEIGHT.                         
011500     MOVE ZERO                   TO TOTAL-MOMENT.                         
011600     PERFORM 2100-ACCUM-ONE-ULD THRU 2100-EXIT                            
011700             VARYING PU-SUB FROM 1 BY 1                                   
011800             UNTIL PU-SUB > L74-PU-TOT.                                   
011900 2000-EXIT.                                                               
012000     EXIT.                                                                
012100*                                                                         
012200 2100-ACCUM-ONE-ULD.                                                      
012300     IF L74-PU-POSITION (PU-SUB) NOT = 'UNAS'                             
012400         COMPUTE TOTAL-WEIGHT =                                           
012500                 TOTAL-WEIGHT + L74-PU-GROSS-WGT (PU-SUB)                 
012600         COMPUTE TOTAL-MOMENT =                                           
012700                 TOTAL-MOMENT +                                           
012800                 (L74-PU-GROSS-WGT (PU-SUB) *                             
012900                  L74-PU-ARM (PU-SUB))                                    
013000     END-IF.                                                              
013100 2100-EXIT.                                                               
013200     EXIT.                                                                
013300*                                                                         
013400*        ZFW = DOW + PAYLOAD.  TOTAL MOMENT INCLUDES THE DOW'S OWN        
013500*        MOMENT ABOUT THE DOW-ARM.  CG-ARM = MOMENT / WEIGHT, BUT         
013600*        A LEDGER RUN WITH NO CARGO BOOKED LEAVES TOTAL WEIGHT AT         
013700*        ZERO SO THE DIVIDE IS SHORT-CIRCUITED (CR0407).                  
013800 3000-COMPUTE-ZFW.                                                        
013900     COMPUTE BAL-PAYLOAD ROUNDED = TOTAL-WEIGHT.                          
014000     COMPUTE BAL-ZFW ROUNDED = BAL-DOW + TOTAL-WEIGHT.                    
014100     COMPUTE BAL-MOMENT ROUNDED =                                         
014200             (BAL-DOW * BAL-DOW-ARM) + TOTAL-MOMENT.                      
014300                                                                          
014400     IF BAL-ZFW = ZERO                                                    
014500         MOVE ZERO               TO BAL-CG-ARM                            
014600         MOVE ZERO               TO BAL-PCT-MAC                           
014700     ELSE                                                                 
014800         COMPUTE BAL-CG-ARM ROUNDED = BAL-MOMENT / BAL-ZFW                
014900         PERFORM 3100-COMPUTE-PCT-MAC THRU 3100-EXIT                      
015000     END-IF.                                                              
015100 3000-EXIT.                                                               
015200     EXIT.                                                                
015300*                                                                         
015400 3100-COMPUTE-PCT-MAC.                                                    
015500     IF BAL-MAC-LENGTH = ZERO                                             
015600         MOVE ZERO               TO BAL-PCT-MAC                           
015700     ELSE                                                                 
015800         COMPUTE PCT-NUMER = BAL-CG-ARM - BAL-LEMAC                       
015900         MOVE BAL-MAC-LENGTH      TO PCT-DENOM                            
016000         COMPUTE BAL-PCT-MAC ROUNDED =                                    
016100                 (PCT-NUMER / PCT-DENOM) * 100                            
016200     END-IF.                                                              
016300 3100-EXIT.                                                               
016400     EXIT.                                                                
016500*                                                                         
016600*        %MAC BELOW THE FORWARD LIMIT IS NOSE-HEAVY; ABOVE THE AFT        
016700*        LIMIT IS TAIL-HEAVY; OTHERWISE THE PLAN IS IN ENVELOPE.          
016800 4000-CHECK-ENVELOPE.                                                     
016900     IF BAL-PCT-MAC < BAL-FWD-LIMIT                                       
017000         MOVE 'NG'                TO BAL-STATUS                           
017100         MOVE 'NOSE HEAVY'        TO BAL-MESSAGE                          
017200         MOVE 60                  TO L74-MR-RESULT                        
017300         MOVE 'F'                 TO L74-MR-STATUS                        
017400         MOVE 'CG FORWARD OF ENVELOPE LIMIT'                              
017500                                  TO L74-MR-DESCRIPTION                   
017600     ELSE                                                                 
017700         IF BAL-PCT-MAC > BAL-AFT-LIMIT                                   
017800             MOVE 'NG'            TO BAL-STATUS                           
017900             MOVE 'TAIL HEAVY'    TO BAL-MESSAGE                          
018000             MOVE 61              TO L74-MR-RESULT                        
018100             MOVE 'F'             TO L74-MR-STATUS                        
018200             MOVE 'CG AFT OF ENVELOPE LIMIT'                              
018300                                  TO L74-MR-DESCRIPTION                   
018400         ELSE                                                             
018500             MOVE 'OK'            TO BAL-STATUS                           
018600             MOVE 'Within Envelope' TO BAL-MESSAGE                        
018700         END-IF                                                           
018800     END-IF.                                                              
018900 4000-EXIT.                                                               
019000     EXIT.                                                                
