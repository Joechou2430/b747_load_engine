000100*----------------------------------------------------------------         
000200* L74STR  -  STRUCTURAL ENGINE LINKAGE (L74P006)                          
000300* ONE RECORD FOR THE PER-POSITION LINEAR LOAD CHECK (9B), ONE             
000400* FOR THE BATCH ZONE-LIMIT CHECK (9C) RUN OVER EVERY ASSIGNED             
000500* ULD ONCE ALLOCATION IS COMPLETE.                                        
000600* 1994-06-08 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
000700*----------------------------------------------------------------         
000800 01  L74-STR-LINEAR-AREA.                                                 
000900     05  STR-GROSS-WGT           PIC S9(7)V99.                            
001000     05  STR-BASE-LEN            PIC S9(4)V9.                             
001100     05  STR-ARM                 PIC S9(5)V9.                             
001200     05  STR-PASS                PIC X(01)   VALUE 'Y'.                   
001300         88  STR-LINEAR-PASSED               VALUE 'Y'.                   
001400         88  STR-LINEAR-FAILED               VALUE 'N'.                   
001500     05  STR-ACTUAL-LOAD         PIC S9(5)V9  VALUE ZERO.                 
001600     05  STR-LIMIT-LOAD          PIC 9(03)V9  VALUE ZERO.                 
001700     05  STR-REASON              PIC X(60)   VALUE SPACE.                 
001800*                                                                         
001900*        UP TO ONE WARNING PER ZONE (SEE CPY-L74POS L74-ZONE-AREA,        
002000*        4 ZONES) - BUILT BY THE ZONE-LIMIT CHECK AND PRINTED BY          
002100*        L74P001 PARAGRAPH 7200-WRITE-SUMMARY.                            
002200 01  L74-STR-ZONE-RESULT.                                                 
002300     05  STR-WARN-CNT            PIC 9(01)   VALUE ZERO.                  
002400     05  STR-WARN-TB.                                                     
002500         10  STR-WARN-TEXT       PIC X(60) OCCURS 4 TIMES.                
