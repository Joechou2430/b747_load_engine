000100*----------------------------------------------------------------         
000200* L74BAL  -  WEIGHT AND BALANCE LINKAGE (L74P007)                         
000300* AIRCRAFT CONFIGURATION, ENVELOPE LIMITS AND THE COMPUTED ZFW            
000400* CENTER-OF-GRAVITY RESULT.  THE PACKED ULD TABLE (CPY-L74ULD) IS         
000500* PASSED AS A SEPARATE USING PARAMETER - ONLY ULDS WITH AN                
000600* ASSIGNED POSITION (NOT 'UNAS') COUNT TOWARD THE MOMENT.                 
000700* 1994-05-19 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
000800*----------------------------------------------------------------         
000900 01  L74-BAL-CONFIG.                                                      
001000     05  BAL-DOW                 PIC S9(6)V9   VALUE ZERO.                
001100     05  BAL-MAC-LENGTH          PIC S9(4)V9   VALUE ZERO.                
001200     05  BAL-LEMAC               PIC S9(5)V9   VALUE ZERO.                
001300     05  BAL-FWD-LIMIT           PIC S9(3)V99  VALUE ZERO.                
001400     05  BAL-AFT-LIMIT           PIC S9(3)V99  VALUE ZERO.                
001500     05  FILLER                  PIC X(10)     VALUE SPACE.               
001600*                                                                         
001700 01  L74-BAL-RESULT.                                                      
001800     05  BAL-DOW-ARM             PIC S9(5)V9   VALUE ZERO.                
001900     05  BAL-ZFW                 PIC S9(7)V9   VALUE ZERO.                
002000     05  BAL-PAYLOAD             PIC S9(7)V9   VALUE ZERO.                
002100     05  BAL-MOMENT              PIC S9(9)V9   VALUE ZERO.                
002200     05  BAL-CG-ARM              PIC S9(5)V9   VALUE ZERO.                
002300     05  BAL-PCT-MAC             PIC S999V99   VALUE ZERO.                
002400     05  BAL-STATUS              PIC X(02)     VALUE 'OK'.                
002500         88  BAL-IS-OK                         VALUE 'OK'.                
002600         88  BAL-IS-FAIL                        VALUE 'NG'.               
002700     05  BAL-MESSAGE             PIC X(20)     VALUE SPACE.               
002800     05  FILLER                  PIC X(08)     VALUE SPACE.               
