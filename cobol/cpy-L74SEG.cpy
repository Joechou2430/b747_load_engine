000100*----------------------------------------------------------------         
000200* L74SEG  -  SPECIAL HANDLING CODE SEGREGATION TABLE / LINKAGE            
000300* IATA-STYLE SHC MIXING RULES (SIMPLIFIED PER OPS BULLETIN 91-4).         
000400* CONFLICT CHECK IS SYMMETRIC - A CODE MAY NOT JOIN A ULD IF IT           
000500* CONFLICTS WITH ANY CODE ALREADY ON THE ULD IN EITHER DIRECTION.         
000600* 1994-03-02 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
000700*----------------------------------------------------------------         
000800 01  L74-SEG-AREA.                                                        
000900     05  L74-SEG-TOT             PIC 9(01) COMP  VALUE 4.                 
001000     05  L74-SEG-TABLE.                                                   
001100         10  L74-SEG-ROW OCCURS 4 TIMES                                   
001200                         INDEXED BY L74-SEG-IDX.                          
001300             15  L74-SEG-CODE        PIC X(03).                           
001400             15  L74-SEG-CONF-CNT    PIC 9(01).                           
001500             15  L74-SEG-CONF-TB.                                         
001600                 20  L74-SEG-CONF    PIC X(03) OCCURS 3 TIMES.            
001700*                                                                         
001800*        LINKAGE - CHECK ONE NEW SHC AGAINST A ULD'S EXISTING SET.        
001900 01  L74-SEG-CHECK-AREA.                                                  
002000     05  L74-SEGC-EXIST-CNT      PIC 9(02).                               
002100     05  L74-SEGC-EXIST-TB.                                               
002200         10  L74-SEGC-EXIST      PIC X(03) OCCURS 10 TIMES.               
002300     05  L74-SEGC-NEW-CODE       PIC X(03).                               
002400     05  L74-SEGC-MIX-OK         PIC X(01)  VALUE 'Y'.                    
002500         88  L74-SEGC-MIX-IS-OK             VALUE 'Y'.                    
002600         88  L74-SEGC-MIX-CONFLICTS         VALUE 'N'.                    
002700     05  FILLER                  PIC X(08)  VALUE SPACE.                  
