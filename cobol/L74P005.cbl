000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     L74P005.                                                 
000400 AUTHOR.         RASCHELLA.                                               
000500 INSTALLATION.   FREIGHT SYSTEMS - LOAD PLANNING.                         
000600 DATE-WRITTEN.   MARCH 1994.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*----------------------------------------------------------------         
001000* L74P005  -  SPECIAL HANDLING CODE SEGREGATION ENGINE                    
001100*                                                                         
001200* CHECKS WHETHER ONE NEW SPECIAL HANDLING CODE (SHC) MAY JOIN A           
001300* ULD THAT ALREADY CARRIES A SET OF EXISTING CODES, PER THE OPS           
001400* BULLETIN 91-4 MIXING TABLE (SEE CPY-L74SEG).  THE CHECK IS              
001500* SYMMETRIC - A NEW CODE IS REJECTED IF IT CONFLICTS WITH ANY             
001600* EXISTING CODE IN EITHER DIRECTION.  CALLED FROM L74P001 BY              
001700* EVERY PACKING PARAGRAPH THAT CONSIDERS ADDING A PIECE TO AN             
001800* ALREADY-OPEN ULD (FORCED GROUPS, HEURISTIC PACK, TOP-UP).               
001900*                                                                         
002000*        C H A N G E   L O G                                              
002100* 1994-03-02 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
002200* 1994-08-19 RAL  FIXED REVERSED CHECK - A ULD ALREADY CARRYING           
002300*                 'HUM' WAS ACCEPTING 'EAT' BUT NOT VICE VERSA            
002400*                 (CR0287, SYMMETRY WAS ONE-DIRECTIONAL).                 
002500* 1999-01-11 GDP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,            
002600*                 NO CHANGES REQUIRED.  SIGNED OFF.                       
002700*----------------------------------------------------------------         
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER.    IBM-370.                                             
003100 OBJECT-COMPUTER.    IBM-370.                                             
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600**                                                                        
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900*                                                                         
004000 WORKING-STORAGE SECTION.                                                 
004100 01  WK-LITERALS.                                                         
004200     05  PGM-NAME                PIC X(08)  VALUE 'L74P005'.              
004300*                                                                         
004400 01  WK-LITERALS-SPLIT REDEFINES WK-LITERALS.                             
004500     05  WK-PGM-PROJ             PIC X(04).                               
004600     05  WK-PGM-SEQ              PIC X(04).                               
004700*                                                                         
004800 01  SCAN-AREA.                                                           
004900     05  EXIST-SUB            PIC 9(02) COMP.                             
005000     05  CONF-SUB             PIC 9(01) COMP.                             
005100     05  ROW-FOUND            PIC X(01)   VALUE 'N'.                      
005200         88  ROW-WAS-FOUND                VALUE 'Y'.                      
005300*                                                                         
005400*        ALTERNATE FLAG VIEW USED BY THE ONE-TIME CONVERSION RUN          
005500*        THAT MOVED THE TABLE OUT OF INLINE MOVES INTO CPY-L74SEG.        
005600 01  ROW-FOUND-NUM REDEFINES ROW-FOUND.                                   
005700     05  ROW-FOUND-DIGIT      PIC 9(01).                                  
005800*                                                                         
005900 01  CONF-CODE-AREA.                                                      
006000     05  CONF-CODE-HOLD       PIC X(03)   VALUE SPACE.                    
006100*                                                                         
006200*        ALTERNATE 2-BYTE/1-BYTE SPLIT OF THE HELD CONFLICT CODE,         
006300*        A HABIT CARRIED OVER FROM THE OLD ASSEMBLER TABLE LOOKUP         
006400*        THIS PROGRAM REPLACED.                                           
006500 01  CONF-CODE-SPLIT REDEFINES CONF-CODE-AREA.                            
006600     05  CONF-CODE-MAJOR      PIC X(02).                                  
006700     05  CONF-CODE-MINOR      PIC X(01).                                  
006800*                                                                         
006900 LINKAGE SECTION.                                                         
007000 COPY L74SEG.                                                             
007100 COPY L74MSG.                                                             
007200*                                                                         
007300 PROCEDURE DIVISION USING L74-SEG-AREA                                    
007400                          L74-SEG-CHECK-AREA                              
007500                          L74-CALL-RESULT.                                
007600*                                                                         
007700 0000-BEGIN.                                                              
007800     MOVE ZERO                   TO L74-MR-RESULT.                        
007900     MOVE 'P'                    TO L74-MR-STATUS.                        
008000     MOVE SPACE                  TO L74-MR-DESCRIPTION.                   
008100     MOVE SPACE                  TO L74-MR-POSITION.                      
008200     MOVE 'Y'                    TO L74-SEGC-MIX-OK.                      
008300                                                                          
008400     IF L74-SEGC-EXIST-CNT = ZERO                                         
008500         GOBACK                                                           
008600     END-IF.                                                              
008700                                                                          
008800     MOVE 1                      TO EXIST-SUB.                            
008900     PERFORM 1000-CHECK-ONE-EXISTING THRU 1000-EXIT                       
009000             VARYING EXIST-SUB FROM 1 BY 1                                
009100             UNTIL EXIST-SUB > L74-SEGC-EXIST-CNT                         
009200                OR L74-SEGC-MIX-CONFLICTS.                                
009300                                                                          
009400     IF L74-SEGC-MIX-CONFLICTS                                            
009500         MOVE 40                 TO L74-MR-RESULT                         
009600         MOVE 'F'                TO L74-MR-STATUS                         
009700         MOVE 'SHC MIX CONFLICT ON ULD'                                   
009800                                 TO L74-MR-DESCRIPTION                    
009900         MOVE L74-SEGC-NEW-CODE  TO L74-MR-POSITION                       
010000     END-IF.                                                              
010100                                                                          
010200     GOBACK.                                                              
010300*                                                                         
010400*        TEST THE NEW CODE AGAINST ONE EXISTING CODE, BOTH AS THE         
010500*        "NEW" SIDE OF THE TABLE AND AS THE "EXISTING" SIDE, SO           
010600*        THE CHECK IS SYMMETRIC REGARDLESS OF WHICH CODE'S ROW            
010700*        HAPPENS TO LIST THE OTHER (CR0287).                              
010800 1000-CHECK-ONE-EXISTING.                                                 
010900     PERFORM 1100-SCAN-FORWARD THRU 1100-EXIT.                            
011000     IF L74-SEGC-MIX-CONFLICTS                                            
011100         GO TO 1000-EXIT                                                  
011200     END-IF.                                                              
011300     PERFORM 1200-SCAN-REVERSE THRU 1200-EXIT.                            
011400 1000-EXIT.                                                               
011500     EXIT.                                                                
011600*                                                                         
011700*        DOES THE NEW CODE'S ROW LIST THE EXISTING CODE AS A              
011800*        CONFLICT?                                                        
011900 1100-SCAN-FORWARD.                                                       
012000     MOVE 'N'                    TO ROW-FOUND.                            
012100     PERFORM 1110-FIND-NEW-ROW THRU 1110-EXIT                             
012200             VARYING L74-SEG-IDX FROM 1 BY 1                              
012300             UNTIL L74-SEG-IDX > L74-SEG-TOT                              
012400                OR ROW-WAS-FOUND.                                         
012500                                                                          
012600     IF ROW-WAS-FOUND                                                     
012700         PERFORM 1120-SCAN-CONF-LIST THRU 1120-EXIT                       
012800                 VARYING CONF-SUB FROM 1 BY 1                             
012900                 UNTIL CONF-SUB >                                         
013000                       L74-SEG-CONF-CNT (L74-SEG-IDX)                     
013100                    OR L74-SEG-CONF (L74-SEG-IDX CONF-SUB)                
013200                       = L74-SEGC-EXIST (EXIST-SUB)                       
013300     END-IF.                                                              
013400                                                                          
013500     IF ROW-WAS-FOUND                                                     
013600        AND CONF-SUB NOT > L74-SEG-CONF-CNT (L74-SEG-IDX)                 
013700         MOVE 'N'                TO L74-SEGC-MIX-OK                       
013800     END-IF.                                                              
013900 1100-EXIT.                                                               
014000     EXIT.                                                                
014100*                                                                         
014200 1110-FIND-NEW-ROW.                                                       
014300     IF L74-SEG-CODE (L74-SEG-IDX) = L74-SEGC-NEW-CODE                    
014400         MOVE 'Y'                TO ROW-FOUND                             
014500     END-IF.                                                              
014600 1110-EXIT.                                                               
014700     EXIT.                                                                
014800*                                                                         
014900 1120-SCAN-CONF-LIST.                                                     
015000     CONTINUE.                                                            
015100 1120-EXIT.                                                               
015200     EXIT.                                                                
015300*                                                                         
015400*        DOES THE EXISTING CODE'S ROW LIST THE NEW CODE AS A              
015500*        CONFLICT?                                                        
015600 1200-SCAN-REVERSE.                                                       
015700     MOVE 'N'                    TO ROW-FOUND.                            
015800     PERFORM 1210-FIND-EXIST-ROW THRU 1210-EXIT                           
015900             VARYING L74-SEG-IDX FROM 1 BY 1                              
016000             UNTIL L74-SEG-IDX > L74-SEG-TOT                              
016100                OR ROW-WAS-FOUND.                                         
016200                                                                          
016300     IF ROW-WAS-FOUND                                                     
016400         PERFORM 1220-SCAN-CONF-LIST THRU 1220-EXIT                       
016500                 VARYING CONF-SUB FROM 1 BY 1                             
016600                 UNTIL CONF-SUB >                                         
016700                       L74-SEG-CONF-CNT (L74-SEG-IDX)                     
016800                    OR L74-SEG-CONF (L74-SEG-IDX CONF-SUB)                
016900                       = L74-SEGC-NEW-CODE                                
017000     END-IF.                                                              
017100                                                                          
017200     IF ROW-WAS-FOUND                                                     
017300        AND CONF-SUB NOT > L74-SEG-CONF-CNT (L74-SEG-IDX)                 
017400         MOVE 'N'                TO L74-SEGC-MIX-OK                       
017500     END-IF.                                                              
017600 1200-EXIT.                                                               
017700     EXIT.                                                                
017800*                                                                         
017900 1210-FIND-EXIST-ROW.                                                     
018000     IF L74-SEG-CODE (L74-SEG-IDX) =                                      
018100                       L74-SEGC-EXIST (EXIST-SUB)                         
018200         MOVE 'Y'                TO ROW-FOUND                             
018300     END-IF.                                                              
018400 1210-EXIT.                                                               
018500     EXIT.                                                                
018600*                                                                         
018700 1220-SCAN-CONF-LIST.                                                     
018800     CONTINUE.                                                            
018900 1220-EXIT.                                                               
019000     EXIT.                                                                
