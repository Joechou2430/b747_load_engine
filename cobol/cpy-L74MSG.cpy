000100*----------------------------------------------------------------         
000200* L74MSG  -  SHARED CALL RESULT AREA                                      
000300* PASSED ON EVERY CALL BETWEEN THE LOAD-PLANNING SUBPROGRAMS SO           
000400* THE CALLER CAN TELL WHERE, IN WHICH SUB-ENGINE, A PROBLEM WAS           
000500* RAISED WITHOUT EACH ENGINE INVENTING ITS OWN RETURN CODE.               
000600* 1994-02-11 RAL  ORIGINAL FOR THE L74 LOAD PLANNING REWRITE.             
000700*----------------------------------------------------------------         
000800 01  L74-CALL-RESULT.                                                     
000900     05  L74-MR-RESULT           PIC 9(02)      VALUE ZERO.               
001000     05  L74-MR-STATUS           PIC X(01)      VALUE 'P'.                
001100         88  L74-MR-PASSED                      VALUE 'P'.                
001200         88  L74-MR-FAILED                      VALUE 'F'.                
001300     05  L74-MR-DESCRIPTION      PIC X(60)      VALUE SPACE.              
001400     05  L74-MR-POSITION         PIC X(20)      VALUE SPACE.              
001500     05  FILLER                  PIC X(10)      VALUE SPACE.              
