000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     L74P004.                                                 
000400 AUTHOR.         RASCHELLA.                                               
000500 INSTALLATION.   FREIGHT SYSTEMS - LOAD PLANNING.                         
000600 DATE-WRITTEN.   FEBRUARY 1994.                                           
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*----------------------------------------------------------------         
001000* L74P004  -  ULD-TYPE RECOMMENDATION AND SHORING ENGINE                  
001100*                                                                         
001200* FOR ONE EXPLODED PIECE, RECOMMENDS THE ULD TYPE THE PIECE OUGHT         
001300* TO TRAVEL IN (LOWER-DECK LD3/PALLET BY HEIGHT, MAIN-DECK PALLET         
001400* OR FLATBED BY WEIGHT), THEN CHECKS WHETHER THE PIECE NEEDS              
001500* SHORING TO BE SAFELY LOADED IN A ULD OF THE RECOMMENDED TYPE AT         
001600* THE GIVEN REFERENCE ARM.  THREE INDEPENDENT SHORING CHECKS ARE          
001700* MADE - FLOOR AREA LOAD, LINEAR (FORE-AFT) LOAD, AND, FOR                
001800* LOWER-DECK CONTOUR ULDS, SIDEWALL OVERHANG.  ANY ONE OF THE             
001900* THREE FIRING SETS THE NEEDED FLAG.  CALLED BY L74P001 PARAGRAPH         
002000* 4200-RECOMMEND-AND-SHORE AT A REFERENCE ARM OF 320.0 INCHES.            
002100*                                                                         
002200*        C H A N G E   L O G                                              
002300* 1994-02-21 RAL  ORIGINAL, LIFTED OUT OF L74P001 (CR0139 - OPS           
002400*                 WANTED THE RECOMMENDATION LOGIC CALLABLE ON ITS         
002500*                 OWN FROM THE WHAT-IF WORKBENCH).                        
002600* 1995-04-06 RAL  ADDED THE FLOATING-LOAD FLAG FOR G-TYPE PIECES          
002700*                 OVER THE R MAX GROSS (CR0201).                          
002800* 1995-11-30 RAL  CONTOUR OVERHANG CHECK (PART C) ADDED - LOWER           
002900*                 DECK CONTAINERS WERE FOULING THE SIDEWALL ON            
003000*                 WIDE FREIGHT (CR0233).                                  
003100* 1999-01-11 GDP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,            
003200*                 NO CHANGES REQUIRED.  SIGNED OFF.                       
003300*----------------------------------------------------------------         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.    IBM-370.                                             
003700 OBJECT-COMPUTER.    IBM-370.                                             
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200**                                                                        
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500*                                                                         
004600 WORKING-STORAGE SECTION.                                                 
004700 01  WK-LITERALS.                                                         
004800     05  PGM-NAME                PIC X(08)   VALUE 'L74P004'.             
004900*                                                                         
005000 01  WK-LITERALS-SPLIT REDEFINES WK-LITERALS.                             
005100     05  WK-PGM-PROJ             PIC X(04).                               
005200     05  WK-PGM-SEQ              PIC X(04).                               
005300*                                                                         
005400 01  REC-AREA.                                                            
005500     05  THRESHOLD            PIC S9(7)V99.                               
005600     05  USP-SUB              PIC 9(02) COMP.                             
005700*                                                                         
005800 01  SHORE-AREA.                                                          
005900     05  DIM-LEN              PIC S9(5)V9.                                
006000     05  DIM-WID              PIC S9(5)V9.                                
006100     05  UNIT-WEIGHT          PIC S9(7)V99.                               
006200     05  FOOTPRINT-M2         PIC S9(3)V9999.                             
006300     05  PRESSURE             PIC S9(5)V99.                               
006400     05  LINEAR-LIMIT         PIC 9(03)V9.                                
006500     05  LINEAR-ACTUAL        PIC S9(5)V99.                               
006600     05  REQ-LEN-IN           PIC S9(5)V99.                               
006700     05  REQ-LEN-CM           PIC S9(5)V99.                               
006800     05  BEAM-VOL-M3          PIC S9(3)V9999.                             
006900     05  OVERHANG-CM          PIC S9(4)V9.                                
007000     05  REQ-HEIGHT           PIC S9(3)V9.                                
007100     05  EXTRA-HEIGHT         PIC S9(3)V9.                                
007200     05  BASE-LEN-M           PIC S9(3)V99.                               
007300     05  BASE-WID-M           PIC S9(3)V99.                               
007400     05  LINEAR-SUB           PIC 9(01) COMP.                             
007500*                                                                         
007600*        ALTERNATE NUMERIC/EDITED VIEW OF THE PRESSURE FIGURE FOR         
007700*        THE DEBUG TRACE LINE (NOT ROUTINELY TURNED ON).                  
007800 01  PRESSURE-EDIT REDEFINES PRESSURE.                                    
007900     05  PRESSURE-DIGITS      PIC S9(5)V99.                               
008000*                                                                         
008100*        ALTERNATE BYTE-PAIR VIEW OF THE FOOTPRINT FIGURE FOR THE         
008200*        SAME DEBUG TRACE - SPLITS THE M2 VALUE INTO ITS WHOLE            
008300*        AND FRACTIONAL HALVES SO THE TRACE LINE CAN SHOW BOTH            
008400*        WITHOUT AN EXTRA COMPUTE.                                        
008500 01  FOOTPRINT-SPLIT REDEFINES FOOTPRINT-M2.                              
008600     05  FOOTPRINT-WHOLE      PIC S9(3).                                  
008700     05  FOOTPRINT-FRACTION   PIC 9(04).                                  
008800*                                                                         
008900 01  SWITCHES.                                                            
009000     05  AREA-FIRED           PIC X(01)   VALUE 'N'.                      
009100     05  LINEAR-FIRED         PIC X(01)   VALUE 'N'.                      
009200     05  CONTOUR-FIRED        PIC X(01)   VALUE 'N'.                      
009300*                                                                         
009400 LINKAGE SECTION.                                                         
009500 COPY L74RQI.                                                             
009600 COPY L74USP.                                                             
009700 COPY L74POS.                                                             
009800 COPY L74MSG.                                                             
009900*                                                                         
010000 PROCEDURE DIVISION USING L74-PIECE-AREA                                  
010100                          L74-SHORE-RESULT                                
010200                          L74-USP-AREA                                    
010300                          L74-CONSTANTS                                   
010400                          L74-LINEAR-AREA                                 
010500                          L74-CALL-RESULT.                                
010600*                                                                         
010700 0000-BEGIN.                                                              
010800     MOVE ZERO                   TO L74-MR-RESULT.                        
010900     MOVE 'P'                    TO L74-MR-STATUS.                        
011000     MOVE SPACE                  TO L74-MR-DESCRIPTION.                   
011100     MOVE SPACE                  TO L74-MR-POSITION.                      
011200     INITIALIZE L74-SHORE-RESULT.                                         
011300     MOVE 'N'                    TO L74-SH-NEEDED.                        
011400     MOVE 'N'                    TO L74-SH-FLOATING.                      
011500                                                                          
011600     PERFORM 1000-RECOMMEND-TYPE THRU 1000-EXIT.                          
011700                                                                          
011800     IF L74-SH-REC-TYPE = 'ERROR'                                         
011900         MOVE 30                 TO L74-MR-RESULT                         
012000         MOVE 'F'                TO L74-MR-STATUS                         
012100         MOVE 'NO ULD TYPE COULD BE RECOMMENDED'                          
012200                                 TO L74-MR-DESCRIPTION                    
012300         MOVE L74-PC-ID          TO L74-MR-POSITION                       
012400         GOBACK                                                           
012500     END-IF.                                                              
012600                                                                          
012700     IF L74-PC-DIM-CNT = ZERO                                             
012800         GOBACK                                                           
012900     END-IF.                                                              
013000                                                                          
013100     PERFORM 2000-SHORING-AREA-LOAD  THRU 2000-EXIT.                      
013200     PERFORM 3000-SHORING-LINEAR-LOAD THRU 3000-EXIT.                     
013300     PERFORM 4000-SHORING-CONTOUR    THRU 4000-EXIT.                      
013400                                                                          
013500     IF AREA-FIRED = 'Y' OR LINEAR-FIRED = 'Y'                            
013600                            OR CONTOUR-FIRED = 'Y'                        
013700         MOVE 'Y'                TO L74-SH-NEEDED                         
013800     END-IF.                                                              
013900                                                                          
014000     GOBACK.                                                              
014100*                                                                         
014200*        SECTION 4 - RECOMMEND THE ULD TYPE FOR THIS PIECE.               
014300 1000-RECOMMEND-TYPE.                                                     
014400     MOVE SPACE                  TO L74-SH-REC-TYPE.                      
014500     MOVE SPACE                  TO L74-SH-REC-CONTOUR.                   
014600                                                                          
014700     IF L74-PC-MAX-HEIGHT > ZERO                                          
014800                 AND L74-PC-MAX-HEIGHT NOT > 163.0                        
014900         PERFORM 1100-RECOMMEND-LOWER-DECK THRU 1100-EXIT                 
015000     ELSE                                                                 
015100         PERFORM 1200-RECOMMEND-MAIN-DECK  THRU 1200-EXIT                 
015200     END-IF.                                                              
015300 1000-EXIT.                                                               
015400     EXIT.                                                                
015500*                                                                         
015600 1100-RECOMMEND-LOWER-DECK.                                               
015700     IF L74-PC-WEIGHT < 1500.00 AND L74-PC-VOLUME < 4.00                  
015800         MOVE 'K'                TO L74-SH-REC-TYPE                       
015900         MOVE 'LD3'              TO L74-SH-REC-CONTOUR                    
016000     ELSE                                                                 
016100         MOVE 'M_LOWER'          TO L74-SH-REC-TYPE                       
016200         MOVE 'LOWER'            TO L74-SH-REC-CONTOUR                    
016300     END-IF.                                                              
016400 1100-EXIT.                                                               
016500     EXIT.                                                                
016600*                                                                         
016700 1200-RECOMMEND-MAIN-DECK.                                                
016800     PERFORM 1210-FIND-USP-ROW THRU 1210-EXIT                             
016900             VARYING L74-USP-IDX FROM 1 BY 1                              
017000             UNTIL L74-USP-IDX > L74-USP-TOT                              
017100                OR L74-USP-TYPE (L74-USP-IDX) = 'G'.                      
017200     MOVE L74-USP-MAX-GROSS (L74-USP-IDX)                                 
017300                                  TO THRESHOLD.                           
017400                                                                          
017500     IF L74-PC-WEIGHT > THRESHOLD                                         
017600         MOVE 'G'                TO L74-SH-REC-TYPE                       
017700         MOVE 'FLAT'             TO L74-SH-REC-CONTOUR                    
017800         MOVE 'Y'                TO L74-SH-FLOATING                       
017900         GO TO 1200-EXIT                                                  
018000     END-IF.                                                              
018100                                                                          
018200     PERFORM 1220-FIND-USP-ROW-R THRU 1220-EXIT.                          
018300     IF L74-PC-WEIGHT > THRESHOLD                                         
018400         MOVE 'G'                TO L74-SH-REC-TYPE                       
018500         MOVE 'FLAT'             TO L74-SH-REC-CONTOUR                    
018600         GO TO 1200-EXIT                                                  
018700     END-IF.                                                              
018800                                                                          
018900     PERFORM 1230-FIND-USP-ROW-M THRU 1230-EXIT.                          
019000     IF L74-PC-WEIGHT > THRESHOLD                                         
019100         MOVE 'R'                TO L74-SH-REC-TYPE                       
019200         MOVE 'FLAT'             TO L74-SH-REC-CONTOUR                    
019300         GO TO 1200-EXIT                                                  
019400     END-IF.                                                              
019500                                                                          
019600     MOVE 'M'                    TO L74-SH-REC-TYPE.                      
019700     MOVE 'Q6'                   TO L74-SH-REC-CONTOUR.                   
019800 1200-EXIT.                                                               
019900     EXIT.                                                                
020000*                                                                         
020100 1210-FIND-USP-ROW.                                                       
020200     CONTINUE.                                                            
020300 1210-EXIT.                                                               
020400     EXIT.                                                                
020500*                                                                         
020600 1220-FIND-USP-ROW-R.                                                     
020700     PERFORM 1221-SCAN-STEP THRU 1221-EXIT                                
020800             VARYING L74-USP-IDX FROM 1 BY 1                              
020900             UNTIL L74-USP-IDX > L74-USP-TOT                              
021000                OR L74-USP-TYPE (L74-USP-IDX) = 'R'.                      
021100     MOVE L74-USP-MAX-GROSS (L74-USP-IDX)                                 
021200                                  TO THRESHOLD.                           
021300 1220-EXIT.                                                               
021400     EXIT.                                                                
021500*                                                                         
021600 1221-SCAN-STEP.                                                          
021700     CONTINUE.                                                            
021800 1221-EXIT.                                                               
021900     EXIT.                                                                
022000*                                                                         
022100 1230-FIND-USP-ROW-M.                                                     
022200     PERFORM 1231-SCAN-STEP THRU 1231-EXIT                                
022300             VARYING L74-USP-IDX FROM 1 BY 1                              
022400             UNTIL L74-USP-IDX > L74-USP-TOT                              
022500                OR L74-USP-TYPE (L74-USP-IDX) = 'M'.                      
022600     MOVE L74-USP-MAX-GROSS (L74-USP-IDX)                                 
022700                                  TO THRESHOLD.                           
022800 1230-EXIT.                                                               
022900     EXIT.                                                                
023000*                                                                         
023100 1231-SCAN-STEP.                                                          
023200     CONTINUE.                                                            
023300 1231-EXIT.                                                               
023400     EXIT.                                                                
023500*                                                                         
023600*        SECTION 5A - FLOOR AREA LOAD CHECK.  USES THE DIMENSION          
023700*        SET WITH THE LARGEST FOOTPRINT - SINCE A PIECE CARRIES           
023800*        ONLY ONE DIMENSION SET IN THIS RELEASE, THAT SET IS USED         
023900*        DIRECTLY (SEE CR0139 NOTE - MULTI-DIM SETS DROPPED WHEN          
024000*        THE BOOKING FEED WAS SIMPLIFIED TO ONE SET PER PIECE).           
024100 2000-SHORING-AREA-LOAD.                                                  
024200     MOVE L74-PC-DIM-L           TO DIM-LEN.                              
024300     MOVE L74-PC-DIM-W           TO DIM-WID.                              
024400                                                                          
024500     IF L74-PC-PIECES > ZERO                                              
024600         DIVIDE L74-PC-WEIGHT BY L74-PC-PIECES                            
024700                                  GIVING UNIT-WEIGHT                      
024800     ELSE                                                                 
024900         MOVE L74-PC-WEIGHT      TO UNIT-WEIGHT                           
025000     END-IF.                                                              
025100                                                                          
025200     COMPUTE FOOTPRINT-M2 =                                               
025300             (DIM-LEN * DIM-WID) / 10000.                                 
025400                                                                          
025500     IF FOOTPRINT-M2 = ZERO                                               
025600         MOVE 99999               TO PRESSURE                             
025700     ELSE                                                                 
025800         COMPUTE PRESSURE = UNIT-WEIGHT / FOOTPRINT-M2                    
025900     END-IF.                                                              
026000                                                                          
026100     MOVE 'N'                     TO AREA-FIRED.                          
026200     IF PRESSURE > L74-FLOOR-LIMIT                                        
026300         MOVE 'Y'                 TO AREA-FIRED                           
026400         PERFORM 2100-FIND-REC-USP THRU 2100-EXIT                         
026500         COMPUTE BASE-LEN-M =                                             
026600                 (L74-USP-LEN (L74-USP-IDX) * 2.54) / 100                 
026700         COMPUTE BASE-WID-M =                                             
026800                 (L74-USP-WID (L74-USP-IDX) * 2.54) / 100                 
026900         COMPUTE L74-SH-ADD-WEIGHT =                                      
027000                 L74-SH-ADD-WEIGHT +                                      
027100                 ((BASE-LEN-M * BASE-WID-M) * 0.02                        
027200                                  * L74-SHORING-DENSITY)                  
027300         COMPUTE L74-SH-ADD-HEIGHT = L74-SH-ADD-HEIGHT + 2.0              
027400     END-IF.                                                              
027500 2000-EXIT.                                                               
027600     EXIT.                                                                
027700*                                                                         
027800 2100-FIND-REC-USP.                                                       
027900     PERFORM 2110-SCAN-STEP THRU 2110-EXIT                                
028000             VARYING L74-USP-IDX FROM 1 BY 1                              
028100             UNTIL L74-USP-IDX > L74-USP-TOT                              
028200                OR L74-USP-TYPE (L74-USP-IDX) = L74-SH-REC-TYPE.          
028300 2100-EXIT.                                                               
028400     EXIT.                                                                
028500*                                                                         
028600 2110-SCAN-STEP.                                                          
028700     CONTINUE.                                                            
028800 2110-EXIT.                                                               
028900     EXIT.                                                                
029000*                                                                         
029100*        SECTION 5B - LINEAR (FORE-AFT) LOAD CHECK AGAINST THE            
029200*        BAND LIMIT FOR THE REFERENCE ARM SUPPLIED BY THE CALLER.         
029300 3000-SHORING-LINEAR-LOAD.                                                
029400     MOVE L74-LINEAR-OUTSIDE-LIMIT TO LINEAR-LIMIT.                       
029500     PERFORM 3010-CHECK-BAND THRU 3010-EXIT                               
029600             VARYING LINEAR-SUB FROM 1 BY 1                               
029700             UNTIL LINEAR-SUB > L74-LINEAR-TOT.                           
029800                                                                          
029900     IF DIM-LEN = ZERO                                                    
030000         MOVE 99999               TO LINEAR-ACTUAL                        
030100     ELSE                                                                 
030200         COMPUTE LINEAR-ACTUAL =                                          
030300                 UNIT-WEIGHT / (DIM-LEN / 2.54)                           
030400     END-IF.                                                              
030500                                                                          
030600     MOVE 'N'                     TO LINEAR-FIRED.                        
030700     IF LINEAR-ACTUAL > LINEAR-LIMIT                                      
030800         MOVE 'Y'                 TO LINEAR-FIRED                         
030900         COMPUTE REQ-LEN-IN = UNIT-WEIGHT / LINEAR-LIMIT                  
031000         COMPUTE REQ-LEN-CM = REQ-LEN-IN * 2.54                           
031100         COMPUTE BEAM-VOL-M3 =                                            
031200                 3 * 0.1 * (REQ-LEN-CM / 100) * 0.1                       
031300         COMPUTE L74-SH-ADD-WEIGHT =                                      
031400                 L74-SH-ADD-WEIGHT +                                      
031500                 (BEAM-VOL-M3 * L74-SHORING-DENSITY)                      
031600         COMPUTE L74-SH-ADD-HEIGHT = L74-SH-ADD-HEIGHT + 10.0             
031700     END-IF.                                                              
031800 3000-EXIT.                                                               
031900     EXIT.                                                                
032000*                                                                         
032100 3010-CHECK-BAND.                                                         
032200     IF L74-SH-ARM NOT < L74-LINEAR-START (LINEAR-SUB)                    
032300        AND L74-SH-ARM < L74-LINEAR-END (LINEAR-SUB)                      
032400         MOVE L74-LINEAR-LIMIT (LINEAR-SUB)                               
032500                                  TO LINEAR-LIMIT                         
032600     END-IF.                                                              
032700 3010-EXIT.                                                               
032800     EXIT.                                                                
032900*                                                                         
033000*        SECTION 5C - CONTOUR OVERHANG, LOWER-DECK ULDS ONLY.             
033100 4000-SHORING-CONTOUR.                                                    
033200     MOVE 'N'                     TO CONTOUR-FIRED.                       
033300     IF L74-SH-REC-TYPE = 'M_LOWER' OR L74-SH-REC-TYPE = 'A_LOWER'        
033400         IF DIM-WID > 244.0                                               
033500             MOVE 'Y'             TO CONTOUR-FIRED                        
033600             COMPUTE OVERHANG-CM = (DIM-WID - 244.0) / 2                  
033700             COMPUTE REQ-HEIGHT =                                         
033800                     (OVERHANG-CM / 1.5) + 5.0                            
033900             IF REQ-HEIGHT > L74-SH-ADD-HEIGHT                            
034000                 COMPUTE EXTRA-HEIGHT =                                   
034100                         REQ-HEIGHT - L74-SH-ADD-HEIGHT                   
034200                 COMPUTE L74-SH-ADD-WEIGHT =                              
034300                         L74-SH-ADD-WEIGHT +                              
034400                         (FOOTPRINT-M2 *                                  
034500                          (EXTRA-HEIGHT / 100)                            
034600                          * L74-SHORING-DENSITY)                          
034700                 MOVE REQ-HEIGHT TO L74-SH-ADD-HEIGHT                     
034800             END-IF                                                       
034900         END-IF                                                           
035000     END-IF.                                                              
035100 4000-EXIT.                                                               
035200     EXIT.                                                                
